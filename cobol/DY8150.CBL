000010*****************************************************************
000020* DY8150 - COST-TYPE SIMILARITY SCORER.                          *
000030* CALLED SUBPROGRAM.  GIVEN THE ACCESSORIAL COST NAME COMING OFF *
000040* THE EXTRACT AND ONE CANDIDATE FROM THE ACCNAMES REFERENCE LIST, *
000050* RETURNS A 0.0000-1.0000 SIMILARITY SCORE.  DY8400 CALLS THIS   *
000060* ONCE PER CANDIDATE AND KEEPS THE BEST-SCORING ONE ITSELF - THIS *
000070* MEMBER ONLY SCORES ONE PAIR AT A TIME, THE WAY DYNOME/DYPESQ    *
000080* AND THE OTHER SMALL INFRASTRUCTURE MEMBERS ARE FACTORED OUT.   *
000090*****************************************************************
000100* CHANGE LOG.
000110* 1999-10-04  ADM  REQ 4491 - FIRST CUT.  LETTER-MULTISET RATIO
000120*             ONLY.
000130* 1999-11-08  LFS  REQ 4502 - ADDED THE SIGNIFICANT-TOKEN OVERLAP
000140*             COMPONENT; A THREE-LETTER ACCESSORIAL CODE MATCHING
000150*             ON LETTERS ALONE WAS SCORING TOO HIGH AGAINST LONG
000160*             NAMES THAT SHARED NO REAL WORD.
000170* 2000-01-11  ADM  Y2K - NO DATE FIELDS IN THIS MEMBER; NO CHANGE.
000180* 2003-07-14  RCS  REQ 5190 - ROUNDING WAS TRUNCATING THE FOURTH
000190*             DECIMAL; SWITCHED ROT-RAT-00 TO PROPER HALF-UP.
000200* 2004-02-19  LFS  REQ 5240 - TWO-LETTER ACCESSORIAL CODES (AND
000210*             THE "9:00"-STYLE TIME TOKEN) WERE FALLING BELOW THE
000220*             OLD 3-CHARACTER TOKEN CUTOFF; ROT-SPLA-CUT AND
000230*             ROT-SPLB-CUT NOW KEEP ANYTHING 2 CHARACTERS OR
000240*             LONGER, PLUS A BARE ":" TOKEN.  ALSO WIDENED THE
000250*             PER-CHARACTER COUNT TABLE IN ROT-CNT-00 PAST A-Z SO
000260*             DIGITS AND THE COMMON PUNCTUATION IN A COST NAME
000270*             PULL THEIR OWN WEIGHT IN THE CHAR-RATIO, NOT JUST
000280*             THE LENGTH DENOMINATOR.
000290* 2004-03-18  RCS  REQ 5271 - ROT-RAT-00 WAS ROUNDING THE
000300*             CHAR-RATIO AND TOKEN COMPONENTS TO 4 DECIMALS
000310*             BEFORE COMBINING THEM, THEN ROUNDING SCR-SIM AGAIN
000320*             - A DOUBLE ROUND THAT COULD DRIFT FROM A SINGLE
000330*             HALF-UP ROUND NEAR THE 0.3 CUTOFF.  WIDENED
000340*             WS-RATIO-COMP/WS-TOKEN-COMP TO 9V9(8) UNROUNDED
000350*             INTERMEDIATES; SCR-SIM'S COMPUTE IS NOW THE ONLY
000360*             ROUNDED STEP.
000370*****************************************************************
000380 IDENTIFICATION  DIVISION.
000390 PROGRAM-ID.     DY8150.
000400 AUTHOR.         ADILSON MOTTA.
000410 INSTALLATION.   DIVISAO DE SISTEMAS - NUCLEO LOGISTICA.
000420 DATE-WRITTEN.   1999-10-04.
000430 DATE-COMPILED.  1999-10-04.
000440 SECURITY.       INTERNAL USE ONLY.
000450*
000460 ENVIRONMENT     DIVISION.
000470 CONFIGURATION   SECTION.
000480 SPECIAL-NAMES.  C01               IS  TOP-OF-FORM
000490                 CLASS  WS-ALPHA   IS  "A" THRU  "Z"
000500                 UPSI-0.
000510*
000520 DATA            DIVISION.
000530 WORKING-STORAGE SECTION.
000540*
000550 77  WS-LEN-A             PIC  9(02)  COMP  VALUE  ZERO.
000560 77  WS-LEN-B             PIC  9(02)  COMP  VALUE  ZERO.
000570 77  WS-SUB               PIC  9(02)  COMP  VALUE  ZERO.
000580 77  WS-LTR               PIC  9(02)  COMP  VALUE  ZERO.
000590 77  WS-INTERSECT         PIC  9(03)  COMP  VALUE  ZERO.
000600 77  WS-TOK-COUNT-A       PIC  9(02)  COMP  VALUE  ZERO.
000610 77  WS-TOK-COUNT-B       PIC  9(02)  COMP  VALUE  ZERO.
000620 77  WS-TOK-MATCH         PIC  9(02)  COMP  VALUE  ZERO.
000630 77  WS-TOK-DENOM         PIC  9(02)  COMP  VALUE  ZERO.
000640 77  WS-START             PIC  9(02)  COMP  VALUE  ZERO.
000650 77  WS-I                 PIC  9(02)  COMP  VALUE  ZERO.
000660 77  WS-J                 PIC  9(02)  COMP  VALUE  ZERO.
000670*
000680 01  WS-WORK-A            PIC  X(40).
000690 01  WS-WORK-B            PIC  X(40).
000700 01  WS-CASE-TABLES.
000710     03  WS-LOWER-ALPHA   PIC  X(26)  VALUE
000720         "abcdefghijklmnopqrstuvwxyz".
000730     03  WS-UPPER-ALPHA   PIC  X(26)  VALUE
000740         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000750*
000760* THE TWO CASE ALPHABETS ARE ALWAYS THE SAME 26 LETTERS IN THE
000770* SAME SLOT, SO THE OLD TRANSLATE-TABLE PRINTOUT PICKED THEM UP
000780* AS ONE SOLID 52-BYTE STRIP RATHER THAN TWO NAMED FIELDS.
000790 01  WS-CASE-TABLES-ALT  REDEFINES  WS-CASE-TABLES.
000800     03  WS-CASE-STRIP    PIC  X(52).
000810*
000820* REQ 5240 - THE CHAR-RATIO HAS TO COMPARE EVERY CHARACTER THAT
000830* CAN TURN UP IN AN ACCESSORIAL NAME, NOT JUST A-Z, OR A NAME
000840* LIKE "9:00 CUT-OFF" SCORES LOW ON LETTERS ALONE AND MISSES ITS
000850* OWN REFERENCE NAME.  WS-CHARSET IS THE CLASSIFICATION TABLE
000860* ROT-CNT-00 SCANS POSITION-FOR-POSITION, SAME AS WS-UPPER-ALPHA
000870* WAS USED BEFORE; THE EXTRA 19 SLOTS ARE DIGITS 0-9 AND THE
000880* PUNCTUATION THE EXTRACT ACTUALLY CARRIES IN A COST NAME.
000890 01  WS-CHARSET                PIC  X(45)  VALUE
000900     "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789:-&'./,()".
000910*
000920 01  WS-CHAR-COUNTS.
000930     03  WS-COUNT-A       PIC  9(02)  COMP  OCCURS  45.
000940     03  WS-COUNT-B       PIC  9(02)  COMP  OCCURS  45.
000950*
000960* SAME IDEA AS THE TABLE ABOVE IT - THE SIDE-BY-SIDE CHARACTER
000970* FREQUENCY COUNTS ARE KEPT AVAILABLE AS ONE FLAT 90-BYTE VIEW
000980* FOR THE MATCH-RATIO DESK CHECK.
000990 01  WS-CHAR-COUNTS-ALT  REDEFINES  WS-CHAR-COUNTS.
001000     03  WS-CHAR-COUNTS-FLAT  PIC  X(90).
001010*
001020 01  WS-TOKEN-TABLE.
001030     03  WS-TOKEN-A       PIC  X(20)  OCCURS  8.
001040     03  WS-TOKEN-B       PIC  X(20)  OCCURS  8.
001050     03  WS-TOKEN-B-USED  PIC  9(01)  COMP  OCCURS  8.
001060*
001070* KEPT FOR THE OLD DESK-CHECK LISTING - THE 328-BYTE TOKEN
001080* BUFFER HALVED SO A PROGRAMMER STARING AT A DUMP CAN LINE IT
001090* UP AGAINST THE TWO-NAME FUZZY-MATCH WORKSHEET.
001100 01  WS-TOKEN-TABLE-ALT  REDEFINES  WS-TOKEN-TABLE.
001110     03  WS-TOKEN-TABLE-HALF-1  PIC  X(164).
001120     03  WS-TOKEN-TABLE-HALF-2  PIC  X(164).
001130*
001140 01  WS-RATIO-COMP        PIC  9V9(8).                             REQ5271
001150 01  WS-TOKEN-COMP        PIC  9V9(8).                             REQ5271
001160*
001170 LINKAGE         SECTION.
001180*
001190 01  PRM-SIM.
001200     03  NMA-SIM          PIC  X(40).
001210     03  NMB-SIM          PIC  X(40).
001220     03  SCR-SIM          PIC  9V9999.
001230*
001240 PROCEDURE       DIVISION  USING  PRM-SIM.
001250*
001260 ROT-0000-00.
001270     MOVE        ZERO     TO  WS-INTERSECT  WS-TOK-MATCH  SCR-SIM
001280     MOVE        NMA-SIM  TO  WS-WORK-A
001290     MOVE        NMB-SIM  TO  WS-WORK-B
001300     INSPECT     WS-WORK-A  CONVERTING  WS-LOWER-ALPHA
001310                 TO  WS-UPPER-ALPHA
001320     INSPECT     WS-WORK-B  CONVERTING  WS-LOWER-ALPHA
001330                 TO  WS-UPPER-ALPHA
001340     PERFORM     ROT-CNT-00  THRU  ROT-CNT-EXIT
001350     PERFORM     ROT-TOK-00  THRU  ROT-TOK-EXIT
001360     PERFORM     ROT-RAT-00  THRU  ROT-RAT-EXIT
001370     GOBACK.
001380*
001390* BUILD THE PER-CHARACTER MULTISET COUNT FOR EACH NAME (AGAINST
001400* WS-CHARSET - REQ 5240, NOT JUST A-Z ANY MORE), AND THE LENGTH
001410* (NON-BLANK CHARACTERS ONLY) OF EACH NAME.
001420 ROT-CNT-00.
001430     MOVE        ZERO     TO  WS-LEN-A  WS-LEN-B
001440     INITIALIZE  WS-CHAR-COUNTS
001450     MOVE        1        TO  WS-SUB
001460     PERFORM     ROT-CNTA-00  THRU  ROT-CNTA-EXIT
001470                 UNTIL  WS-SUB  >  40
001480     MOVE        1        TO  WS-SUB
001490     PERFORM     ROT-CNTB-00  THRU  ROT-CNTB-EXIT
001500                 UNTIL  WS-SUB  >  40.
001510     GO          TO  ROT-CNT-EXIT.
001520 ROT-CNTA-00.
001530     IF  WS-WORK-A (WS-SUB:1)  NOT =  SPACE
001540         ADD     1        TO  WS-LEN-A
001550         PERFORM ROT-CNTA-10  VARYING  WS-LTR  FROM  1  BY  1
001560                 UNTIL  WS-LTR  >  45.
001570     ADD         1        TO  WS-SUB.
001580 ROT-CNTA-10.
001590     IF  WS-WORK-A (WS-SUB:1)  =  WS-CHARSET (WS-LTR:1)
001600         ADD     1        TO  WS-COUNT-A (WS-LTR).
001610 ROT-CNTA-EXIT.
001620     EXIT.
001630 ROT-CNTB-00.
001640     IF  WS-WORK-B (WS-SUB:1)  NOT =  SPACE
001650         ADD     1        TO  WS-LEN-B
001660         PERFORM ROT-CNTB-10  VARYING  WS-LTR  FROM  1  BY  1
001670                 UNTIL  WS-LTR  >  45.
001680     ADD         1        TO  WS-SUB.
001690 ROT-CNTB-10.
001700     IF  WS-WORK-B (WS-SUB:1)  =  WS-CHARSET (WS-LTR:1)
001710         ADD     1        TO  WS-COUNT-B (WS-LTR).
001720 ROT-CNTB-EXIT.
001730     EXIT.
001740 ROT-CNT-EXIT.
001750     EXIT.
001760*
001770* SIGNIFICANT-TOKEN OVERLAP - SPLIT EACH NAME ON BLANKS, KEEPING
001780* ONLY TOKENS OF 2 OR MORE CHARACTERS (OR A BARE ":") - REQ 5240.
001790 ROT-TOK-00.                                                       REQ4502
001800     INITIALIZE  WS-TOKEN-TABLE
001810     MOVE        ZERO     TO  WS-TOK-COUNT-A  WS-TOK-COUNT-B
001820     MOVE        1        TO  WS-SUB
001830     PERFORM     ROT-SPLA-00  THRU  ROT-SPLA-EXIT
001840                 UNTIL  WS-SUB  >  40
001850     MOVE        1        TO  WS-SUB
001860     PERFORM     ROT-SPLB-00  THRU  ROT-SPLB-EXIT
001870                 UNTIL  WS-SUB  >  40
001880     PERFORM     ROT-TMAT-00  VARYING  WS-I  FROM  1  BY  1
001890                 UNTIL  WS-I  >  WS-TOK-COUNT-A.
001900     GO          TO  ROT-TOK-EXIT.
001910 ROT-SPLA-00.
001920     MOVE        WS-SUB   TO  WS-START.
001930 ROT-SPLA-10.
001940     IF  WS-SUB  >  40           GO  TO  ROT-SPLA-CUT.
001950     IF  WS-WORK-A (WS-SUB:1)  NOT =  SPACE
001960         ADD     1        TO  WS-SUB
001970         GO      TO  ROT-SPLA-10.
001980 ROT-SPLA-CUT.
001990*    A SIGNIFICANT TOKEN IS 2+ CHARACTERS, OR A BARE ":" - REQ 5240.
002000     IF  ((WS-SUB - WS-START  >=  2)  OR
002010          (WS-SUB - WS-START  =  1  AND
002020           WS-WORK-A (WS-START:1)  =  ":"))
002030         AND  WS-TOK-COUNT-A  <  8
002040         ADD     1        TO  WS-TOK-COUNT-A
002050         MOVE    WS-WORK-A (WS-START: WS-SUB - WS-START)
002060                          TO  WS-TOKEN-A (WS-TOK-COUNT-A).
002070     ADD         1        TO  WS-SUB.
002080 ROT-SPLA-EXIT.
002090     EXIT.
002100 ROT-SPLB-00.
002110     MOVE        WS-SUB   TO  WS-START.
002120 ROT-SPLB-10.
002130     IF  WS-SUB  >  40           GO  TO  ROT-SPLB-CUT.
002140     IF  WS-WORK-B (WS-SUB:1)  NOT =  SPACE
002150         ADD     1        TO  WS-SUB
002160         GO      TO  ROT-SPLB-10.
002170 ROT-SPLB-CUT.
002180*    A SIGNIFICANT TOKEN IS 2+ CHARACTERS, OR A BARE ":" - REQ 5240.
002190     IF  ((WS-SUB - WS-START  >=  2)  OR
002200          (WS-SUB - WS-START  =  1  AND
002210           WS-WORK-B (WS-START:1)  =  ":"))
002220         AND  WS-TOK-COUNT-B  <  8
002230         ADD     1        TO  WS-TOK-COUNT-B
002240         MOVE    WS-WORK-B (WS-START: WS-SUB - WS-START)
002250                          TO  WS-TOKEN-B (WS-TOK-COUNT-B).
002260     ADD         1        TO  WS-SUB.
002270 ROT-SPLB-EXIT.
002280     EXIT.
002290 ROT-TMAT-00.
002300     PERFORM     ROT-TMAT-10  VARYING  WS-J  FROM  1  BY  1
002310                 UNTIL  WS-J  >  WS-TOK-COUNT-B.
002320 ROT-TMAT-10.
002330     IF  WS-TOKEN-B-USED (WS-J)  =  1   GO  TO  ROT-TMAT-EXIT.
002340     IF  WS-TOKEN-A (WS-I)  =  WS-TOKEN-B (WS-J)
002350         ADD     1        TO  WS-TOK-MATCH
002360         MOVE    1        TO  WS-TOKEN-B-USED (WS-J).
002370 ROT-TMAT-EXIT.
002380     EXIT.
002390 ROT-TOK-EXIT.
002400     EXIT.
002410*
002420* CHAR-RATIO = 2 x CHARACTER-MULTISET INTERSECTION OVER LENGTH SUM
002430* (WS-CHARSET, NOT JUST A-Z - REQ 5240).
002440* TOKEN COMPONENT = MATCHED TOKENS OVER NMA-SIM'S OWN TOKEN COUNT.
002450* SCORE = CHAR-RATIO + 0.4 x TOKEN COMPONENT, ROUNDED HALF-UP TO 4
002460* DECIMALS, AND IS LEFT AT ZERO WHEN THERE IS NOTHING TO COMPARE.
002470* THE CALLER APPLIES THE 0.3 CUTOFF - THIS MEMBER JUST SCORES.
002480 ROT-RAT-00.                                                       REQ5190
002490     PERFORM     ROT-RAT-10  VARYING  WS-LTR  FROM  1  BY  1
002500                 UNTIL  WS-LTR  >  45.
002510     IF  WS-LEN-A  +  WS-LEN-B  =  0
002520         MOVE    ZERO     TO  WS-RATIO-COMP
002530     ELSE
002540         COMPUTE WS-RATIO-COMP  =                                 REQ5271
002550                 (2  *  WS-INTERSECT)  /  (WS-LEN-A  +  WS-LEN-B).
002560     MOVE        WS-TOK-COUNT-A   TO  WS-TOK-DENOM.
002570     IF  WS-TOK-DENOM  =  0
002580         MOVE    ZERO     TO  WS-TOKEN-COMP
002590     ELSE
002600         COMPUTE WS-TOKEN-COMP  =                                 REQ5271
002610                 WS-TOK-MATCH  /  WS-TOK-DENOM.
002620     COMPUTE SCR-SIM  ROUNDED  =
002630             WS-RATIO-COMP  +  (0.4  *  WS-TOKEN-COMP).
002640     GO          TO  ROT-RAT-EXIT.
002650 ROT-RAT-10.
002660     IF  WS-COUNT-A (WS-LTR)  <  WS-COUNT-B (WS-LTR)
002670         ADD     WS-COUNT-A (WS-LTR)  TO  WS-INTERSECT
002680     ELSE
002690         ADD     WS-COUNT-B (WS-LTR)  TO  WS-INTERSECT.
002700 ROT-RAT-EXIT.
002710     EXIT.
