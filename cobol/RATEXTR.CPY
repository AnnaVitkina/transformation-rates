000010*****************************************************************
000020* RATEXTR.CPY                                                   *
000030* RATE CARD RAW EXTRACT - ONE PHYSICAL RECORD, NINE LOGICAL      *
000040* RECORD TYPES.  RTX-REC-TYPE TELLS WHICH VIEW APPLIES.          *
000050* 1999-03-02  ADM  REQ 4410 - FIRST CUT, MT/CT/MC ONLY.          *
000060* 1999-05-19  ADM  REQ 4447 - ADDED AR/A1-A2/CZ-AZ VIEWS.        *
000070* 1999-11-08  LFS  REQ 4502 - ADDED ZM (ZONING MATRIX) VIEW.     *
000080* 2003-07-14  RCS  REQ 5190 - WIDENED MC-ZONE-CELL TO X(12).     *
000090*****************************************************************
000100 01  RTX-RECORD.
000110     03  RTX-REC-TYPE          PIC  X(02).
000120     03  RTX-PAYLOAD           PIC  X(280).
000130*
000140*    MT - DOCUMENT METADATA (ONE RECORD PER EXTRACT)
000150 01  RTX-MT  REDEFINES  RTX-RECORD.
000160     03  MT-REC-TYPE           PIC  X(02).
000170     03  MT-CARRIER-NAME       PIC  X(60).
000180     03  MT-VALIDITY           PIC  X(10).
000190     03  FILLER                PIC  X(210).
000200*
000210*    CT - DOCUMENT CONTENT LINE (CLIENT-DETECTION TEXT)
000220 01  RTX-CT  REDEFINES  RTX-RECORD.
000230     03  CT-REC-TYPE           PIC  X(02).
000240     03  CT-CONTENT-TEXT       PIC  X(100).
000250     03  FILLER                PIC  X(180).
000260*
000270*    MC - MAINCOSTS ROW (HEADER OR PRICING DATA ROW)
000280 01  RTX-MC  REDEFINES  RTX-RECORD.
000290     03  MC-REC-TYPE           PIC  X(02).
000300     03  MC-RATE-NAME          PIC  X(40).
000310     03  MC-COST-NAME          PIC  X(40).
000320     03  MC-WEIGHT             PIC  X(08).
000330     03  MC-ZONE-CELL          PIC  X(12)  OCCURS  16.
000340*
000350*    AR - ADDEDRATES ROW (HEADER OR PRICING DATA ROW)
000360 01  RTX-AR  REDEFINES  RTX-RECORD.
000370     03  AR-REC-TYPE           PIC  X(02).
000380     03  AR-PAGE-STOPPER       PIC  X(20).
000390     03  AR-TABLE-NAME         PIC  X(40).
000400     03  AR-WEIGHT-FROM        PIC  X(08).
000410     03  AR-WEIGHT-TO          PIC  X(08).
000420     03  AR-ZONE-CELL          PIC  X(12)  OCCURS  16.
000430     03  FILLER                PIC  X(12).
000440*
000450*    A1 / A2 - ADDITIONALCOSTS PART 1 / PART 2 ROW (SAME LAYOUT)
000460 01  RTX-AC  REDEFINES  RTX-RECORD.
000470     03  AC-REC-TYPE           PIC  X(02).
000480     03  AC-COST-NAME          PIC  X(40).
000490     03  AC-COST-PRICE         PIC  X(12).
000500     03  AC-COST-AMOUNT        PIC  X(12).
000510     03  AC-COST-CURRENCY      PIC  X(03).
000520     03  AC-PRICE-MECHANISM    PIC  X(20).
000530     03  AC-APPLY-TO           PIC  X(20).
000540     03  AC-COST-CODE          PIC  X(08).
000550     03  FILLER                PIC  X(165).
000560*
000570*    CZ - COUNTRYZONING / AZ - ADDITIONALZONING (SAME LAYOUT)
000580 01  RTX-CZ  REDEFINES  RTX-RECORD.
000590     03  CZ-REC-TYPE           PIC  X(02).
000600     03  CZ-RATE-NAME          PIC  X(40).
000610     03  CZ-COUNTRY            PIC  X(40).
000620     03  CZ-ZONE               PIC  X(04).
000630     03  FILLER                PIC  X(196).
000640*
000650*    ZM - ZONINGMATRIX ROW (HEADER OR LETTER DATA ROW)
000660 01  RTX-ZM  REDEFINES  RTX-RECORD.
000670     03  ZM-REC-TYPE           PIC  X(02).
000680     03  ZM-MATRIX-NAME        PIC  X(40).
000690     03  ZM-ORIGIN-ZONE        PIC  X(04).
000700     03  ZM-DEST-CELL          PIC  X(04)  OCCURS  16.
000710     03  FILLER                PIC  X(172).
