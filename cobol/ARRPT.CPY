000010*****************************************************************
000020* ARRPT.CPY - ADDEDRATES PIVOT REPORT LINE.  HEADER ROWS CARRY  *
000030* PAGE STOPPER AND TABLE NAME; DATA ROWS CARRY ONLY THE ZONE    *
000040* CELLS, POSITIONALLY ECHOED UNDER THE LAST HEADER.  WRITTEN BY *
000050* DY8500 FROM THE WKAR PASS-THROUGH FILE (RATEXTR.CPY RTX-AR).  *
000060* 1999-08-27  ADM  REQ 4460 - FIRST CUT.                         *
000070*****************************************************************
000080 01  APR-HEADER-LINE.
000090     03  APR-HDR-TEXT          PIC  X(398).
000100     03  FILLER                PIC  X(02).
000110*
000120 01  APR-DETAIL-LINE.
000130     03  APR-PAGE-STOPPER      PIC  X(20).
000140     03  FILLER                PIC  X(01)  VALUE  SPACE.
000150     03  APR-TABLE-NAME        PIC  X(40).
000160     03  FILLER                PIC  X(01)  VALUE  SPACE.
000170     03  APR-WEIGHT-FROM       PIC  X(08).
000180     03  FILLER                PIC  X(01)  VALUE  SPACE.
000190     03  APR-WEIGHT-TO         PIC  X(08).
000200     03  FILLER                PIC  X(01)  VALUE  SPACE.
000210     03  APR-ZONE-CELL         PIC  X(12)  OCCURS  16.
000220     03  FILLER                PIC  X(01)  VALUE  SPACE.
000230     03  APR-CLIENT            PIC  X(40).
000240     03  FILLER                PIC  X(01)  VALUE  SPACE.
000250     03  APR-CARRIER           PIC  X(60).
000260     03  FILLER                PIC  X(01)  VALUE  SPACE.
000270     03  APR-VALIDITY          PIC  X(10).
