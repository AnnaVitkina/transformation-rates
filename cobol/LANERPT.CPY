000010*****************************************************************
000020* LANERPT.CPY - LANE-MATRIX REPORT.  3 HEADER LINES (CATEGORY   *
000030* GROUP NAMES / WEIGHT MEASURE / WEIGHT BRACKETS) THEN ONE      *
000040* DETAIL LINE PER LANE.  WRITTEN BY DY8500.                      *
000050* 1999-09-30  ADM  REQ 4481 - FIRST CUT.                         *
000060*****************************************************************
000070 01  LRP-HEADER-LINE.
000080     03  LRP-HDR-TEXT          PIC  X(598).
000090     03  FILLER                PIC  X(02).
000100*
000110 01  LRP-DETAIL-LINE.
000120     03  LRP-LANE-NO           PIC  ZZZ9.
000130     03  FILLER                PIC  X(01)  VALUE  SPACE.
000140     03  LRP-ORIGIN            PIC  X(14).
000150     03  FILLER                PIC  X(01)  VALUE  SPACE.
000160     03  LRP-DESTINATION       PIC  X(14).
000170     03  FILLER                PIC  X(01)  VALUE  SPACE.
000180     03  LRP-SERVICE           PIC  X(40).
000190     03  FILLER                PIC  X(01)  VALUE  SPACE.
000200     03  LRP-MATRIX-ZONE       PIC  X(12).
000210     03  FILLER                PIC  X(01)  VALUE  SPACE.
000220     03  LRP-PRICE-CELL        PIC  X(10)  OCCURS  48.
