000010*****************************************************************
000020* WKCZX.CPY - ONE ENRICHED COUNTRYZONING ROW (RATE NAME        *
000030* FORWARD-FILLED/SHORTENED, COUNTRY CODE LOOKED UP).  WRITTEN   *
000040* BY DY8200, READ BY DY8500 FOR CZRPT AND CTRYTXT.               *
000050* 1999-05-19  ADM  REQ 4447 - FIRST CUT.                         *
000060*****************************************************************
000070 01  CZX-RECORD.
000080     03  CZX-RATE-NAME         PIC  X(40).
000090     03  CZX-COUNTRY           PIC  X(40).
000100     03  CZX-COUNTRY-CODE      PIC  X(08).
000110     03  CZX-ZONE              PIC  X(04).
000120     03  FILLER                PIC  X(08).
