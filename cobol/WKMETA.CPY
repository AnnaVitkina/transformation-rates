000010*****************************************************************
000020* WKMETA.CPY - RUN HEADER, WRITTEN ONCE BY DY8100 AND READ BY   *
000030* EVERY LATER STEP (CARRIER NAME, VALIDITY, DETECTED CLIENT AND *
000040* THE CARRIER-COUNTRY USED BY THE LANE-MATRIX FILL RULES).      *
000050* 1999-03-02  ADM  REQ 4410 - FIRST CUT.                         *
000060* 1999-08-27  ADM  REQ 4470 - ADDED WKM-CARRIER-COUNTRY.         *
000070*****************************************************************
000080 01  WKM-RECORD.
000090     03  WKM-CARRIER-NAME      PIC  X(60).
000100     03  WKM-VALIDITY          PIC  X(10).
000110     03  WKM-CLIENT-NAME       PIC  X(40).
000120     03  WKM-CARRIER-COUNTRY   PIC  X(20).
000130     03  FILLER                PIC  X(10).
