000010*****************************************************************
000020* WKACX.CPY - ONE ADDITIONALCOSTS ROW (PART 1 OR PART 2 SHAPE  *
000030* IS IDENTICAL), CARRIED THROUGH UNCHANGED.  WRITTEN BY DY8100 *
000040* FROM THE RTX-AC VIEW OF THE EXTRACT, READ BACK BY DY8400 FOR *
000050* THE ACCESSORIAL-COSTS BUILDER.  COPY ... REPLACING ==ACX== BY*
000060* THE CALLING PROGRAM'S OWN QUALIFIER TO GET TWO DISTINCT FDS. *
000070* 1999-08-27  ADM  REQ 4460 - FIRST CUT.                         *
000080* 2003-07-14  RCS  REQ 5190 - PADDED TO A ROUND RECORD LENGTH.   *
000090*****************************************************************
000100 01  ACX-RECORD.
000110     03  ACX-COST-NAME         PIC  X(40).
000120     03  ACX-COST-PRICE        PIC  X(12).
000130     03  ACX-COST-AMOUNT       PIC  X(12).
000140     03  ACX-COST-CURRENCY     PIC  X(03).
000150     03  ACX-PRICE-MECHANISM   PIC  X(20).
000160     03  ACX-APPLY-TO          PIC  X(20).
000170     03  ACX-COST-CODE         PIC  X(08).
000180     03  FILLER                PIC  X(05).
