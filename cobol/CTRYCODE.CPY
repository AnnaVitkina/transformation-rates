000010*****************************************************************
000020* CTRYCODE.CPY - COUNTRY NAME / COUNTRY CODE REFERENCE FILE     *
000030* 1999-05-19  ADM  REQ 4447 - FIRST CUT.                         *
000040* 2001-02-08  LFS  REQ 4760 - CODE MAY CARRY A TRAILING COMMENT  *
000050*                  AFTER A COMMA; ONLY THE PART BEFORE THE FIRST *
000060*                  COMMA IS THE CODE (SEE DY8200 ROT-CODE-00).   *
000070* 2003-07-14  RCS  REQ 5190 - PADDED TO A ROUND RECORD LENGTH.   *
000080*****************************************************************
000090 01  CTY-RECORD.
000100     03  CTY-COUNTRY-NAME      PIC  X(40).
000110     03  CTY-COUNTRY-CODE      PIC  X(08).
000120     03  FILLER                PIC  X(04).
