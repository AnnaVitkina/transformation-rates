000010*****************************************************************
000020* CZRPT.CPY - COUNTRYZONING REPORT DETAIL LINE.  WRITTEN BY     *
000030* DY8500 FROM WKCZX.CPY ROWS, CARRIER/CLIENT/VALIDITY JOINED IN *
000040* FROM WKMETA.CPY.                                               *
000050* 1999-05-19  ADM  REQ 4447 - FIRST CUT.                         *
000060*****************************************************************
000070 01  CRP-HEADER-LINE.
000080     03  CRP-HDR-TEXT          PIC  X(204).
000090     03  FILLER                PIC  X(02).
000100*
000110 01  CRP-DETAIL-LINE.
000120     03  CRP-RATE-NAME         PIC  X(40).
000130     03  FILLER                PIC  X(01)  VALUE  SPACE.
000140     03  CRP-COUNTRY           PIC  X(40).
000150     03  FILLER                PIC  X(01)  VALUE  SPACE.
000160     03  CRP-COUNTRY-CODE      PIC  X(08).
000170     03  FILLER                PIC  X(01)  VALUE  SPACE.
000180     03  CRP-ZONE              PIC  X(04).
000190     03  FILLER                PIC  X(01)  VALUE  SPACE.
000200     03  CRP-CLIENT            PIC  X(40).
000210     03  FILLER                PIC  X(01)  VALUE  SPACE.
000220     03  CRP-CARRIER           PIC  X(60).
000230     03  FILLER                PIC  X(01)  VALUE  SPACE.
000240     03  CRP-VALIDITY          PIC  X(10).
