000010*****************************************************************
000020* WKLANE.CPY - ONE FINISHED LANE-MATRIX ROW, NUMBERED AND       *
000030* SORTED.  WRITTEN BY DY8300, READ BY DY8500 FOR LANERPT.       *
000040* 1999-09-30  ADM  REQ 4481 - FIRST CUT.                         *
000050* 2000-01-11  ADM  REQ 4512 - WIDENED PRICE-CELL TABLE TO 48     *
000060*                  COLUMNS TO COVER THE WIDEST ECONOMY LANE.     *
000070*****************************************************************
000080 01  WLN-RECORD.
000090     03  WLN-LANE-NO           PIC  9(04).
000100     03  WLN-ORIGIN            PIC  X(14).
000110     03  WLN-DESTINATION       PIC  X(14).
000120     03  WLN-SERVICE           PIC  X(40).
000130     03  WLN-MATRIX-ZONE       PIC  X(12).
000140     03  WLN-PRICE-CELL        PIC  X(10)  OCCURS  48.
000150     03  WLN-SORT-NUMERIC-SW   PIC  X(01).
000160         88  WLN-ZONE-IS-NUMERIC       VALUE  "Y".
000170     03  WLN-SORT-ZONE-NUM     PIC  9(06).
000180     03  WLN-SORT-ZONE-TEXT    PIC  X(12).
000190     03  FILLER                PIC  X(08).
