000010*****************************************************************
000020* WKARP.CPY - ONE ADDEDRATES ROW AFTER THE PIVOT PASS.  HEADER   *
000030* ROWS HAVE HAD ANY BLANK ZONE LABEL FILLED WITH ITS POSITIONAL  *
000040* NAME; ARP-HDR-SW TELLS DY8500 WHICH ROWS ARE HEADER ROWS SO IT *
000050* KNOWS WHEN TO PRINT A NEW ARRPT COLUMN-HEADING LINE.           *
000060* WRITTEN BY DY8400, READ BY DY8500 FOR ARRPT.                   *
000070* 1999-10-04  ADM  REQ 4491 - FIRST CUT.                         *
000080*****************************************************************
000090 01  ARP-RECORD.
000100     03  ARP-HDR-SW            PIC  X(01).
000110         88  ARP-IS-HEADER             VALUE  "Y".
000120     03  ARP-PAGE-STOPPER      PIC  X(20).
000130     03  ARP-TABLE-NAME        PIC  X(40).
000140     03  ARP-WEIGHT-FROM       PIC  X(08).
000150     03  ARP-WEIGHT-TO         PIC  X(08).
000160     03  ARP-ZONE-CELL         PIC  X(12)  OCCURS  16.
000170     03  FILLER                PIC  X(11).
