000010*****************************************************************
000020* WKCATSP.CPY - ONE LANE-MATRIX COLUMN-GROUP SPEC (COST         *
000030* CATEGORY, ITS WEIGHT UNIT AND ITS SORTED WEIGHT BRACKETS).    *
000040* DRIVES THE 3-LINE LANERPT HEADER.  WRITTEN BY DY8300, READ BY *
000050* DY8500.                                                        *
000060* 1999-09-30  ADM  REQ 4481 - FIRST CUT.                         *
000070*****************************************************************
000080 01  WCS-RECORD.
000090     03  WCS-CATEGORY-NAME     PIC  X(40).
000100     03  WCS-WEIGHT-UNIT       PIC  X(08).
000110     03  WCS-WEIGHT-COUNT      PIC  9(02).
000120     03  WCS-COLUMN-START      PIC  9(03).
000130     03  WCS-WEIGHT-BRACKET    PIC  X(08)  OCCURS  20.
000140     03  FILLER                PIC  X(07).
