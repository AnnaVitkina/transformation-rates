000010*****************************************************************
000020* DY8400 - ADDEDRATES PIVOT AND ACCESSORIAL-COSTS BUILDER.       *
000030* STEP 4 OF THE CARRIER RATE-CARD TRANSFORMATION BATCH.  FIXES   *
000040* UP THE ADDEDRATES HEADER-ROW ZONE LABELS FOR ARRPT, THEN MAPS  *
000050* THE TWO ADDITIONALCOSTS BLOCKS INTO THE ACCRPT LAYOUT,         *
000060* CLASSIFYING EACH COST NAME AGAINST THE ACCNAMES REFERENCE LIST *
000070* VIA THE DY8150 SIMILARITY SCORER.                               *
000080*****************************************************************
000090* CHANGE LOG.
000100* 1999-10-04  ADM  REQ 4491 - FIRST CUT.  ADDEDRATES PIVOT ONLY.
000110* 1999-11-08  LFS  REQ 4502 - ACCESSORIAL-COSTS BUILDER ADDED,
000120*             CALLS THE NEW DY8150 SIMILARITY SCORER.
000130* 2000-01-11  ADM  Y2K - NO DATE FIELDS TOUCHED IN THIS STEP;
000140*             CHECKED ANYWAY, NO CHANGE REQUIRED.
000150* 2000-06-19  LFS  REQ 4528 - ACCNAMES CAN NOW ARRIVE EMPTY FOR A
000160*             CARRIER WITH NO REFERENCE LIST YET - COST TYPE IS
000170*             LEFT BLANK RATHER THAN ABENDING ON A ZERO-COUNT
000180*             TABLE SEARCH.
000190* 2003-07-14  RCS  REQ 5190 - TIE-BREAK ON THE SIMILARITY SCORE
000200*             WAS TAKING THE LAST CANDIDATE, NOT THE FIRST; FIXED
000210*             TO FIRST-SEEN-WINS AS THE ANALYSTS EXPECT.
000220*****************************************************************
000230 IDENTIFICATION  DIVISION.
000240 PROGRAM-ID.     DY8400.
000250 AUTHOR.         ADILSON MOTTA.
000260 INSTALLATION.   DIVISAO DE SISTEMAS - NUCLEO LOGISTICA.
000270 DATE-WRITTEN.   1999-10-04.
000280 DATE-COMPILED.  1999-10-04.
000290 SECURITY.       INTERNAL USE ONLY.
000300*
000310 ENVIRONMENT     DIVISION.
000320 CONFIGURATION   SECTION.
000330 SPECIAL-NAMES.  C01               IS  TOP-OF-FORM
000340                 CLASS  WS-ALPHA   IS  "A" THRU  "Z"
000350                 UPSI-0.
000360 FILE-CONTROL.
000370*
000380     SELECT      WKMETA        ASSIGN  TO  WKMETA
000390                 FILE          STATUS  IS  FST-WKM.
000400*
000410     SELECT      WKAR          ASSIGN  TO  WKAR
000420                 FILE          STATUS  IS  FST-WAR.
000430*
000440     SELECT      WKA1          ASSIGN  TO  WKA1
000450                 FILE          STATUS  IS  FST-WA1.
000460*
000470     SELECT      WKA2          ASSIGN  TO  WKA2
000480                 FILE          STATUS  IS  FST-WA2.
000490*
000500     SELECT      ACCNAMES      ASSIGN  TO  ACCNAMES
000510                 FILE          STATUS  IS  FST-ACN.
000520*
000530     SELECT      WKARP         ASSIGN  TO  WKARP
000540                 FILE          STATUS  IS  FST-ARP.
000550*
000560     SELECT      WKACC         ASSIGN  TO  WKACC
000570                 FILE          STATUS  IS  FST-ACC.
000580*
000590     SELECT      WKSTAT        ASSIGN  TO  WKSTAT
000600                 FILE          STATUS  IS  FST-STT.
000610*
000620 DATA            DIVISION.
000630 FILE            SECTION.
000640*
000650 FD  WKMETA
000660     RECORD      CONTAINS  140  CHARACTERS.
000670 COPY  WKMETA.CPY.
000680*
000690 FD  WKAR
000700     RECORD      CONTAINS  282  CHARACTERS.
000710 COPY  WKARX.CPY.
000720*
000730 FD  WKA1
000740     RECORD      CONTAINS  120  CHARACTERS.
000750 COPY  WKACX.CPY  REPLACING  ==ACX==  BY  ==A1X==.
000760*
000770 FD  WKA2
000780     RECORD      CONTAINS  120  CHARACTERS.
000790 COPY  WKACX.CPY  REPLACING  ==ACX==  BY  ==A2X==.
000800*
000810 FD  ACCNAMES
000820     RECORD      CONTAINS  40  CHARACTERS.
000830 COPY  ACCNAMES.CPY.
000840*
000850 FD  WKARP
000860     RECORD      CONTAINS  280  CHARACTERS.
000870 COPY  WKARP.CPY.
000880*
000890 FD  WKACC
000900     RECORD      CONTAINS  147  CHARACTERS.
000910 COPY  WKACC.CPY.
000920*
000930 FD  WKSTAT
000940     RECORD      CONTAINS  32  CHARACTERS.
000950 COPY  WKSTAT.CPY.
000960*
000970 WORKING-STORAGE SECTION.
000980*
000990 77  WS-ACN-COUNT          PIC  9(02)  COMP  VALUE  ZERO.
001000 77  WS-COSTS-CLASSIFIED   PIC  9(05)  COMP  VALUE  ZERO.
001010 77  WS-SUB                PIC  9(02)  COMP  VALUE  ZERO.
001020 77  WS-I                  PIC  9(02)  COMP  VALUE  ZERO.
001030 77  WS-BEST-IDX           PIC  9(02)  COMP  VALUE  ZERO.
001040*
001050 77  WS-HDR-SW             PIC  X(01)  VALUE  "N".
001060     88  WS-IS-HEADER                 VALUE  "Y".
001070 77  WS-FOUND-SW           PIC  X(01)  VALUE  "N".
001080     88  WS-FOUND                     VALUE  "Y".
001090*
001100 01  WS-CASE-TABLES.
001110     03  WS-LOWER-ALPHA   PIC  X(26)  VALUE
001120         "abcdefghijklmnopqrstuvwxyz".
001130     03  WS-UPPER-ALPHA   PIC  X(26)  VALUE
001140         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001150     03  FILLER           PIC  X(04)  VALUE  SPACES.
001160*
001170 01  WS-WEIGHT-FROM-UC     PIC  X(08).
001180 01  WS-ZONE-CELL-UC       PIC  X(12).
001190 01  WS-ZONE-FALLBACK      PIC  X(07).
001200 01  WS-POS-2D             PIC  99.
001210*
001220* ACCNAMES REFERENCE LIST, DUPLICATES KEPT AS FIRST-SEEN ONLY.
001230 01  WS-ACN-TABLE.
001240     03  ACN-ENTRY             OCCURS  60.
001250         05  ACN-NAME          PIC  X(40).
001260         05  FILLER            PIC  X(02).
001270*
001280* CURRENT ADDITIONALCOSTS ROW BEING MAPPED TO WKACC, WHICHEVER OF
001290* A1/A2 IT CAME FROM.
001300 01  WS-AC-WORK.
001310     03  WS-AC-NAME           PIC  X(40).
001320     03  WS-AC-PRICE          PIC  X(12).
001330     03  WS-AC-AMOUNT         PIC  X(12).
001340     03  WS-AC-CURRENCY       PIC  X(03).
001350     03  WS-AC-MECH           PIC  X(20).
001360     03  WS-AC-APPLY          PIC  X(20).
001370     03  WS-AC-CODE           PIC  X(08).
001380     03  FILLER               PIC  X(04).
001390*
001400 01  WS-CAND-NAME           PIC  X(40).
001410 01  WS-BEST-SCORE          PIC  9V9999  VALUE  ZERO.
001420 01  WS-CUR-SCORE           PIC  9V9999  VALUE  ZERO.
001430*
001440* THE 20/20 SPLIT VIEWS BELOW ARE KEPT FOR THE OLD DESK-CHECK
001450* LISTING HEADINGS - THE REPORT NOW PRINTS THE FULL 40, BUT THE
001460* HALVES STILL GET SET SIDE BY SIDE ON THE DESK-CHECK DUMP.
001470 01  WS-AC-NAME-ALT  REDEFINES  WS-AC-NAME.
001480     03  WS-AC-NAME-FIRST20    PIC  X(20).
001490     03  WS-AC-NAME-REST20     PIC  X(20).
001500 01  WS-CAND-NAME-ALT  REDEFINES  WS-CAND-NAME.
001510     03  WS-CAND-NAME-FIRST20  PIC  X(20).
001520     03  WS-CAND-NAME-REST20   PIC  X(20).
001530 01  WS-TBL-NAME-SCR        PIC  X(40).
001540 01  WS-TBL-NAME-SCR-ALT  REDEFINES  WS-TBL-NAME-SCR.
001550     03  WS-TBL-NAME-SCR-FIRST20  PIC  X(20).
001560     03  WS-TBL-NAME-SCR-REST20   PIC  X(20).
001570*
001580 LINKAGE         SECTION.
001590*
001600 01  PRM-SIM.
001610     03  NMA-SIM          PIC  X(40).
001620     03  NMB-SIM          PIC  X(40).
001630     03  SCR-SIM          PIC  9V9999.
001640*
001650 PROCEDURE       DIVISION.
001660*
001670 ROT-0000-00.
001680     OPEN        INPUT   WKMETA  WKAR  WKA1  WKA2  ACCNAMES
001690     OPEN        OUTPUT  WKARP  WKACC
001700     OPEN        EXTEND  WKSTAT
001710     READ        WKMETA
001720     PERFORM     ROT-LACN-00   THRU  ROT-LACN-EXIT
001730     PERFORM     ROT-ARPV-00   THRU  ROT-ARPV-EXIT
001740     PERFORM     ROT-ACC-00    THRU  ROT-ACC-EXIT
001750     MOVE        "COSTS-CLASSIFIED"     TO  STT-NAME
001760     MOVE        WS-COSTS-CLASSIFIED    TO  STT-VALUE
001770     WRITE       STT-RECORD
001780     CLOSE       WKMETA  WKAR  WKA1  WKA2  ACCNAMES  WKARP  WKACC
001790                 WKSTAT
001800     STOP        RUN.
001810*
001820* LOAD THE ACCESSORIAL COST-TYPE REFERENCE LIST, FIRST OCCURRENCE
001830* OF A NAME WINS WHEN THE FILE CARRIES A DUPLICATE.
001840 ROT-LACN-00.
001850     READ        ACCNAMES  AT  END  GO  TO  ROT-LACN-EXIT.
001860     IF  WS-ACN-COUNT  =  60              GO  TO  ROT-LACN-00.
001870     MOVE        "N"      TO  WS-FOUND-SW
001880     PERFORM     ROT-LACN-10  VARYING  WS-SUB  FROM  1  BY  1
001890                 UNTIL  WS-SUB  >  WS-ACN-COUNT  OR  WS-FOUND.
001900     IF  NOT  WS-FOUND
001910         ADD     1                TO  WS-ACN-COUNT
001920         MOVE    ACN-TYPE-NAME    TO  ACN-NAME (WS-ACN-COUNT).
001930     GO          TO  ROT-LACN-00.
001940 ROT-LACN-10.
001950     IF  ACN-NAME (WS-SUB)  =  ACN-TYPE-NAME
001960         MOVE    "Y"      TO  WS-FOUND-SW.
001970 ROT-LACN-EXIT.
001980     EXIT.
001990*
002000* ADDEDRATES PIVOT - A HEADER ROW'S BLANK ZONE LABELS ARE FILLED
002010* WITH THEIR POSITIONAL NAME SO ARRPT ALWAYS HAS SOMETHING TO
002020* PRINT OVER THE DATA COLUMN; DATA ROWS PASS THROUGH UNCHANGED.
002030 ROT-ARPV-00.                                                      REQ4491
002040     READ        WKAR  AT  END  GO  TO  ROT-ARPV-EXIT.
002050     PERFORM     ROT-ARPV-10  THRU  ROT-ARPV-10-EXIT
002060     MOVE        SPACES           TO  ARP-RECORD
002070     IF  WS-IS-HEADER
002080         MOVE    "Y"              TO  ARP-HDR-SW
002090         MOVE    ARX-PAGE-STOPPER TO  ARP-PAGE-STOPPER
002100         MOVE    ARX-TABLE-NAME   TO  ARP-TABLE-NAME
002110         MOVE    ARX-WEIGHT-FROM  TO  ARP-WEIGHT-FROM
002120         MOVE    ARX-WEIGHT-TO    TO  ARP-WEIGHT-TO
002130         PERFORM ROT-ARPV-20  VARYING  WS-SUB  FROM  1  BY  1
002140                 UNTIL  WS-SUB  >  16
002150     ELSE
002160         MOVE    "N"              TO  ARP-HDR-SW
002170         MOVE    ARX-WEIGHT-FROM  TO  ARP-WEIGHT-FROM
002180         MOVE    ARX-WEIGHT-TO    TO  ARP-WEIGHT-TO
002190         PERFORM ROT-ARPV-30  VARYING  WS-SUB  FROM  1  BY  1
002200                 UNTIL  WS-SUB  >  16.
002210     WRITE       ARP-RECORD
002220     GO          TO  ROT-ARPV-00.                                  REQ4491
002230 ROT-ARPV-EXIT.
002240     EXIT.
002250*
002260* HEADER-ROW TEST - WEIGHT-FROM READS "FROM", OR THE FIRST ZONE
002270* CELL OPENS WITH "ZONE", EITHER CASE.
002280 ROT-ARPV-10.
002290     MOVE        ARX-WEIGHT-FROM  TO  WS-WEIGHT-FROM-UC
002300     INSPECT     WS-WEIGHT-FROM-UC  CONVERTING  WS-LOWER-ALPHA
002310                 TO  WS-UPPER-ALPHA
002320     MOVE        ARX-ZONE-CELL (1)        TO  WS-ZONE-CELL-UC
002330     INSPECT     WS-ZONE-CELL-UC  CONVERTING  WS-LOWER-ALPHA
002340                 TO  WS-UPPER-ALPHA
002350     IF  WS-WEIGHT-FROM-UC (1:4)  =  "FROM"  OR
002360         WS-ZONE-CELL-UC (1:4)    =  "ZONE"
002370             MOVE  "Y"      TO  WS-HDR-SW
002380     ELSE
002390         MOVE    "N"      TO  WS-HDR-SW.
002400 ROT-ARPV-10-EXIT.
002410     EXIT.
002420*
002430 ROT-ARPV-20.
002440     IF  ARX-ZONE-CELL (WS-SUB)  NOT  =  SPACES
002450         MOVE    ARX-ZONE-CELL (WS-SUB)    TO  ARP-ZONE-CELL (WS-SUB)
002460     ELSE
002470         MOVE    WS-SUB           TO  WS-POS-2D
002480         STRING  "ZONE "  DELIMITED  BY  SIZE
002490                 WS-POS-2D  DELIMITED  BY  SIZE
002500                 INTO  WS-ZONE-FALLBACK
002510         MOVE    SPACES           TO  ARP-ZONE-CELL (WS-SUB)
002520         MOVE    WS-ZONE-FALLBACK TO  ARP-ZONE-CELL (WS-SUB) (1:7).
002530 ROT-ARPV-30.
002540     MOVE        ARX-ZONE-CELL (WS-SUB)    TO  ARP-ZONE-CELL (WS-SUB).
002550*
002560* ACCESSORIAL-COSTS BUILDER - WKA1 ROWS FIRST, THEN WKA2, EACH
002570* MAPPED TO THE WKACC LAYOUT THROUGH THE SAME WORK AREA.
002580 ROT-ACC-00.                                                       REQ4502
002590     PERFORM     ROT-ACC-10  THRU  ROT-ACC-10-EXIT
002600     PERFORM     ROT-ACC-20  THRU  ROT-ACC-20-EXIT.
002610     GO          TO  ROT-ACC-EXIT.
002620 ROT-ACC-10.
002630     READ        WKA1  AT  END  GO  TO  ROT-ACC-10-EXIT.
002640     MOVE        A1X-COST-NAME        TO  WS-AC-NAME
002650     MOVE        A1X-COST-PRICE       TO  WS-AC-PRICE
002660     MOVE        A1X-COST-AMOUNT      TO  WS-AC-AMOUNT
002670     MOVE        A1X-COST-CURRENCY    TO  WS-AC-CURRENCY
002680     MOVE        A1X-PRICE-MECHANISM  TO  WS-AC-MECH
002690     MOVE        A1X-APPLY-TO         TO  WS-AC-APPLY
002700     MOVE        A1X-COST-CODE        TO  WS-AC-CODE
002710     PERFORM     ROT-ACC-30  THRU  ROT-ACC-30-EXIT
002720     GO          TO  ROT-ACC-10.
002730 ROT-ACC-10-EXIT.
002740     EXIT.
002750 ROT-ACC-20.
002760     READ        WKA2  AT  END  GO  TO  ROT-ACC-20-EXIT.
002770     MOVE        A2X-COST-NAME        TO  WS-AC-NAME
002780     MOVE        A2X-COST-PRICE       TO  WS-AC-PRICE
002790     MOVE        A2X-COST-AMOUNT      TO  WS-AC-AMOUNT
002800     MOVE        A2X-COST-CURRENCY    TO  WS-AC-CURRENCY
002810     MOVE        A2X-PRICE-MECHANISM  TO  WS-AC-MECH
002820     MOVE        A2X-APPLY-TO         TO  WS-AC-APPLY
002830     MOVE        A2X-COST-CODE        TO  WS-AC-CODE
002840     PERFORM     ROT-ACC-30  THRU  ROT-ACC-30-EXIT
002850     GO          TO  ROT-ACC-20.
002860 ROT-ACC-20-EXIT.
002870     EXIT.
002880*
002890* MAP THE CURRENT WORK-AREA ROW INTO WKACC - PRICE FALLBACK, THEN
002900* THE BEST-MATCHING ACCNAMES ENTRY IF THE LIST IS NOT EMPTY.
002910 ROT-ACC-30.
002920     MOVE        SPACES               TO  ACW-RECORD
002930     MOVE        WS-AC-NAME           TO  ACW-ORIG-COST-NAME
002940     IF  WS-AC-PRICE  NOT  =  SPACES
002950         MOVE    WS-AC-PRICE          TO  ACW-COST-PRICE
002960     ELSE
002970         MOVE    WS-AC-AMOUNT         TO  ACW-COST-PRICE.
002980     MOVE        WS-AC-CURRENCY       TO  ACW-CURRENCY
002990     MOVE        WS-AC-MECH           TO  ACW-PRICE-MECHANISM
003000     MOVE        WS-AC-APPLY          TO  ACW-APPLY-TO
003010     MOVE        WS-AC-CODE           TO  ACW-COST-CODE
003020     IF  WS-ACN-COUNT  NOT  =  0                                   REQ4528
003030         PERFORM ROT-ACC-40  THRU  ROT-ACC-40-EXIT.
003040     WRITE       ACW-RECORD.
003050 ROT-ACC-30-EXIT.
003060     EXIT.
003070*
003080* BEST-MATCH SCAN OF THE ACCNAMES TABLE - DY8150 SCORES ONE PAIR
003090* AT A TIME; THE CALLER (HERE) OWNS THE BEST-OF-CANDIDATES LOOP
003100* AND THE FIRST-SEEN-WINS TIE BREAK.
003110 ROT-ACC-40.
003120     MOVE        ZERO     TO  WS-BEST-SCORE
003130     MOVE        0        TO  WS-BEST-IDX
003140     PERFORM     ROT-ACC-50  VARYING  WS-I  FROM  1  BY  1
003150                 UNTIL  WS-I  >  WS-ACN-COUNT.
003160     IF  WS-BEST-IDX  NOT  =  0  AND  WS-BEST-SCORE  >=  0.3
003170         MOVE    ACN-NAME (WS-BEST-IDX)   TO  ACW-COST-TYPE
003180         ADD     1                TO  WS-COSTS-CLASSIFIED.
003190 ROT-ACC-40-EXIT.
003200     EXIT.
003210 ROT-ACC-50.
003220     MOVE        ACN-NAME (WS-I)          TO  WS-CAND-NAME
003230     MOVE        WS-AC-NAME               TO  NMA-SIM
003240     MOVE        WS-CAND-NAME             TO  NMB-SIM
003250     MOVE        ZERO                     TO  SCR-SIM
003260     CALL        "DY8150"  USING  PRM-SIM
003270     MOVE        SCR-SIM                  TO  WS-CUR-SCORE
003280     IF  WS-CUR-SCORE  >  WS-BEST-SCORE
003290         MOVE    WS-CUR-SCORE     TO  WS-BEST-SCORE
003300         MOVE    WS-I             TO  WS-BEST-IDX.
003310 ROT-ACC-EXIT.
003320     EXIT.
