000010*****************************************************************
000020* ZMRPT.CPY - ZONINGMATRIX PASS-THROUGH REPORT LINE.  MATRIX    *
000030* NAME, ORIGIN ZONE AND THE 16 DESTINATION-ZONE CELLS ARE       *
000040* ECHOED AS EXTRACTED.  WRITTEN BY DY8500 FROM THE WKZM          *
000050* PASS-THROUGH FILE (RATEXTR.CPY RTX-ZM).                        *
000060* 1999-08-27  ADM  REQ 4460 - FIRST CUT.                         *
000070*****************************************************************
000080 01  ZMP-HEADER-LINE.
000090     03  ZMP-HDR-TEXT          PIC  X(238).
000100     03  FILLER                PIC  X(02).
000110*
000120 01  ZMP-DETAIL-LINE.
000130     03  ZMP-MATRIX-NAME       PIC  X(40).
000140     03  FILLER                PIC  X(01)  VALUE  SPACE.
000150     03  ZMP-ORIGIN-ZONE       PIC  X(04).
000160     03  FILLER                PIC  X(01)  VALUE  SPACE.
000170     03  ZMP-DEST-CELL         PIC  X(04)  OCCURS  16.
000180     03  FILLER                PIC  X(01)  VALUE  SPACE.
000190     03  ZMP-CLIENT            PIC  X(40).
000200     03  FILLER                PIC  X(01)  VALUE  SPACE.
000210     03  ZMP-CARRIER           PIC  X(60).
000220     03  FILLER                PIC  X(01)  VALUE  SPACE.
000230     03  ZMP-VALIDITY          PIC  X(10).
