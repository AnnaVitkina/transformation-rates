000010*****************************************************************
000020* DY8200 - COUNTRYZONING ENRICHMENT.                             *
000030* STEP 3 OF THE CARRIER RATE-CARD TRANSFORMATION BATCH.  READS   *
000040* THE RAW COUNTRYZONING PASS-THROUGH (WKCZ), FORWARD-FILLS AND   *
000050* ABBREVIATES THE RATE NAME ON THE ROWS THAT CARRY NONE OF THEIR *
000060* OWN, AND LOOKS UP AN ISO-STYLE COUNTRY CODE FOR EVERY ROW FROM *
000070* THE CTRYCODE REFERENCE.                                         *
000080*****************************************************************
000090* CHANGE LOG.
000100* 1999-05-19  ADM  REQ 4447 - FIRST CUT.  FORWARD FILL + LOOKUP,
000110*             EXACT AND UPPERCASE COUNTRY NAME ONLY.
000120* 1999-06-02  ADM  REQ 4452 - SHORT-FORM TOKEN ORDER WAS WRONG
000130*             (ZONE WAS EMITTED BEFORE EXP/IMP); FIXED ROT-SHORT-0 REQ4452
000140* 1999-07-14  ADM  REQ 4455 - ADDED THE "REPUBLIC OF" / "& / AND"
000150*             LOOKUP VARIANTS (ROT-BCAND-00) - TOO MANY COUNTRIES
000160*             IN THE RATE CARDS USE THE LONG OFFICIAL FORM.
000170* 2000-01-11  ADM  Y2K - NO DATE FIELDS IN THIS STEP; NO CHANGE.
000180* 2001-02-08  LFS  REQ 4760 - CTRYCODE CODE FIELD MAY CARRY A
000190*             TRAILING COMMENT AFTER A COMMA; ROT-LCTY-10 NOW
000200*             TRUNCATES AT THE FIRST COMMA WHEN THE TABLE LOADS.
000210* 2003-07-14  RCS  REQ 5190 - ADDED THE "PEOPLES REPUBLIC" SUFFIX
000220*             VARIANT TO ROT-BCAND-00.                             REQ4455
000230*****************************************************************
000240 IDENTIFICATION  DIVISION.
000250 PROGRAM-ID.     DY8200.
000260 AUTHOR.         ADILSON MOTTA.
000270 INSTALLATION.   DIVISAO DE SISTEMAS - NUCLEO LOGISTICA.
000280 DATE-WRITTEN.   1999-05-19.
000290 DATE-COMPILED.  1999-05-19.
000300 SECURITY.       INTERNAL USE ONLY.
000310*
000320 ENVIRONMENT     DIVISION.
000330 CONFIGURATION   SECTION.
000340 SPECIAL-NAMES.  C01               IS  TOP-OF-FORM
000350                 CLASS  WS-ALPHA   IS  "A" THRU  "Z"
000360                 UPSI-0.
000370 FILE-CONTROL.
000380*
000390     SELECT      WKCZ          ASSIGN  TO  WKCZ
000400                 FILE          STATUS  IS  FST-WCZ.
000410*
000420     SELECT      CTRYCODE      ASSIGN  TO  CTRYCODE
000430                 FILE          STATUS  IS  FST-CTY.
000440*
000450     SELECT      WKCZX         ASSIGN  TO  WKCZX
000460                 FILE          STATUS  IS  FST-WCX.
000470*
000480     SELECT      WKSTAT        ASSIGN  TO  WKSTAT
000490                 FILE          STATUS  IS  FST-STT.
000500*
000510 DATA            DIVISION.
000520 FILE            SECTION.
000530*
000540 FD  WKCZ
000550     RECORD      CONTAINS  90  CHARACTERS.
000560 COPY  WKCZR.CPY.
000570*
000580 FD  CTRYCODE
000590     RECORD      CONTAINS  52  CHARACTERS.
000600 COPY  CTRYCODE.CPY.
000610*
000620 FD  WKCZX
000630     RECORD      CONTAINS  100  CHARACTERS.
000640 COPY  WKCZX.CPY.
000650*
000660 FD  WKSTAT
000670     RECORD      CONTAINS  32  CHARACTERS.
000680 COPY  WKSTAT.CPY.
000690*
000700 WORKING-STORAGE SECTION.
000710*
000720 77  WS-CTY-COUNT         PIC  9(03)  COMP  VALUE  ZERO.
000730 77  WS-CZX-COUNT         PIC  9(05)  COMP  VALUE  ZERO.
000740 77  WS-CODE-COUNT        PIC  9(05)  COMP  VALUE  ZERO.
000750 77  WS-SUB               PIC  9(02)  COMP  VALUE  ZERO.
000760 77  WS-LEN               PIC  9(02)  COMP  VALUE  ZERO.
000770 77  WS-K                 PIC  9(03)  COMP  VALUE  ZERO.
000780 77  WS-I                 PIC  9(02)  COMP  VALUE  ZERO.
000790 77  WS-CAND-COUNT        PIC  9(02)  COMP  VALUE  ZERO.
000800 77  WS-FOUND-SW          PIC  X(01)  VALUE  "N".
000810     88  WS-CODE-FOUND               VALUE  "Y".
000820 77  WS-TOK-FOUND-SW      PIC  X(01)  VALUE  "N".
000830     88  WS-TOK-FOUND                VALUE  "Y".
000840 77  WS-RPL-POS           PIC  9(02)  COMP  VALUE  ZERO.
000850 77  WS-RPL-OLD-LEN       PIC  9(02)  COMP  VALUE  ZERO.
000860 77  WS-RPL-NEW-LEN       PIC  9(02)  COMP  VALUE  ZERO.
000870 77  WS-SRCH-LEN          PIC  9(02)  COMP  VALUE  ZERO.
000880*
000890 01  WS-CASE-TABLES.
000900     03  WS-LOWER-ALPHA   PIC  X(26)  VALUE
000910         "abcdefghijklmnopqrstuvwxyz".
000920     03  WS-UPPER-ALPHA   PIC  X(26)  VALUE
000930         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000940     03  FILLER           PIC  X(04)  VALUE  SPACES.
000950*
000960 01  WS-CTY-TABLE.
000970     03  CTY-ENTRY             OCCURS  300.
000980         05  CTY-NAME-WS       PIC  X(40).
000990         05  CTY-CODE-WS       PIC  X(08).
001000         05  FILLER            PIC  X(02).
001010*
001020 01  WS-LAST-RATE-NAME          PIC  X(40)  VALUE  SPACES.
001030 01  WS-SHORT-SRC               PIC  X(40).
001040 01  WS-SHORT-FORM              PIC  X(40)  VALUE  SPACES.
001050 01  WS-SHORT-TEMP              PIC  X(40).
001060 01  WS-APPEND-TOKEN            PIC  X(12).
001070*
001080 01  WS-SRCH-TARGET              PIC  X(20).
001090*
001100 01  WS-RPL-OLD                  PIC  X(20).
001110 01  WS-RPL-NEW                  PIC  X(20).
001120 01  WS-RPL-SRC                  PIC  X(40).
001130 01  WS-RPL-RESULT               PIC  X(40).
001140*
001150* LEFT/RIGHT-HALF VIEWS KEPT FOR THE OLD 20/20 SPLIT HEADINGS ON
001160* THE DESK-CHECK LISTING (ROT-LCTY-00 USED TO PRINT THEM; THE
001170* PRINT HAS SINCE MOVED TO DY8500 BUT THE VIEWS STAYED).
001180 01  WS-RATE-NAME-ALT   REDEFINES  WS-LAST-RATE-NAME.
001190     03  WS-RNA-FIRST20          PIC  X(20).
001200     03  WS-RNA-REST20           PIC  X(20).
001210 01  WS-SHORT-FORM-ALT  REDEFINES  WS-SHORT-FORM.
001220     03  WS-SFA-FIRST20          PIC  X(20).
001230     03  WS-SFA-REST20           PIC  X(20).
001240 01  WS-RPL-RESULT-ALT  REDEFINES  WS-RPL-RESULT.
001250     03  WS-RRA-FIRST20          PIC  X(20).
001260     03  WS-RRA-REST20           PIC  X(20).
001270*
001280 01  WS-CANDIDATES.
001290     03  WS-CAND-TEXT            PIC  X(40)  OCCURS  10.
001300     03  FILLER                  PIC  X(04)  VALUE  SPACES.
001310*
001320 PROCEDURE       DIVISION.
001330*
001340 ROT-0000-00.
001350     OPEN        INPUT   WKCZ  CTRYCODE
001360     OPEN        OUTPUT  WKCZX
001370     OPEN        EXTEND  WKSTAT
001380     PERFORM     ROT-LCTY-00  THRU  ROT-LCTY-EXIT
001390     GO          TO  ROT-READ-00.
001400*
001410* LOAD THE CTRYCODE REFERENCE TABLE - CODE MAY CARRY A TRAILING
001420* COMMENT AFTER A COMMA; ONLY THE TEXT BEFORE IT IS THE CODE.
001430 ROT-LCTY-00.                                                      REQ4760
001440     READ        CTRYCODE  AT  END  GO  TO  ROT-LCTY-EXIT.
001450     IF  WS-CTY-COUNT  =  300   GO  TO  ROT-LCTY-00.               REQ4760
001460     ADD         1        TO  WS-CTY-COUNT
001470     MOVE        CTY-COUNTRY-NAME TO  CTY-NAME-WS (WS-CTY-COUNT)
001480     MOVE        CTY-COUNTRY-CODE TO  CTY-CODE-WS (WS-CTY-COUNT)
001490     PERFORM     ROT-LCTY-10  VARYING  WS-SUB  FROM  1  BY  1
001500                 UNTIL  WS-SUB  >  8.
001510     GO          TO  ROT-LCTY-00.                                  REQ4760
001520 ROT-LCTY-10.
001530     IF  CTY-CODE-WS (WS-CTY-COUNT) (WS-SUB:1)  =  ","
001540         MOVE    SPACES   TO
001550                 CTY-CODE-WS (WS-CTY-COUNT) (WS-SUB: 9 - WS-SUB).
001560 ROT-LCTY-EXIT.
001570     EXIT.
001580*
001590* MAIN PASS OVER THE RAW COUNTRYZONING ROWS.
001600 ROT-READ-00.
001610     READ        WKCZ  AT  END  GO  TO  ROT-READ-90.
001620     PERFORM     ROT-FILL-00  THRU  ROT-FILL-EXIT
001630     PERFORM     ROT-CODE-00  THRU  ROT-CODE-EXIT
001640     MOVE        SPACES           TO  CZX-RECORD
001650     MOVE        WS-SHORT-FORM    TO  CZX-RATE-NAME
001660     MOVE        CZR-COUNTRY      TO  CZX-COUNTRY
001670     MOVE        CZR-ZONE         TO  CZX-ZONE
001680     IF  WS-CODE-FOUND
001690         MOVE    CTY-CODE-WS (WS-K)   TO  CZX-COUNTRY-CODE
001700         ADD     1                    TO  WS-CODE-COUNT
001710     ELSE
001720         MOVE    SPACES               TO  CZX-COUNTRY-CODE.
001730     WRITE       CZX-RECORD
001740     ADD         1        TO  WS-CZX-COUNT
001750     GO          TO  ROT-READ-00.
001760 ROT-READ-90.
001770     MOVE        "CZX-ROWS"        TO  STT-NAME
001780     MOVE        WS-CZX-COUNT      TO  STT-VALUE
001790     WRITE       STT-RECORD
001800     MOVE        "CODES-MATCHED"   TO  STT-NAME
001810     MOVE        WS-CODE-COUNT     TO  STT-VALUE
001820     WRITE       STT-RECORD
001830     CLOSE       WKCZ  CTRYCODE  WKCZX  WKSTAT
001840     STOP        RUN.
001850*
001860* FORWARD-FILL THE RATE NAME.  A ROW THAT BRINGS ITS OWN RATE
001870* NAME KEEPS IT VERBATIM AND BECOMES THE NEW CARRIED VALUE; A
001880* ROW WITH A BLANK RATE NAME, A CARRIED VALUE AND A NON-BLANK
001890* ZONE GETS THE ABBREVIATED <SHORT-FORM>_<ZONE>; A BLANK ZONE
001900* LEAVES THE RATE NAME BLANK.
001910 ROT-FILL-00.
001920     MOVE        SPACES   TO  WS-SHORT-FORM.
001930     IF  CZR-RATE-NAME  NOT =  SPACES
001940         MOVE    CZR-RATE-NAME    TO  WS-LAST-RATE-NAME  WS-SHORT-FORM
001950         GO      TO  ROT-FILL-EXIT.
001960     IF  WS-LAST-RATE-NAME  =  SPACES     GO  TO  ROT-FILL-EXIT.
001970     IF  CZR-ZONE  =  SPACES              GO  TO  ROT-FILL-EXIT.
001980     PERFORM     ROT-SHORT-00  THRU  ROT-SHORT-EXIT.
001990     IF  WS-SHORT-FORM  =  SPACES         GO  TO  ROT-FILL-EXIT.
002000     MOVE        4        TO  WS-SUB.
002010 ROT-FILL-10.
002020     IF  WS-SUB  =  0
002030         MOVE    0        TO  WS-LEN
002040         GO      TO  ROT-FILL-30.
002050     IF  CZR-ZONE (WS-SUB:1)  NOT =  SPACE
002060         MOVE    WS-SUB   TO  WS-LEN
002070         GO      TO  ROT-FILL-30.
002080     SUBTRACT    1        FROM  WS-SUB
002090     GO          TO  ROT-FILL-10.
002100 ROT-FILL-30.
002110     MOVE        SPACES               TO  WS-SHORT-TEMP
002120     STRING      WS-SHORT-FORM  DELIMITED  BY  SPACE
002130                 "_"            DELIMITED  BY  SIZE
002140                 CZR-ZONE (1:WS-LEN)  DELIMITED  BY  SIZE
002150                 INTO  WS-SHORT-TEMP
002160     MOVE        WS-SHORT-TEMP        TO  WS-SHORT-FORM.
002170 ROT-FILL-EXIT.
002180     EXIT.
002190*
002200* RATE-NAME SHORT FORM - UPPERCASE, DROP "DHL EXPRESS", THEN
002210* EMIT EACH DETECTED TOKEN, FIXED ORDER, AT MOST ONCE, JOINED "_".
002220 ROT-SHORT-00.                                                     REQ4452
002230     MOVE        WS-LAST-RATE-NAME   TO  WS-SHORT-SRC
002240     INSPECT     WS-SHORT-SRC  CONVERTING  WS-LOWER-ALPHA
002250                 TO  WS-UPPER-ALPHA
002260     INSPECT     WS-SHORT-SRC  REPLACING  ALL
002270                 "DHL EXPRESS"  BY  "           "
002280     MOVE        SPACES   TO  WS-SHORT-FORM
002290     PERFORM     ROT-TOK-WW    THRU  ROT-TOK-WW-EXIT
002300     PERFORM     ROT-TOK-3RD   THRU  ROT-TOK-3RD-EXIT
002310     PERFORM     ROT-TOK-DOM   THRU  ROT-TOK-DOM-EXIT
002320     PERFORM     ROT-TOK-ECO   THRU  ROT-TOK-ECO-EXIT
002330     PERFORM     ROT-TOK-EXP   THRU  ROT-TOK-EXP-EXIT
002340     PERFORM     ROT-TOK-IMP   THRU  ROT-TOK-IMP-EXIT
002350     PERFORM     ROT-TOK-ZON   THRU  ROT-TOK-ZON-EXIT.
002360     GO          TO  ROT-SHORT-EXIT.
002370 ROT-TOK-WW.
002380     MOVE        "INTERNATIONAL"     TO  WS-SRCH-TARGET
002390     MOVE        13                  TO  WS-SRCH-LEN
002400     PERFORM     ROT-FIND-00  THRU  ROT-FIND-EXIT
002410     IF  WS-TOK-FOUND
002420         MOVE    "WW"                TO  WS-APPEND-TOKEN
002430         PERFORM ROT-APPEND-00  THRU  ROT-APPEND-EXIT.
002440 ROT-TOK-WW-EXIT.
002450     EXIT.
002460 ROT-TOK-3RD.
002470     MOVE        "THIRD COUNTRY"     TO  WS-SRCH-TARGET
002480     MOVE        13                  TO  WS-SRCH-LEN
002490     PERFORM     ROT-FIND-00  THRU  ROT-FIND-EXIT
002500     IF  WS-TOK-FOUND
002510         MOVE    "3RD_COUNTRY"       TO  WS-APPEND-TOKEN
002520         PERFORM ROT-APPEND-00  THRU  ROT-APPEND-EXIT.
002530 ROT-TOK-3RD-EXIT.
002540     EXIT.
002550 ROT-TOK-DOM.
002560     MOVE        "DOMESTIC"          TO  WS-SRCH-TARGET
002570     MOVE        8                   TO  WS-SRCH-LEN
002580     PERFORM     ROT-FIND-00  THRU  ROT-FIND-EXIT
002590     IF  WS-TOK-FOUND
002600         MOVE    "DOMESTIC"          TO  WS-APPEND-TOKEN
002610         PERFORM ROT-APPEND-00  THRU  ROT-APPEND-EXIT.
002620 ROT-TOK-DOM-EXIT.
002630     EXIT.
002640 ROT-TOK-ECO.
002650     MOVE        "ECONOMY"           TO  WS-SRCH-TARGET
002660     MOVE        7                   TO  WS-SRCH-LEN
002670     PERFORM     ROT-FIND-00  THRU  ROT-FIND-EXIT
002680     IF  WS-TOK-FOUND
002690         MOVE    "ECONOMY"           TO  WS-APPEND-TOKEN
002700         PERFORM ROT-APPEND-00  THRU  ROT-APPEND-EXIT.
002710 ROT-TOK-ECO-EXIT.
002720     EXIT.
002730 ROT-TOK-EXP.
002740     MOVE        "EXPORT"            TO  WS-SRCH-TARGET
002750     MOVE        6                   TO  WS-SRCH-LEN
002760     PERFORM     ROT-FIND-00  THRU  ROT-FIND-EXIT
002770     IF  WS-TOK-FOUND
002780         MOVE    "EXP"               TO  WS-APPEND-TOKEN
002790         PERFORM ROT-APPEND-00  THRU  ROT-APPEND-EXIT.
002800 ROT-TOK-EXP-EXIT.
002810     EXIT.
002820 ROT-TOK-IMP.
002830     MOVE        "IMPORT"            TO  WS-SRCH-TARGET
002840     MOVE        6                   TO  WS-SRCH-LEN
002850     PERFORM     ROT-FIND-00  THRU  ROT-FIND-EXIT
002860     IF  WS-TOK-FOUND
002870         MOVE    "IMP"               TO  WS-APPEND-TOKEN
002880         PERFORM ROT-APPEND-00  THRU  ROT-APPEND-EXIT.
002890 ROT-TOK-IMP-EXIT.
002900     EXIT.
002910 ROT-TOK-ZON.
002920     MOVE        "ZONING"            TO  WS-SRCH-TARGET
002930     MOVE        6                   TO  WS-SRCH-LEN
002940     PERFORM     ROT-FIND-00  THRU  ROT-FIND-EXIT
002950     IF  WS-TOK-FOUND
002960         MOVE    "ZONE"              TO  WS-APPEND-TOKEN
002970         PERFORM ROT-APPEND-00  THRU  ROT-APPEND-EXIT.
002980 ROT-TOK-ZON-EXIT.
002990     EXIT.
003000*
003010* GENERIC CASE-FOLDED SUBSTRING TEST OF WS-SRCH-TARGET (LENGTH
003020* WS-SRCH-LEN) WITHIN WS-SHORT-SRC (40 BYTES, ALREADY UPPERCASE).
003030 ROT-FIND-00.
003040     MOVE        "N"      TO  WS-TOK-FOUND-SW
003050     PERFORM     ROT-FIND-10  VARYING  WS-SUB  FROM  1  BY  1
003060                 UNTIL  WS-SUB  >  (41 - WS-SRCH-LEN)
003070                 OR  WS-TOK-FOUND.
003080 ROT-FIND-10.
003090     IF  WS-SHORT-SRC (WS-SUB: WS-SRCH-LEN)
003100             =  WS-SRCH-TARGET (1: WS-SRCH-LEN)
003110         MOVE    "Y"      TO  WS-TOK-FOUND-SW.
003120 ROT-FIND-EXIT.
003130     EXIT.
003140*
003150* APPEND WS-APPEND-TOKEN TO WS-SHORT-FORM, "_"-SEPARATED.
003160 ROT-APPEND-00.
003170     IF  WS-SHORT-FORM  =  SPACES
003180         MOVE    WS-APPEND-TOKEN     TO  WS-SHORT-FORM
003190         GO      TO  ROT-APPEND-EXIT.
003200     MOVE        SPACES               TO  WS-SHORT-TEMP
003210     STRING      WS-SHORT-FORM  DELIMITED  BY  SPACE
003220                 "_"            DELIMITED  BY  SIZE
003230                 WS-APPEND-TOKEN DELIMITED  BY  SPACE
003240                 INTO  WS-SHORT-TEMP
003250     MOVE        WS-SHORT-TEMP        TO  WS-SHORT-FORM.
003260 ROT-APPEND-EXIT.
003270     EXIT.
003280 ROT-SHORT-EXIT.
003290     EXIT.
003300*
003310* COUNTRY-CODE LOOKUP - EXACT, THEN UPPERCASE, THEN THE "REPUBLIC
003320* OF" / "&"/"AND" / "PEOPLES REPUBLIC" VARIANTS, EACH TRIED AS-IS
003330* AND UPPERCASED.  FIRST HIT WINS.
003340 ROT-CODE-00.
003350     MOVE        "N"      TO  WS-FOUND-SW
003360     PERFORM     ROT-BCAND-00  THRU  ROT-BCAND-EXIT
003370     PERFORM     ROT-CSCAN-00  VARYING  WS-I  FROM  1  BY  1
003380                 UNTIL  WS-I  >  WS-CAND-COUNT  OR  WS-CODE-FOUND.
003390 ROT-CODE-EXIT.
003400     EXIT.
003410*
003420* BUILD THE ORDERED CANDIDATE LIST FOR THIS COUNTRY NAME.
003430 ROT-BCAND-00.                                                     REQ4455
003440     MOVE        SPACES           TO  WS-CANDIDATES
003450     MOVE        1                TO  WS-CAND-COUNT
003460     MOVE        CZR-COUNTRY      TO  WS-CAND-TEXT (1)
003470     ADD         1                TO  WS-CAND-COUNT
003480     MOVE        CZR-COUNTRY      TO  WS-CAND-TEXT (WS-CAND-COUNT)
003490     INSPECT     WS-CAND-TEXT (WS-CAND-COUNT)  CONVERTING
003500                 WS-LOWER-ALPHA  TO  WS-UPPER-ALPHA
003510*    VARIANT 1 - "REPUBLIC OF" / ", REPUBLIC" / " REPUBLIC".
003520     MOVE        CZR-COUNTRY      TO  WS-RPL-SRC
003530     MOVE        "Republic Of"    TO  WS-RPL-OLD
003540     MOVE        11                TO  WS-RPL-OLD-LEN
003550     MOVE        "Rep. Of"        TO  WS-RPL-NEW
003560     MOVE        7                 TO  WS-RPL-NEW-LEN
003570     PERFORM     ROT-REPL-00  THRU  ROT-REPL-EXIT
003580     IF  WS-RPL-POS  =  0
003590         MOVE    "Republic of"    TO  WS-RPL-OLD
003600         PERFORM ROT-REPL-00  THRU  ROT-REPL-EXIT.
003610     IF  WS-RPL-POS  =  0
003620         MOVE    ", Republic"     TO  WS-RPL-OLD
003630         MOVE    10                TO  WS-RPL-OLD-LEN
003640         MOVE    ", Rep."         TO  WS-RPL-NEW
003650         MOVE    6                 TO  WS-RPL-NEW-LEN
003660         PERFORM ROT-REPL-00  THRU  ROT-REPL-EXIT.
003670     IF  WS-RPL-POS  =  0
003680         MOVE    " Republic"      TO  WS-RPL-OLD
003690         MOVE    9                 TO  WS-RPL-OLD-LEN
003700         MOVE    " Rep."          TO  WS-RPL-NEW
003710         MOVE    5                 TO  WS-RPL-NEW-LEN
003720         PERFORM ROT-REPL-00  THRU  ROT-REPL-EXIT.
003730     ADD         1                TO  WS-CAND-COUNT
003740     MOVE        WS-RPL-RESULT    TO  WS-CAND-TEXT (WS-CAND-COUNT)
003750     ADD         1                TO  WS-CAND-COUNT
003760     MOVE        WS-RPL-RESULT    TO  WS-CAND-TEXT (WS-CAND-COUNT)
003770     INSPECT     WS-CAND-TEXT (WS-CAND-COUNT)  CONVERTING
003780                 WS-LOWER-ALPHA  TO  WS-UPPER-ALPHA
003790*    VARIANT 2 - VARIANT 1 WITH " AND " REPLACED BY " & ".
003800     MOVE        WS-RPL-RESULT    TO  WS-RPL-SRC
003810     MOVE        " And "          TO  WS-RPL-OLD
003820     MOVE        5                 TO  WS-RPL-OLD-LEN
003830     MOVE        " & "            TO  WS-RPL-NEW
003840     MOVE        3                 TO  WS-RPL-NEW-LEN
003850     PERFORM     ROT-REPL-00  THRU  ROT-REPL-EXIT
003860     ADD         1                TO  WS-CAND-COUNT
003870     MOVE        WS-RPL-RESULT    TO  WS-CAND-TEXT (WS-CAND-COUNT)
003880     ADD         1                TO  WS-CAND-COUNT
003890     MOVE        WS-RPL-RESULT    TO  WS-CAND-TEXT (WS-CAND-COUNT)
003900     INSPECT     WS-CAND-TEXT (WS-CAND-COUNT)  CONVERTING
003910                 WS-LOWER-ALPHA  TO  WS-UPPER-ALPHA
003920*    VARIANT 3 - VARIANT 1 WITH " & " REPLACED BY " AND ".  (WS-RPL-SRC
003930*    STILL HOLDS VARIANT 1 HERE - VARIANT 2 ABOVE NEVER CHANGED IT.)
003940     MOVE        " & "            TO  WS-RPL-OLD
003950     MOVE        3                 TO  WS-RPL-OLD-LEN
003960     MOVE        " And "          TO  WS-RPL-NEW
003970     MOVE        5                 TO  WS-RPL-NEW-LEN
003980     PERFORM     ROT-REPL-00  THRU  ROT-REPL-EXIT
003990     ADD         1                TO  WS-CAND-COUNT
004000     MOVE        WS-RPL-RESULT    TO  WS-CAND-TEXT (WS-CAND-COUNT)
004010     ADD         1                TO  WS-CAND-COUNT
004020     MOVE        WS-RPL-RESULT    TO  WS-CAND-TEXT (WS-CAND-COUNT)
004030     INSPECT     WS-CAND-TEXT (WS-CAND-COUNT)  CONVERTING
004040                 WS-LOWER-ALPHA  TO  WS-UPPER-ALPHA
004050*    VARIANT 4 - VARIANT 1 WITH THE "PEOPLES REPUBLIC" SUFFIX TEXT
004060*    REMOVED AND THE TRAILING COMMA/BLANKS TRIMMED (REQ 5190).
004070     MOVE        "Peoples Republic"  TO  WS-RPL-OLD
004080     MOVE        16                   TO  WS-RPL-OLD-LEN
004090     MOVE        SPACES               TO  WS-RPL-NEW
004100     MOVE        16                   TO  WS-RPL-NEW-LEN
004110     PERFORM     ROT-REPL-00  THRU  ROT-REPL-EXIT
004120     IF  WS-RPL-POS  =  0
004130         MOVE    "People's Republic"  TO  WS-RPL-OLD
004140         MOVE    17                    TO  WS-RPL-OLD-LEN
004150         MOVE    SPACES                TO  WS-RPL-NEW
004160         MOVE    17                    TO  WS-RPL-NEW-LEN
004170         PERFORM ROT-REPL-00  THRU  ROT-REPL-EXIT.
004180     IF  WS-RPL-POS  =  0
004190         MOVE    "Peoples Rep."       TO  WS-RPL-OLD
004200         MOVE    12                    TO  WS-RPL-OLD-LEN
004210         MOVE    SPACES                TO  WS-RPL-NEW
004220         MOVE    12                    TO  WS-RPL-NEW-LEN
004230         PERFORM ROT-REPL-00  THRU  ROT-REPL-EXIT.
004240     IF  WS-RPL-POS  =  0
004250         MOVE    "People's Rep."      TO  WS-RPL-OLD
004260         MOVE    13                    TO  WS-RPL-OLD-LEN
004270         MOVE    SPACES                TO  WS-RPL-NEW
004280         MOVE    13                    TO  WS-RPL-NEW-LEN
004290         PERFORM ROT-REPL-00  THRU  ROT-REPL-EXIT.
004300     PERFORM     ROT-TRIM-00  THRU  ROT-TRIM-EXIT
004310     ADD         1                TO  WS-CAND-COUNT
004320     MOVE        WS-RPL-RESULT    TO  WS-CAND-TEXT (WS-CAND-COUNT)
004330     ADD         1                TO  WS-CAND-COUNT
004340     MOVE        WS-RPL-RESULT    TO  WS-CAND-TEXT (WS-CAND-COUNT)
004350     INSPECT     WS-CAND-TEXT (WS-CAND-COUNT)  CONVERTING
004360                 WS-LOWER-ALPHA  TO  WS-UPPER-ALPHA.
004370     GO          TO  ROT-BCAND-EXIT.
004380*
004390* TRIM A TRAILING COMMA AND ANY BLANKS IT LEAVES BEHIND AFTER A
004400* SUFFIX PHRASE HAS BEEN BLANKED OUT OF WS-RPL-RESULT.
004410 ROT-TRIM-00.
004420     MOVE        40       TO  WS-SUB.
004430 ROT-TRIM-10.
004440     IF  WS-SUB  =  0                          GO  TO  ROT-TRIM-EXIT.
004450     IF  WS-RPL-RESULT (WS-SUB:1)  =  SPACE
004460         SUBTRACT 1       FROM  WS-SUB
004470         GO      TO  ROT-TRIM-10.
004480     IF  WS-RPL-RESULT (WS-SUB:1)  =  ","
004490         MOVE    SPACE    TO  WS-RPL-RESULT (WS-SUB:1)
004500         SUBTRACT 1       FROM  WS-SUB
004510         GO      TO  ROT-TRIM-10.
004520 ROT-TRIM-EXIT.
004530     EXIT.
004540 ROT-BCAND-EXIT.
004550     EXIT.
004560*
004570* GENERIC FIRST-OCCURRENCE LITERAL REPLACE.  WS-RPL-POS = 0 MEANS
004580* THE OLD TEXT WAS NOT FOUND AND WS-RPL-RESULT IS A PLAIN COPY.
004590 ROT-REPL-00.
004600     MOVE        0        TO  WS-RPL-POS
004610     PERFORM     ROT-REPL-10  VARYING  WS-SUB  FROM  1  BY  1
004620                 UNTIL  WS-SUB  >  (41 - WS-RPL-OLD-LEN)
004630                 OR  WS-RPL-POS  NOT =  0.
004640     IF  WS-RPL-POS  =  0
004650         MOVE    WS-RPL-SRC       TO  WS-RPL-RESULT
004660         GO      TO  ROT-REPL-EXIT.
004670     MOVE        SPACES           TO  WS-RPL-RESULT.
004680     IF  WS-RPL-POS  =  1
004690*        THE OLD TEXT SITS AT THE VERY FRONT OF THE FIELD - A
004700*        ZERO-LENGTH LEADING SEGMENT ISN'T LEGAL REFERENCE
004710*        MODIFICATION, SO THIS CASE IS MOVED, NOT STRUNG.
004720         MOVE    WS-RPL-NEW (1: WS-RPL-NEW-LEN)
004730                          TO  WS-RPL-RESULT (1: WS-RPL-NEW-LEN)
004740         MOVE    WS-RPL-SRC (WS-RPL-POS + WS-RPL-OLD-LEN: )
004750                          TO  WS-RPL-RESULT (WS-RPL-NEW-LEN + 1: )
004760         GO      TO  ROT-REPL-EXIT.
004770     STRING      WS-RPL-SRC (1: WS-RPL-POS - 1)  DELIMITED  BY  SIZE
004780                 WS-RPL-NEW (1: WS-RPL-NEW-LEN)  DELIMITED  BY  SIZE
004790                 WS-RPL-SRC (WS-RPL-POS + WS-RPL-OLD-LEN: )
004800                                  DELIMITED  BY  SIZE
004810                 INTO  WS-RPL-RESULT.
004820 ROT-REPL-EXIT.
004830     EXIT.
004840 ROT-REPL-10.
004850     IF  WS-RPL-SRC (WS-SUB: WS-RPL-OLD-LEN)
004860             =  WS-RPL-OLD (1: WS-RPL-OLD-LEN)
004870         MOVE    WS-SUB   TO  WS-RPL-POS.
004880*
004890* SCAN THE CTRYCODE TABLE FOR CANDIDATE WS-I.
004900 ROT-CSCAN-00.
004910     IF  WS-CAND-TEXT (WS-I)  =  SPACES     GO  TO  ROT-CSCAN-EXIT.
004920     PERFORM     ROT-CSCAN-10  VARYING  WS-K  FROM  1  BY  1
004930                 UNTIL  WS-K  >  WS-CTY-COUNT  OR  WS-CODE-FOUND.
004940 ROT-CSCAN-10.
004950     IF  CTY-NAME-WS (WS-K)  =  WS-CAND-TEXT (WS-I)
004960         MOVE    "Y"      TO  WS-FOUND-SW.
004970 ROT-CSCAN-EXIT.
004980     EXIT.
