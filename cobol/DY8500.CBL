000010*****************************************************************
000020* DY8500 - RATE-CARD REPORT WRITER.                              *
000030* STEP 5 (LAST STEP) OF THE CARRIER RATE-CARD TRANSFORMATION     *
000040* BATCH.  READS THE SIX WORK FILES LEFT BY STEPS 2-4 PLUS THE    *
000050* TWO PASS-THROUGH FILES LEFT BY STEP 1 AND PRINTS THE SEVEN     *
000060* CUSTOMER-FACING REPORTS (LANERPT/ACCRPT/CZRPT/CTRYTXT/ARRPT/   *
000070* AZRPT/ZMRPT), THEN READS WKSTAT BACK AND PRINTS THE RUN'S      *
000080* SYSOUT CONTROL TOTALS.  NOTHING IN THIS STEP CHANGES A VALUE - *
000090* IT ONLY LAYS OUT WHAT THE EARLIER STEPS ALREADY COMPUTED.      *
000100*****************************************************************
000110* CHANGE LOG.
000120* 1999-09-30  ADM  REQ 4481 - FIRST CUT.  LANERPT 3-LINE HEADER
000130*             FROM WKCATSP, DETAIL FROM WKLANE.
000140* 1999-11-08  LFS  REQ 4502 - ACCRPT ADDED.
000150* 1999-05-19  ADM  REQ 4447 - CZRPT AND CTRYTXT ADDED (NOTE: THIS
000160*             ENTRY IS OUT OF DATE ORDER IN THE ORIGINAL JOB LOG -
000170*             CZ/AZ WERE BUILT BEFORE AR/ZM BUT THIS STEP WAS
000180*             WRITTEN AFTER THEM; LEFT AS FOUND).
000190* 1999-08-27  ADM  REQ 4460 - ARRPT/AZRPT/ZMRPT ADDED.
000200* 2000-01-11  ADM  Y2K - NO CHANGE REQUIRED IN THIS STEP; ALL
000210*             DATE FIELDS ARE CARRIED AS TEXT FROM WKMETA.
000220* 2000-06-19  LFS  REQ 4528 - CTRYTXT MUST SORT THE BLANK RATE
000230*             NAME GROUP LAST INSTEAD OF FIRST (ROT-TXT-20).
000240* 2003-07-14  RCS  REQ 5190 - SYSOUT TOTALS LINE WIDENED; SOME
000250*             TALLY NAMES WERE RUNNING INTO THE VALUE COLUMN.
000260*****************************************************************
000270 IDENTIFICATION  DIVISION.
000280 PROGRAM-ID.     DY8500.
000290 AUTHOR.         ADILSON MOTTA.
000300 INSTALLATION.   DIVISAO DE SISTEMAS - NUCLEO LOGISTICA.
000310 DATE-WRITTEN.   1999-09-30.
000320 DATE-COMPILED.  1999-09-30.
000330 SECURITY.       INTERNAL USE ONLY.
000340*
000350 ENVIRONMENT     DIVISION.
000360 CONFIGURATION   SECTION.
000370 SPECIAL-NAMES.  C01               IS  TOP-OF-FORM
000380                 CLASS  WS-ALPHA   IS  "A" THRU  "Z"
000390                 UPSI-0.
000400 FILE-CONTROL.
000410*
000420     SELECT      WKMETA        ASSIGN  TO  WKMETA
000430                 FILE          STATUS  IS  FST-WKM.
000440*
000450     SELECT      WKCATSP       ASSIGN  TO  WKCATSP
000460                 FILE          STATUS  IS  FST-CSP.
000470*
000480     SELECT      WKLANE        ASSIGN  TO  WKLANE
000490                 FILE          STATUS  IS  FST-WLN.
000500*
000510     SELECT      WKACC         ASSIGN  TO  WKACC
000520                 FILE          STATUS  IS  FST-ACW.
000530*
000540     SELECT      WKCZX         ASSIGN  TO  WKCZX
000550                 FILE          STATUS  IS  FST-CZX.
000560*
000570     SELECT      WKAZ          ASSIGN  TO  WKAZ
000580                 FILE          STATUS  IS  FST-WAZ.
000590*
000600     SELECT      WKZM          ASSIGN  TO  WKZM
000610                 FILE          STATUS  IS  FST-WZM.
000620*
000630     SELECT      WKARP         ASSIGN  TO  WKARP
000640                 FILE          STATUS  IS  FST-ARP.
000650*
000660     SELECT      WKSTAT        ASSIGN  TO  WKSTAT
000670                 FILE          STATUS  IS  FST-STT.
000680*
000690     SELECT      LANERPT       ASSIGN  TO  LANERPT
000700                 FILE          STATUS  IS  FST-LRP.
000710*
000720     SELECT      ACCRPT        ASSIGN  TO  ACCRPT
000730                 FILE          STATUS  IS  FST-ACP.
000740*
000750     SELECT      CZRPT         ASSIGN  TO  CZRPT
000760                 FILE          STATUS  IS  FST-CRP.
000770*
000780     SELECT      CTRYTXT       ASSIGN  TO  CTRYTXT
000790                 FILE          STATUS  IS  FST-CTX.
000800*
000810     SELECT      ARRPT         ASSIGN  TO  ARRPT
000820                 FILE          STATUS  IS  FST-APR.
000830*
000840     SELECT      AZRPT         ASSIGN  TO  AZRPT
000850                 FILE          STATUS  IS  FST-AZP.
000860*
000870     SELECT      ZMRPT         ASSIGN  TO  ZMRPT
000880                 FILE          STATUS  IS  FST-ZMP.
000890*
000900     SELECT      SYSOUT        ASSIGN  TO  SYSOUT
000910                 FILE          STATUS  IS  FST-SYS.
000920*
000930 DATA            DIVISION.
000940 FILE            SECTION.
000950*
000960 FD  WKMETA
000970     RECORD      CONTAINS  140  CHARACTERS.
000980 COPY  WKMETA.CPY.
000990*
001000 FD  WKCATSP
001010     RECORD      CONTAINS  220  CHARACTERS.
001020 COPY  WKCATSP.CPY.
001030*
001040 FD  WKLANE
001050     RECORD      CONTAINS  591  CHARACTERS.
001060 COPY  WKLANE.CPY.
001070*
001080 FD  WKACC
001090     RECORD      CONTAINS  147  CHARACTERS.
001100 COPY  WKACC.CPY.
001110*
001120 FD  WKCZX
001130     RECORD      CONTAINS  100  CHARACTERS.
001140 COPY  WKCZX.CPY.
001150*
001160 FD  WKAZ
001170     RECORD      CONTAINS  90  CHARACTERS.
001180 COPY  WKCZR.CPY  REPLACING  ==CZR==  BY  ==AZR==.
001190*
001200 FD  WKZM
001210     RECORD      CONTAINS  112  CHARACTERS.
001220 COPY  WKZMX.CPY.
001230*
001240 FD  WKARP
001250     RECORD      CONTAINS  280  CHARACTERS.
001260 COPY  WKARP.CPY.
001270*
001280 FD  WKSTAT
001290     RECORD      CONTAINS  32  CHARACTERS.
001300 COPY  WKSTAT.CPY.
001310*
001320 FD  LANERPT
001330     RECORD      CONTAINS  600  CHARACTERS.
001340 COPY  LANERPT.CPY.
001350*
001360 FD  ACCRPT
001370     RECORD      CONTAINS  262  CHARACTERS.
001380 COPY  ACCRPT.CPY.
001390*
001400 FD  CZRPT
001410     RECORD      CONTAINS  208  CHARACTERS.
001420 COPY  CZRPT.CPY.
001430*
001440 FD  CTRYTXT
001450     RECORD      CONTAINS  200  CHARACTERS.
001460 COPY  CTRYTXT.CPY.
001470*
001480 FD  ARRPT
001490     RECORD      CONTAINS  400  CHARACTERS.
001500 COPY  ARRPT.CPY.
001510*
001520 FD  AZRPT
001530     RECORD      CONTAINS  199  CHARACTERS.
001540 COPY  AZRPT.CPY.
001550*
001560 FD  ZMRPT
001570     RECORD      CONTAINS  240  CHARACTERS.
001580 COPY  ZMRPT.CPY.
001590*
001600 FD  SYSOUT
001610     RECORD      CONTAINS  60  CHARACTERS.
001620 01  SYS-LINE                 PIC  X(60).
001630*
001640 WORKING-STORAGE SECTION.
001650*
001660 77  WS-SUB                PIC  9(03)  COMP  VALUE  ZERO.
001670 77  WS-SUB2               PIC  9(03)  COMP  VALUE  ZERO.
001680 77  WS-J                  PIC  9(02)  COMP  VALUE  ZERO.
001690 77  WS-CSP-COUNT          PIC  9(03)  COMP  VALUE  ZERO.
001700 77  WS-TXT-COUNT          PIC  9(04)  COMP  VALUE  ZERO.
001710 77  WS-HDR-POS            PIC  9(03)  COMP  VALUE  ZERO.
001720 77  WS-HDR-LEN            PIC  9(02)  COMP  VALUE  ZERO.
001721 77  WS-HDR2-LEN           PIC  9(02)  COMP  VALUE  ZERO.          REQ5270
001730 77  WS-LRP-COUNT          PIC  9(06)  COMP  VALUE  ZERO.
001740 77  WS-ACP-COUNT          PIC  9(06)  COMP  VALUE  ZERO.
001750 77  WS-CRP-COUNT          PIC  9(06)  COMP  VALUE  ZERO.
001760 77  WS-AZP-COUNT          PIC  9(06)  COMP  VALUE  ZERO.
001770 77  WS-ZMP-COUNT          PIC  9(06)  COMP  VALUE  ZERO.
001780 77  WS-APR-COUNT          PIC  9(06)  COMP  VALUE  ZERO.
001790 77  WS-CTX-COUNT          PIC  9(04)  COMP  VALUE  ZERO.
001800 77  WS-FOUND-SW           PIC  X(01)  VALUE  "N".
001810     88  WS-FOUND                  VALUE  "Y".
001820 77  WS-SWAP-SW            PIC  X(01)  VALUE  "N".
001830     88  WS-SWAP-NEEDED            VALUE  "Y".
001840*
001850* RUN HEADER, READ ONCE FROM WKMETA.CPY AND CARRIED INTO EVERY
001860* DETAIL LINE OF CZRPT/AZRPT/ZMRPT/ARRPT/ACCRPT.
001870 01  WS-META-AREA.
001880     03  WS-META-CARRIER       PIC  X(60).
001890     03  WS-META-VALIDITY      PIC  X(10).
001900     03  WS-META-CLIENT        PIC  X(40).
001910     03  FILLER                PIC  X(10).
001920*
001921* THE LINE-2 LABEL REPEATED OVER EACH CATEGORY'S COLUMN SPAN -
001922* REQ 5270: ROT-LANE-20 WAS ONLY MOVING THE BARE 8-BYTE WEIGHT
001923* UNIT INTO WS-HDR2; THE "WEIGHT MEASURE - " TEXT ITSELF NEVER
001924* MADE IT INTO THE PRINTED LINE.
001925 01  WS-HDR2-LABEL.
001926     03  FILLER                PIC  X(17)  VALUE
001927         "WEIGHT MEASURE - ".
001928     03  WS-HDR2-LABEL-UNIT    PIC  X(08).
001929*
001930* ONE LANE-MATRIX COLUMN-GROUP SPEC, BUFFERED FROM WKCATSP SO THE
001940* THREE LANERPT HEADER LINES CAN BE BUILT BEFORE ANY DETAIL LINE
001950* GOES OUT.
001960 01  WS-CATSPEC-TABLE.
001970     03  CSP-ENTRY             OCCURS  20.
001980         05  CSP-CATEGORY-NAME     PIC  X(40).
001990         05  CSP-WEIGHT-UNIT       PIC  X(08).
002000         05  CSP-WEIGHT-COUNT      PIC  9(02).
002010         05  CSP-COLUMN-START      PIC  9(03).
002020         05  CSP-WEIGHT-BRACKET    PIC  X(08)  OCCURS  20.
002030         05  FILLER                PIC  X(04).
002040*
002050* THE THREE LANERPT HEADER LINES, BUILT UP IN PLACE BY POSITIONAL
002060* MOVE BEFORE THEY ARE COPIED OUT TO LRP-HDR-TEXT.
002070 01  WS-LANE-HEADERS.
002080     03  WS-HDR1               PIC  X(598).
002090     03  WS-HDR2               PIC  X(598).
002100     03  WS-HDR3               PIC  X(598).
002110*
002120* ONE DISTINCT-RATE-NAME GROUP OF COUNTRY CODES, BUILT WHILE
002130* CZRPT IS BEING WRITTEN AND PRINTED AFTERWARD AS CTRYTXT.
002140 01  WS-TXT-TABLE.
002150     03  TXT-ENTRY             OCCURS  100.
002160         05  TXT-NAME              PIC  X(40).
002170         05  TXT-CODE-COUNT        PIC  9(03)  COMP.
002180         05  TXT-LIST              PIC  X(200).
002190         05  FILLER                PIC  X(05).
002200*
002210 01  WS-TXT-HOLD.
002220     03  HLD-NAME              PIC  X(40).
002230     03  HLD-CODE-COUNT         PIC  9(03)  COMP.
002240     03  HLD-LIST               PIC  X(200).
002250     03  FILLER                 PIC  X(05).
002260*
002270* ONE SYSOUT CONTROL-TOTALS LINE, BUILT FROM A WKSTAT ROW.
002280 01  WS-SYS-LINE-WORK.
002290     03  WSL-NAME              PIC  X(20).
002300     03  FILLER                PIC  X(02)  VALUE  SPACES.
002310     03  WSL-VALUE             PIC  ZZZ,ZZZ,ZZ9.                   REQ5190
002320     03  FILLER                PIC  X(27)  VALUE  SPACES.
002330*
002340* KEPT FOR THE OLD DESK-CHECK LISTING HEADINGS - WHEN A SECTION
002350* CHIEF WANTS TO SEE A CATEGORY SPEC LAID OUT AS 20/20 INSTEAD OF
002360* THE USUAL 40, THIS REDEFINITION IS WHAT THE LISTING PROGRAM
002370* USED TO PICK UP.
002380 01  WS-CSP-NAME-ALT  REDEFINES  WS-HDR1.
002390     03  WS-CSP-NAME-HALF-1    PIC  X(299).
002400     03  WS-CSP-NAME-HALF-2    PIC  X(299).
002410*
002420 01  WS-TXT-NAME-ALT  REDEFINES  WS-TXT-HOLD.
002430     03  WS-TXT-NAME-LEFT      PIC  X(20).
002440     03  WS-TXT-NAME-RIGHT     PIC  X(228).
002450*
002460 01  WS-SYS-LINE-ALT  REDEFINES  WS-SYS-LINE-WORK.
002470     03  WS-SYS-NAME-FULL      PIC  X(22).
002480     03  WS-SYS-REST           PIC  X(38).
002481*
002482* REQ 5261 - CLIENT NAME IS TEXT, NOT A TALLY, SO IT GETS ITS OWN
002483* SYSOUT LINE-WORK INSTEAD OF RIDING THROUGH WS-SYS-LINE-WORK'S
002484* NUMERIC WSL-VALUE.
002485 01  WS-SYS-CLIENT-WORK.
002486     03  WSC-NAME              PIC  X(20)  VALUE  "CLIENT".
002487     03  FILLER                PIC  X(02)  VALUE  SPACES.
002488     03  WSC-VALUE             PIC  X(38).
002490*
002500* GENERIC TRIMMED LENGTH OF WS-TL-FIELD (A 40-BYTE FIELD) - SAME
002510* BACKWARD-SCAN USED OVER IN DY8300 FOR THE SERVICE-NAME TABLE.
002520 01  WS-TL-FIELD              PIC  X(40).
002530 77  WS-TL-LEN                PIC  9(02)  COMP  VALUE  ZERO.
002540*
002550 PROCEDURE       DIVISION.
002560*
002570 ROT-0000-00.
002580     OPEN     INPUT     WKMETA  WKCATSP  WKLANE  WKACC  WKCZX
002590                         WKAZ  WKZM  WKARP  WKSTAT
002600     OPEN     OUTPUT    LANERPT  ACCRPT  CZRPT  CTRYTXT  ARRPT
002610                         AZRPT  ZMRPT  SYSOUT
002620     READ     WKMETA
002630     MOVE     WKM-CARRIER-NAME  TO  WS-META-CARRIER
002640     MOVE     WKM-VALIDITY      TO  WS-META-VALIDITY
002650     MOVE     WKM-CLIENT-NAME   TO  WS-META-CLIENT
002660     PERFORM  ROT-LANE-00   THRU  ROT-LANE-EXIT
002670     PERFORM  ROT-ACC-00    THRU  ROT-ACC-EXIT
002680     PERFORM  ROT-CZX-00    THRU  ROT-CZX-EXIT
002690     PERFORM  ROT-TXT-00    THRU  ROT-TXT-EXIT
002700     PERFORM  ROT-AZX-00    THRU  ROT-AZX-EXIT
002710     PERFORM  ROT-ZMX-00    THRU  ROT-ZMX-EXIT
002720     PERFORM  ROT-ARX-00    THRU  ROT-ARX-EXIT
002730     PERFORM  ROT-STAT-00   THRU  ROT-STAT-EXIT
002740     CLOSE    WKMETA  WKCATSP  WKLANE  WKACC  WKCZX  WKAZ  WKZM
002750              WKARP  WKSTAT
002760     CLOSE    LANERPT  ACCRPT  CZRPT  CTRYTXT  ARRPT  AZRPT  ZMRPT
002770              SYSOUT
002780     STOP     RUN.
002790*
002800* LANERPT - 3-LINE HEADER BUILT FROM THE BUFFERED WKCATSP TABLE,
002810* THEN ONE DETAIL LINE PER WKLANE ROW.
002820 ROT-LANE-00.                                                      REQ4481
002830     MOVE     SPACES   TO  WS-HDR1  WS-HDR2  WS-HDR3
002840     PERFORM  ROT-LANE-10  THRU  ROT-LANE-10-EXIT
002850     PERFORM  ROT-LANE-20  VARYING  WS-SUB  FROM  1  BY  1
002860         UNTIL  WS-SUB  >  WS-CSP-COUNT
002870     MOVE     WS-HDR1  TO  LRP-HDR-TEXT
002880     WRITE    LRP-HEADER-LINE
002890     MOVE     WS-HDR2  TO  LRP-HDR-TEXT
002900     WRITE    LRP-HEADER-LINE
002910     MOVE     WS-HDR3  TO  LRP-HDR-TEXT
002920     WRITE    LRP-HEADER-LINE
002930     PERFORM  ROT-LANE-30  THRU  ROT-LANE-30-EXIT.
002940 ROT-LANE-EXIT.
002950     EXIT.
002960*
002970 ROT-LANE-10.
002980     READ     WKCATSP  AT  END  GO  TO  ROT-LANE-10-EXIT.
002990     ADD      1  TO  WS-CSP-COUNT
003000     MOVE     WCS-CATEGORY-NAME   TO  CSP-CATEGORY-NAME
003010                                           (WS-CSP-COUNT)
003020     MOVE     WCS-WEIGHT-UNIT     TO  CSP-WEIGHT-UNIT
003030                                           (WS-CSP-COUNT)
003040     MOVE     WCS-WEIGHT-COUNT    TO  CSP-WEIGHT-COUNT
003050                                           (WS-CSP-COUNT)
003060     MOVE     WCS-COLUMN-START    TO  CSP-COLUMN-START
003070                                           (WS-CSP-COUNT)
003080     PERFORM  ROT-LANE-15  VARYING  WS-J  FROM  1  BY  1
003090         UNTIL  WS-J  >  WCS-WEIGHT-COUNT
003100     GO       TO  ROT-LANE-10.
003110 ROT-LANE-10-EXIT.
003120     EXIT.
003130*
003140 ROT-LANE-15.
003150     MOVE     WCS-WEIGHT-BRACKET (WS-J)
003160              TO  CSP-WEIGHT-BRACKET (WS-CSP-COUNT, WS-J).
003170*
003180 ROT-LANE-20.
003190     COMPUTE  WS-HDR-POS = 90 + (CSP-COLUMN-START (WS-SUB) - 1)
003200                            *  10
003210     COMPUTE  WS-HDR-LEN = CSP-WEIGHT-COUNT (WS-SUB)  *  10
003220     IF  WS-HDR-LEN  >  40
003230         MOVE  40  TO  WS-HDR-LEN
003240     END-IF
003250     MOVE     CSP-CATEGORY-NAME (WS-SUB) (1 : WS-HDR-LEN)
003260              TO  WS-HDR1 (WS-HDR-POS : WS-HDR-LEN)
003261     MOVE     WS-HDR-LEN           TO  WS-HDR2-LEN            REQ5270
003262     IF  WS-HDR2-LEN  <  25                                     REQ5270
003263         MOVE     25  TO  WS-HDR2-LEN                           REQ5270
003264     END-IF                                                     REQ5270
003265     MOVE     CSP-WEIGHT-UNIT (WS-SUB)                          REQ5270
003266              TO  WS-HDR2-LABEL-UNIT                            REQ5270
003267     MOVE     WS-HDR2-LABEL                                     REQ5270
003268              TO  WS-HDR2 (WS-HDR-POS : WS-HDR2-LEN)            REQ5270
003290     PERFORM  ROT-LANE-25  VARYING  WS-J  FROM  1  BY  1
003300         UNTIL  WS-J  >  CSP-WEIGHT-COUNT (WS-SUB).
003310*
003320 ROT-LANE-25.
003330     COMPUTE  WS-HDR-POS = 90 + (CSP-COLUMN-START (WS-SUB) - 1
003340                            +  (WS-J - 1))  *  10
003350     MOVE     CSP-WEIGHT-BRACKET (WS-SUB, WS-J)
003360              TO  WS-HDR3 (WS-HDR-POS : 8).
003370*
003380 ROT-LANE-30.
003390     READ     WKLANE  AT  END  GO  TO  ROT-LANE-30-EXIT.
003400     MOVE     WLN-LANE-NO        TO  LRP-LANE-NO
003410     MOVE     WLN-ORIGIN         TO  LRP-ORIGIN
003420     MOVE     WLN-DESTINATION    TO  LRP-DESTINATION
003430     MOVE     WLN-SERVICE        TO  LRP-SERVICE
003440     MOVE     WLN-MATRIX-ZONE    TO  LRP-MATRIX-ZONE
003450     PERFORM  ROT-LANE-35  VARYING  WS-SUB2  FROM  1  BY  1
003460         UNTIL  WS-SUB2  >  48
003470     WRITE    LRP-DETAIL-LINE
003480     ADD      1  TO  WS-LRP-COUNT
003490     GO       TO  ROT-LANE-30.
003500 ROT-LANE-30-EXIT.
003510     EXIT.
003520*
003530 ROT-LANE-35.
003540     MOVE     WLN-PRICE-CELL (WS-SUB2)
003550              TO  LRP-PRICE-CELL (WS-SUB2).
003560*
003570* ACCRPT - ONE HEADER LINE, THEN ONE DETAIL LINE PER WKACC ROW,
003571* WITH CARRIER JOINED IN FROM WKMETA.  ACCRPT CARRIES NO CLIENT   REQ5261
003572* COLUMN OF ITS OWN; "APPLY IF" AND "VALID TO" STAY BLANK.        REQ5261
003573 ROT-ACC-00.                                                       REQ4502
003574     MOVE     "ORIG COST NAME / COST TYPE / PRICE / CCY"
003575              TO  ACP-HDR-TEXT (1:40)                              REQ5261
003576     MOVE     " / RATE BY / APPLY OVER / APPLY IF / COS"
003577              TO  ACP-HDR-TEXT (41:40)                             REQ5261
003578     MOVE     "T CODE / VALID FROM / VALID TO / CARRIER"
003579              TO  ACP-HDR-TEXT (81:40)                             REQ5261
003580     WRITE    ACP-HEADER-LINE
003581     PERFORM  ROT-ACC-10  THRU  ROT-ACC-10-EXIT.
003582 ROT-ACC-EXIT.
003583     EXIT.
003584*
003585 ROT-ACC-10.
003586     READ     WKACC  AT  END  GO  TO  ROT-ACC-10-EXIT.
003587     MOVE     ACW-ORIG-COST-NAME  TO  ACP-ORIG-COST-NAME
003588     MOVE     ACW-COST-TYPE       TO  ACP-COST-TYPE
003589     MOVE     ACW-COST-PRICE      TO  ACP-COST-PRICE
003590     MOVE     ACW-CURRENCY        TO  ACP-CURRENCY
003591     MOVE     ACW-PRICE-MECHANISM TO  ACP-RATE-BY
003592     MOVE     ACW-APPLY-TO        TO  ACP-APPLY-OVER
003593     MOVE     ACW-COST-CODE       TO  ACP-COST-CODE
003594     MOVE     WS-META-VALIDITY    TO  ACP-VALID-FROM             REQ5261
003595     MOVE     WS-META-CARRIER     TO  ACP-CARRIER
003596     WRITE    ACP-DETAIL-LINE
003597     ADD      1  TO  WS-ACP-COUNT
003598     GO       TO  ROT-ACC-10.
003599 ROT-ACC-10-EXIT.
003600     EXIT.
003840*
003850* CZRPT - ONE HEADER LINE, THEN ONE DETAIL LINE PER WKCZX ROW.
003860* EVERY ROW WITH A NON-BLANK COUNTRY CODE ALSO FEEDS THE TXT
003870* TABLE THAT ROT-TXT-00 PRINTS AS CTRYTXT BELOW.
003880 ROT-CZX-00.                                                       REQ4447
003890     MOVE     "RATE NAME / COUNTRY / CODE / ZONE"
003900              TO  CRP-HDR-TEXT
003910     WRITE    CRP-HEADER-LINE
003920     PERFORM  ROT-CZX-10  THRU  ROT-CZX-10-EXIT.
003930 ROT-CZX-EXIT.
003940     EXIT.
003950*
003960 ROT-CZX-10.
003970     READ     WKCZX  AT  END  GO  TO  ROT-CZX-10-EXIT.
003980     MOVE     CZX-RATE-NAME       TO  CRP-RATE-NAME
003990     MOVE     CZX-COUNTRY         TO  CRP-COUNTRY
004000     MOVE     CZX-COUNTRY-CODE    TO  CRP-COUNTRY-CODE
004010     MOVE     CZX-ZONE            TO  CRP-ZONE
004020     MOVE     WS-META-CLIENT      TO  CRP-CLIENT
004030     MOVE     WS-META-CARRIER     TO  CRP-CARRIER
004040     MOVE     WS-META-VALIDITY    TO  CRP-VALIDITY
004050     WRITE    CRP-DETAIL-LINE
004060     ADD      1  TO  WS-CRP-COUNT
004070     IF  CZX-COUNTRY-CODE  NOT  =  SPACES
004080         PERFORM  ROT-CZX-20  THRU  ROT-CZX-20-EXIT
004090     END-IF
004100     GO       TO  ROT-CZX-10.
004110 ROT-CZX-10-EXIT.
004120     EXIT.
004130*
004140* FIND-OR-CREATE THE TXT-TABLE ENTRY FOR THIS RATE NAME, THEN
004150* APPEND ITS COUNTRY CODE TO THAT ENTRY'S LIST.
004160 ROT-CZX-20.
004170     MOVE     "N"      TO  WS-FOUND-SW
004180     PERFORM  ROT-CZX-25  VARYING  WS-SUB  FROM  1  BY  1
004190         UNTIL  WS-SUB  >  WS-TXT-COUNT  OR  WS-FOUND
004200     IF  WS-FOUND
004210         SUBTRACT  1  FROM  WS-SUB
004220     ELSE
004230         ADD  1  TO  WS-TXT-COUNT
004240         MOVE  WS-TXT-COUNT  TO  WS-SUB
004250         MOVE  CZX-RATE-NAME  TO  TXT-NAME (WS-SUB)
004260         MOVE  ZERO            TO  TXT-CODE-COUNT (WS-SUB)
004270         MOVE  SPACES           TO  TXT-LIST (WS-SUB)
004280     END-IF
004290     IF  TXT-CODE-COUNT (WS-SUB)  =  0
004300         MOVE  CZX-COUNTRY-CODE  TO  TXT-LIST (WS-SUB) (1 : 8)
004310     ELSE
004320         COMPUTE  WS-HDR-POS = (TXT-CODE-COUNT (WS-SUB)  *  10)
004330                                +  1
004340         STRING   ", "           DELIMITED BY  SIZE
004350                  CZX-COUNTRY-CODE  DELIMITED BY  SIZE
004360                  INTO  TXT-LIST (WS-SUB) (WS-HDR-POS : 10)
004370     END-IF
004380     ADD      1      TO  TXT-CODE-COUNT (WS-SUB).
004390 ROT-CZX-20-EXIT.
004400     EXIT.
004410*
004420 ROT-CZX-25.
004430     IF  TXT-NAME (WS-SUB)  =  CZX-RATE-NAME
004440         SET  WS-FOUND  TO  TRUE
004450     END-IF.
004460*
004470* CTRYTXT - ONE LINE PER DISTINCT RATE NAME, SORTED ASCENDING
004480* WITH THE BLANK RATE NAME LAST (REQ 4528).
004490 ROT-TXT-00.                                                       REQ4447
004500     IF  WS-TXT-COUNT  >  1
004510         PERFORM  ROT-TXT-10  THRU  ROT-TXT-10-EXIT
004520             VARYING  WS-SUB  FROM  1  BY  1
004530             UNTIL  WS-SUB  >=  WS-TXT-COUNT
004540     END-IF
004550     PERFORM  ROT-TXT-30  VARYING  WS-SUB  FROM  1  BY  1
004560         UNTIL  WS-SUB  >  WS-TXT-COUNT.
004570 ROT-TXT-EXIT.
004580     EXIT.
004590*
004600 ROT-TXT-10.
004610     PERFORM  ROT-TXT-15  VARYING  WS-SUB2  FROM  1  BY  1
004620         UNTIL  WS-SUB2  >  WS-TXT-COUNT  -  WS-SUB.
004630 ROT-TXT-10-EXIT.
004640     EXIT.
004650*
004660 ROT-TXT-15.                                                       REQ4528
004670     MOVE     "N"      TO  WS-SWAP-SW
004680     IF  TXT-NAME (WS-SUB2)       =  SPACES  AND
004690         TXT-NAME (WS-SUB2 + 1)   NOT =  SPACES
004700         MOVE  "Y"  TO  WS-SWAP-SW
004710     ELSE
004720         IF  TXT-NAME (WS-SUB2 + 1)  NOT  =  SPACES
004730             IF  TXT-NAME (WS-SUB2)  >  TXT-NAME (WS-SUB2 + 1)
004740                 MOVE  "Y"  TO  WS-SWAP-SW
004750             END-IF
004760         END-IF
004770     END-IF
004780     IF  WS-SWAP-NEEDED
004790         MOVE  TXT-ENTRY (WS-SUB2)       TO  WS-TXT-HOLD
004800         MOVE  TXT-ENTRY (WS-SUB2 + 1)   TO  TXT-ENTRY (WS-SUB2)
004810         MOVE  WS-TXT-HOLD                TO
004820                                   TXT-ENTRY (WS-SUB2 + 1)
004830     END-IF.
004840*
004850 ROT-TXT-30.
004860     IF  TXT-CODE-COUNT (WS-SUB)  >  0
004870         MOVE  SPACES  TO  CTX-TEXT
004880         MOVE  TXT-NAME (WS-SUB)  TO  WS-TL-FIELD
004890         PERFORM  ROT-TRIMLEN-00  THRU  ROT-TRIMLEN-EXIT
004900         IF  WS-TL-LEN  =  0
004910             MOVE  1  TO  WS-TL-LEN
004920         END-IF
004930         STRING  TXT-NAME (WS-SUB) (1 : WS-TL-LEN)
004940                                      DELIMITED BY  SIZE
004950                 " - "                DELIMITED BY  SIZE
004960                 TXT-LIST (WS-SUB)   DELIMITED BY  SIZE
004970                 INTO  CTX-TEXT
004980         WRITE  CTX-LINE
004990         ADD  1  TO  WS-CTX-COUNT
005000     END-IF.
005010*
005020* AZRPT - PLAIN PASS-THROUGH OF THE RAW ADDITIONALZONING ROWS.
005030 ROT-AZX-00.                                                       REQ4460
005040     MOVE     "RATE NAME / COUNTRY / ZONE"   TO  AZP-HDR-TEXT
005050     WRITE    AZP-HEADER-LINE
005060     PERFORM  ROT-AZX-10  THRU  ROT-AZX-10-EXIT.
005070 ROT-AZX-EXIT.
005080     EXIT.
005090*
005100 ROT-AZX-10.
005110     READ     WKAZ  AT  END  GO  TO  ROT-AZX-10-EXIT.
005120     MOVE     AZR-RATE-NAME       TO  AZP-RATE-NAME
005130     MOVE     AZR-COUNTRY         TO  AZP-COUNTRY
005140     MOVE     AZR-ZONE            TO  AZP-ZONE
005150     MOVE     WS-META-CLIENT      TO  AZP-CLIENT
005160     MOVE     WS-META-CARRIER     TO  AZP-CARRIER
005170     MOVE     WS-META-VALIDITY    TO  AZP-VALIDITY
005180     WRITE    AZP-DETAIL-LINE
005190     ADD      1  TO  WS-AZP-COUNT
005200     GO       TO  ROT-AZX-10.
005210 ROT-AZX-10-EXIT.
005220     EXIT.
005230*
005240* ZMRPT - PLAIN PASS-THROUGH OF THE RAW ZONINGMATRIX ROWS.
005250 ROT-ZMX-00.                                                       REQ4460
005260     MOVE     "MATRIX NAME / ORIGIN ZONE / DEST CELLS"
005270              TO  ZMP-HDR-TEXT
005280     WRITE    ZMP-HEADER-LINE
005290     PERFORM  ROT-ZMX-10  THRU  ROT-ZMX-10-EXIT.
005300 ROT-ZMX-EXIT.
005310     EXIT.
005320*
005330 ROT-ZMX-10.
005340     READ     WKZM  AT  END  GO  TO  ROT-ZMX-10-EXIT.
005350     MOVE     ZMX-MATRIX-NAME     TO  ZMP-MATRIX-NAME
005360     MOVE     ZMX-ORIGIN-ZONE     TO  ZMP-ORIGIN-ZONE
005370     PERFORM  ROT-ZMX-15  VARYING  WS-J  FROM  1  BY  1
005380         UNTIL  WS-J  >  16
005390     MOVE     WS-META-CLIENT      TO  ZMP-CLIENT
005400     MOVE     WS-META-CARRIER     TO  ZMP-CARRIER
005410     MOVE     WS-META-VALIDITY    TO  ZMP-VALIDITY
005420     WRITE    ZMP-DETAIL-LINE
005430     ADD      1  TO  WS-ZMP-COUNT
005440     GO       TO  ROT-ZMX-10.
005450 ROT-ZMX-10-EXIT.
005460     EXIT.
005470*
005480 ROT-ZMX-15.
005490     MOVE     ZMX-DEST-CELL (WS-J)  TO  ZMP-DEST-CELL (WS-J).
005500*
005510* ARRPT - THE ADDEDRATES PIVOT LEFT BY DY8400.  EVERY ROW IS
005520* PRINTED; A HEADER ROW ALSO REPEATS THE COLUMN-TITLE BANNER SO A
005530* NEW TABLE STARTS ITS OWN VISIBLE HEADING (ARP-HDR-SW IS WHAT
005540* TELLS US WHICH ROWS ARE HEADER ROWS).
005550 ROT-ARX-00.                                                       REQ4460
005560     MOVE     "PAGE STOPPER / TABLE NAME / WEIGHT FROM-TO / ZONES"
005570              TO  APR-HDR-TEXT
005580     WRITE    APR-HEADER-LINE
005590     PERFORM  ROT-ARX-10  THRU  ROT-ARX-10-EXIT.
005600 ROT-ARX-EXIT.
005610     EXIT.
005620*
005630 ROT-ARX-10.
005640     READ     WKARP  AT  END  GO  TO  ROT-ARX-10-EXIT.
005650     IF  ARP-IS-HEADER
005660         WRITE  APR-HEADER-LINE
005670     END-IF
005680     MOVE     ARP-PAGE-STOPPER    TO  APR-PAGE-STOPPER
005690     MOVE     ARP-TABLE-NAME      TO  APR-TABLE-NAME
005700     MOVE     ARP-WEIGHT-FROM     TO  APR-WEIGHT-FROM
005710     MOVE     ARP-WEIGHT-TO       TO  APR-WEIGHT-TO
005720     PERFORM  ROT-ARX-15  VARYING  WS-J  FROM  1  BY  1
005730         UNTIL  WS-J  >  16
005740     MOVE     WS-META-CLIENT      TO  APR-CLIENT
005750     MOVE     WS-META-CARRIER     TO  APR-CARRIER
005760     MOVE     WS-META-VALIDITY    TO  APR-VALIDITY
005770     WRITE    APR-DETAIL-LINE
005780     ADD      1  TO  WS-APR-COUNT
005790     GO       TO  ROT-ARX-10.
005800 ROT-ARX-10-EXIT.
005810     EXIT.
005820*
005830 ROT-ARX-15.
005840     MOVE     ARP-ZONE-CELL (WS-J)  TO  APR-ZONE-CELL (WS-J).
005850*
005860* SYSOUT - CLIENT NAME FIRST, STRAIGHT OFF WKMETA, THEN THE
005861* TALLIES READ BACK FROM WKSTAT, ONE PER LINE.          REQ5261
005870 ROT-STAT-00.
005880     MOVE     "RATE-CARD BATCH - CONTROL TOTALS"   TO  SYS-LINE
005890     WRITE    SYS-LINE
005891     MOVE     WS-META-CLIENT       TO  WSC-VALUE            REQ5261
005892     MOVE     WS-SYS-CLIENT-WORK    TO  SYS-LINE             REQ5261
005893     WRITE    SYS-LINE                                      REQ5261
005900     PERFORM  ROT-STAT-10  THRU  ROT-STAT-10-EXIT.
005910 ROT-STAT-EXIT.
005920     EXIT.
005930*
005940 ROT-STAT-10.
005950     READ     WKSTAT  AT  END  GO  TO  ROT-STAT-10-EXIT.
005960     MOVE     STT-NAME    TO  WSL-NAME
005970     MOVE     STT-VALUE   TO  WSL-VALUE
005980     MOVE     WS-SYS-LINE-WORK  TO  SYS-LINE
005990     WRITE    SYS-LINE
006000     GO       TO  ROT-STAT-10.
006010 ROT-STAT-10-EXIT.
006020     EXIT.
006030*
006040* GENERIC TRIMMED LENGTH OF WS-TL-FIELD (A 40-BYTE FIELD).  USES
006050* WS-J AS ITS OWN SCRATCH SUBSCRIPT - WS-SUB IS THE LIVE CTRYTXT
006060* TABLE INDEX WHEN THIS IS CALLED AND MUST NOT BE DISTURBED.
006070 ROT-TRIMLEN-00.
006080     MOVE        40       TO  WS-J
006090 ROT-TRIMLEN-10.
006100     IF  WS-J  =  0
006110         MOVE    0        TO  WS-TL-LEN
006120         GO      TO  ROT-TRIMLEN-EXIT.
006130     IF  WS-TL-FIELD (WS-J:1)  NOT  =  SPACE
006140         MOVE    WS-J     TO  WS-TL-LEN
006150         GO      TO  ROT-TRIMLEN-EXIT.
006160     SUBTRACT    1        FROM  WS-J
006170     GO          TO  ROT-TRIMLEN-10.
006180 ROT-TRIMLEN-EXIT.
006190     EXIT.
