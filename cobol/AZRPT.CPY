000010*****************************************************************
000020* AZRPT.CPY - ADDITIONALZONING PASS-THROUGH REPORT LINE.  NO    *
000030* COUNTRY-CODE LOOKUP IS DONE FOR THIS RECORD TYPE - RATE NAME, *
000040* COUNTRY AND ZONE ARE ECHOED AS EXTRACTED.  WRITTEN BY DY8500  *
000050* FROM THE WKAZ PASS-THROUGH FILE (RATEXTR.CPY RTX-CZ).          *
000060* 1999-08-27  ADM  REQ 4460 - FIRST CUT.                         *
000070*****************************************************************
000080 01  AZP-HEADER-LINE.
000090     03  AZP-HDR-TEXT          PIC  X(194).
000100     03  FILLER                PIC  X(02).
000110*
000120 01  AZP-DETAIL-LINE.
000130     03  AZP-RATE-NAME         PIC  X(40).
000140     03  FILLER                PIC  X(01)  VALUE  SPACE.
000150     03  AZP-COUNTRY           PIC  X(40).
000160     03  FILLER                PIC  X(01)  VALUE  SPACE.
000170     03  AZP-ZONE              PIC  X(04).
000180     03  FILLER                PIC  X(01)  VALUE  SPACE.
000190     03  AZP-CLIENT            PIC  X(40).
000200     03  FILLER                PIC  X(01)  VALUE  SPACE.
000210     03  AZP-CARRIER           PIC  X(60).
000220     03  FILLER                PIC  X(01)  VALUE  SPACE.
000230     03  AZP-VALIDITY          PIC  X(10).
