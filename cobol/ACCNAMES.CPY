000010*****************************************************************
000020* ACCNAMES.CPY - ACCESSORIAL COST-TYPE REFERENCE NAME LIST      *
000030* 1999-11-08  LFS  REQ 4502 - FIRST CUT.                         *
000040*****************************************************************
000050 01  ACN-RECORD.
000060     03  ACN-TYPE-NAME         PIC  X(40).
