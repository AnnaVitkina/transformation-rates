000010*****************************************************************
000020* DY8100 - RATE-CARD EXTRACTOR / SECTION BUILDER.                *
000030* STEP 1 OF THE CARRIER RATE-CARD TRANSFORMATION BATCH.  READS  *
000040* THE RAW CELL-LEVEL EXTRACT (RATEXTR), DETECTS THE CLIENT BY   *
000050* SCANNING THE DOCUMENT TEXT AGAINST THE CLIENTS REFERENCE,     *
000060* GROUPS THE MAINCOSTS ROWS INTO SECTIONS ON HEADER-ROW CONTROL *
000070* BREAKS, FORWARD-FILLS A SECTION'S MISSING SERVICE TYPE FROM   *
000080* THE LAST SECTION THAT HAD ONE, AND PASSES THE REMAINING SIX   *
000090* EXTRACT TABLES THROUGH TO THEIR OWN WORK FILES UNCHANGED.     *
000100*****************************************************************
000110* CHANGE LOG.
000120* 1999-03-02  ADM  REQ 4410 - FIRST CUT.  READS RATEXTR/CLIENTS,
000130*             DETECTS CLIENT, WRITES WKMETA.
000140* 1999-03-19  ADM  REQ 4418 - MAINCOSTS CONTROL-BREAK SECTIONING
000150*             ADDED (ROT-MC-00 FAMILY).  WRITES WKMCS.
000160* 1999-04-02  ADM  REQ 4421 - CLIENT-DETECTION SUBSTRING SEARCH
000170*             WAS CASE-SENSITIVE; NOW UPPERCASES BOTH SIDES.
000180* 1999-05-19  ADM  REQ 4447 - CZ/AZ PASS-THROUGH ADDED (WKCZ/WKAZ).
000190* 1999-08-27  ADM  REQ 4460 - AR/A1/A2/ZM PASS-THROUGH ADDED;
000200*             CARRIER-COUNTRY DERIVED FROM CARRIER NAME.
000210* 1999-09-30  ADM  REQ 4481 - SERVICE-TYPE FORWARD FILL FOLDED
000220*             IN HERE INSTEAD OF A SEPARATE STEP - ONE PASS OVER
000230*             MAINCOSTS ALREADY VISITS SECTIONS IN ORDER.
000240* 1999-11-08  LFS  REQ 4502 - WKSTAT CONTROL-TOTAL RECORD ADDED.
000250* 1999-12-21  LFS  REQ 4510 - CLIENT LIST MUST BE TRIED LONGEST
000260*             NAME FIRST; ADDED THE LENGTH SORT (ROT-CSRT-00).
000270* 2000-01-11  ADM  Y2K - VALIDITY DATE ON MT IS ALREADY YYYY-MM-
000280*             DD TEXT, COPIED VERBATIM; NO WINDOWING NEEDED HERE.
000290* 2001-02-08  LFS  REQ 4760 - NO CHANGE REQUIRED IN THIS STEP;
000300*             COMMA-TRUNCATION OF COUNTRY CODES BELONGS TO DY8200.
000310* 2003-07-14  RCS  REQ 5190 - AN EMPTY CLIENTS FILE MUST STILL
000320*             FALL BACK TO "UNKNOWN"; FIXED ROT-READ-90.
000330*****************************************************************
000340 IDENTIFICATION  DIVISION.
000350 PROGRAM-ID.     DY8100.
000360 AUTHOR.         ADILSON MOTTA.
000370 INSTALLATION.   DIVISAO DE SISTEMAS - NUCLEO LOGISTICA.
000380 DATE-WRITTEN.   1999-03-02.
000390 DATE-COMPILED.  1999-03-02.
000400 SECURITY.       INTERNAL USE ONLY.
000410*
000420 ENVIRONMENT     DIVISION.
000430 CONFIGURATION   SECTION.
000440 SPECIAL-NAMES.  C01               IS  TOP-OF-FORM
000450                 CLASS  WS-ALPHA   IS  "A" THRU  "Z"
000460                 UPSI-0.
000470 FILE-CONTROL.
000480*
000490     SELECT      RATEXTR       ASSIGN  TO  RATEXTR
000500                 FILE          STATUS  IS  FST-RTX.
000510*
000520     SELECT      CLIENTS       ASSIGN  TO  CLIENTS
000530                 FILE          STATUS  IS  FST-CLI.
000540*
000550     SELECT      WKMETA        ASSIGN  TO  WKMETA
000560                 FILE          STATUS  IS  FST-WKM.
000570*
000580     SELECT      WKMCS         ASSIGN  TO  WKMCS
000590                 FILE          STATUS  IS  FST-MCS.
000600*
000610     SELECT      WKAR          ASSIGN  TO  WKAR
000620                 FILE          STATUS  IS  FST-WAR.
000630*
000640     SELECT      WKA1          ASSIGN  TO  WKA1
000650                 FILE          STATUS  IS  FST-WA1.
000660*
000670     SELECT      WKA2          ASSIGN  TO  WKA2
000680                 FILE          STATUS  IS  FST-WA2.
000690*
000700     SELECT      WKCZ          ASSIGN  TO  WKCZ
000710                 FILE          STATUS  IS  FST-WCZ.
000720*
000730     SELECT      WKAZ          ASSIGN  TO  WKAZ
000740                 FILE          STATUS  IS  FST-WAZ.
000750*
000760     SELECT      WKZM          ASSIGN  TO  WKZM
000770                 FILE          STATUS  IS  FST-WZM.
000780*
000790     SELECT      WKSTAT        ASSIGN  TO  WKSTAT
000800                 FILE          STATUS  IS  FST-STT.
000810*
000820 DATA            DIVISION.
000830 FILE            SECTION.
000840*
000850 FD  RATEXTR
000860     RECORD      CONTAINS  282  CHARACTERS.
000870 COPY  RATEXTR.CPY.
000880*
000890 FD  CLIENTS
000900     RECORD      CONTAINS  48  CHARACTERS.
000910 COPY  CLIENTS.CPY.
000920*
000930 FD  WKMETA
000940     RECORD      CONTAINS  140  CHARACTERS.
000950 COPY  WKMETA.CPY.
000960*
000970 FD  WKMCS.
000980 COPY  WKMCS.CPY.
000990*
001000 FD  WKAR
001010     RECORD      CONTAINS  282  CHARACTERS.
001020 COPY  WKARX.CPY.
001030*
001040 FD  WKA1
001050     RECORD      CONTAINS  120  CHARACTERS.
001060 COPY  WKACX.CPY  REPLACING  ==ACX==  BY  ==A1X==.
001070*
001080 FD  WKA2
001090     RECORD      CONTAINS  120  CHARACTERS.
001100 COPY  WKACX.CPY  REPLACING  ==ACX==  BY  ==A2X==.
001110*
001120 FD  WKCZ
001130     RECORD      CONTAINS  90  CHARACTERS.
001140 COPY  WKCZR.CPY  REPLACING  ==CZR==  BY  ==CZR==.
001150*
001160 FD  WKAZ
001170     RECORD      CONTAINS  90  CHARACTERS.
001180 COPY  WKCZR.CPY  REPLACING  ==CZR==  BY  ==AZR==.
001190*
001200 FD  WKZM
001210     RECORD      CONTAINS  112  CHARACTERS.
001220 COPY  WKZMX.CPY.
001230*
001240 FD  WKSTAT
001250     RECORD      CONTAINS  32  CHARACTERS.
001260 COPY  WKSTAT.CPY.
001270*
001280 WORKING-STORAGE SECTION.
001290*
001300 77  WS-CLI-COUNT         PIC  9(03)  COMP  VALUE  ZERO.
001310 77  WS-SECT-COUNT        PIC  9(05)  COMP  VALUE  ZERO.
001320 77  WS-PRICE-TOTAL       PIC  9(07)  COMP  VALUE  ZERO.
001330 77  WS-AR-COUNT          PIC  9(05)  COMP  VALUE  ZERO.
001340 77  WS-A1-COUNT          PIC  9(05)  COMP  VALUE  ZERO.
001350 77  WS-A2-COUNT          PIC  9(05)  COMP  VALUE  ZERO.
001360 77  WS-CZ-COUNT          PIC  9(05)  COMP  VALUE  ZERO.
001370 77  WS-AZ-COUNT          PIC  9(05)  COMP  VALUE  ZERO.
001380 77  WS-ZM-COUNT          PIC  9(05)  COMP  VALUE  ZERO.
001390 77  WS-FILL-COUNT        PIC  9(05)  COMP  VALUE  ZERO.
001400 77  WS-PRICE-ROW-COUNT   PIC  9(04)  COMP  VALUE  ZERO.
001410 77  WS-I                 PIC  9(03)  COMP  VALUE  ZERO.
001420 77  WS-J                 PIC  9(03)  COMP  VALUE  ZERO.
001430 77  WS-K                 PIC  9(03)  COMP  VALUE  ZERO.
001440 77  WS-SUB               PIC  9(03)  COMP  VALUE  ZERO.
001450 77  WS-POS               PIC  9(03)  COMP  VALUE  ZERO.
001460 77  WS-SRCH-LEN          PIC  9(02)  COMP  VALUE  ZERO.
001470 77  WS-SECT-OPEN-SW      PIC  X(01)  VALUE  "N".
001480     88  WS-SECT-IS-OPEN             VALUE  "Y".
001490 77  WS-CLI-FOUND-SW      PIC  X(01)  VALUE  "N".
001500     88  WS-CLI-WAS-FOUND            VALUE  "Y".
001510 77  WS-FOUND-SW          PIC  X(01)  VALUE  "N".
001520     88  WS-SUBSTR-FOUND             VALUE  "Y".
001530*
001540 01  WS-CLIENT-TABLE.
001550     03  CLI-ENTRY             OCCURS  50.
001560         05  CLI-NAME-WS       PIC  X(40).
001570         05  CLI-UPPER-WS      PIC  X(40).
001580         05  CLI-LEN-WS        PIC  9(02)  COMP.
001590*
001600 01  WS-SWAP-ENTRY.
001610     03  WS-SWAP-NAME          PIC  X(40).
001620     03  WS-SWAP-UPPER         PIC  X(40).
001630     03  WS-SWAP-LEN           PIC  9(02)  COMP.
001640*
001641* KEPT FOR THE OLD DESK-CHECK LISTING HEADINGS - WHEN A SECTION
001642* CHIEF WANTS TO SEE A SWAPPED CLIENT NAME LAID OUT AS 20/20
001643* INSTEAD OF THE USUAL 40, THIS REDEFINITION IS WHAT THE
001644* LISTING PROGRAM USED TO PICK UP.
001645 01  WS-SWAP-NAME-ALT  REDEFINES  WS-SWAP-ENTRY.
001646     03  WS-SWAP-NAME-HALF-1  PIC  X(20).
001647     03  WS-SWAP-NAME-HALF-2  PIC  X(62).
001648*
001650 01  WS-CASE-TABLES.
001660     03  WS-LOWER-ALPHA        PIC  X(26)  VALUE
001670         "abcdefghijklmnopqrstuvwxyz".
001680     03  WS-UPPER-ALPHA        PIC  X(26)  VALUE
001690         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001700*
001710 01  WS-CT-UPPER               PIC  X(100).
001720 01  WS-SRCH-TARGET            PIC  X(40).
001730 01  WS-CLIENT-NAME            PIC  X(40)  VALUE  SPACES.
001740*
001750 01  WS-MT-FIELDS.
001760     03  WS-CARRIER-NAME       PIC  X(60)  VALUE  SPACES.
001770     03  WS-VALIDITY           PIC  X(10)  VALUE  SPACES.
001780     03  WS-CARRIER-COUNTRY    PIC  X(20)  VALUE  SPACES.
001781*
001782* THE OLD METADATA PROOFLIST PRINTED CARRIER/VALIDITY/COUNTRY AS
001783* TWO 45-BYTE HALVES RATHER THAN THE THREE NAMED FIELDS ABOVE -
001784* KEPT SO THE PROOFLIST LAYOUT CAN STILL BE HAND-CHECKED AGAINST
001785* THE EXTRACT WITHOUT RE-SLICING THE GROUP.
001786 01  WS-MT-FIELDS-ALT  REDEFINES  WS-MT-FIELDS.
001787     03  WS-MT-HALF-1          PIC  X(45).
001788     03  WS-MT-HALF-2          PIC  X(45).
001789*
001800 01  WS-CUR-SECTION.
001810     03  WS-CUR-SERVICE        PIC  X(40)  VALUE  SPACES.
001820     03  WS-CUR-CATEGORY       PIC  X(40)  VALUE  SPACES.
001830     03  WS-CUR-WEIGHT-UNIT    PIC  X(08)  VALUE  SPACES.
001840     03  WS-ZONE-HDR           PIC  X(12)  OCCURS  16.
001850     03  WS-PRICE-ROW          OCCURS  50.
001860         05  WS-PR-WEIGHT      PIC  X(08).
001870         05  WS-PR-CELL        PIC  X(12)  OCCURS  16.
001880*
001881* THE SERVICE/CATEGORY PAIR AT THE FRONT OF THE SECTION BUFFER IS
001882* WHAT THE OPS DESK ASKS TO SEE WHEN A MAINCOSTS BLOCK LOOKS
001883* WRONG ON A RERUN - THIS ALT VIEW LETS THAT 88-BYTE SLICE BE
001884* DISPLAYED WITHOUT PULLING THE WHOLE 50-ROW TABLE ALONG.
001885 01  WS-CUR-SECTION-ALT  REDEFINES  WS-CUR-SECTION.
001886     03  WS-CUR-SVC-CAT        PIC  X(88).
001887     03  FILLER                PIC  X(10192).
001888*
001890 01  WS-LAST-SERVICE           PIC  X(40)  VALUE  SPACES.
001900*
001910 PROCEDURE       DIVISION.
001920*
001930 ROT-0000-00.
001940     OPEN        INPUT   RATEXTR
001950     OPEN        OUTPUT  WKMETA  WKMCS  WKAR  WKA1  WKA2
001960                         WKCZ    WKAZ   WKZM  WKSTAT
001970     PERFORM     ROT-LECL-00  THRU  ROT-LECL-EXIT
001980     GO          TO  ROT-READ-00.
001990*
002000* LOAD THE CLIENTS REFERENCE TABLE, LONGEST NAME FIRST.
002010 ROT-LECL-00.
002020     OPEN        INPUT  CLIENTS.
002030 ROT-LECL-10.
002040     READ        CLIENTS  AT  END  GO  TO  ROT-LECL-90.
002050     IF  CLI-NAME   =   SPACES     GO  TO  ROT-LECL-10.
002060     ADD         1        TO  WS-CLI-COUNT
002070     MOVE        CLI-NAME TO  CLI-NAME-WS (WS-CLI-COUNT)
002080     PERFORM     ROT-CLEN-00  THRU  ROT-CLEN-EXIT
002090     GO          TO  ROT-LECL-10.
002100 ROT-LECL-90.
002110     CLOSE       CLIENTS
002120     PERFORM     ROT-CSRT-00  THRU  ROT-CSRT-EXIT.
002130 ROT-LECL-EXIT.
002140     EXIT.
002150*
002160* COMPUTE THE TRAILING-SPACE-TRIMMED LENGTH OF THE JUST-LOADED
002170* CLIENT NAME, AND BUILD ITS UPPERCASE COPY FOR THE SCAN.
002180 ROT-CLEN-00.
002190     MOVE        40       TO  WS-SUB
002200     MOVE        CLI-NAME-WS (WS-CLI-COUNT)
002210                          TO  CLI-UPPER-WS (WS-CLI-COUNT)
002220     INSPECT     CLI-UPPER-WS (WS-CLI-COUNT)
002230                 CONVERTING  WS-LOWER-ALPHA  TO  WS-UPPER-ALPHA.
002240 ROT-CLEN-10.
002250     IF  WS-SUB  =  0             GO  TO  ROT-CLEN-EXIT.
002260     IF  CLI-NAME-WS (WS-CLI-COUNT) (WS-SUB:1)  NOT =  SPACE
002270         MOVE    WS-SUB   TO  CLI-LEN-WS (WS-CLI-COUNT)
002280         GO      TO  ROT-CLEN-EXIT.
002290     SUBTRACT    1        FROM  WS-SUB
002300     GO          TO  ROT-CLEN-10.
002310 ROT-CLEN-EXIT.
002320     EXIT.
002330*
002340* STABLE BUBBLE SORT OF THE CLIENT TABLE, LONGEST NAME FIRST -
002350* REQ 4510 - A SHORTER CLIENT NAME MUST NEVER SHADOW A LONGER
002360* ONE THAT ALSO APPEARS IN THE DOCUMENT TEXT.
002370 ROT-CSRT-00.                                                      REQ4510
002380     IF  WS-CLI-COUNT  <  2       GO  TO  ROT-CSRT-EXIT.
002390     PERFORM     ROT-CSRT-10  VARYING  WS-I  FROM  1  BY  1
002400                 UNTIL  WS-I  >  WS-CLI-COUNT.
002410     GO          TO  ROT-CSRT-EXIT.
002420 ROT-CSRT-10.
002430     PERFORM     ROT-CSRT-20  VARYING  WS-J  FROM  1  BY  1
002440                 UNTIL  WS-J  >  WS-CLI-COUNT  -  WS-I.
002450 ROT-CSRT-20.
002460     IF  CLI-LEN-WS (WS-J)  <  CLI-LEN-WS (WS-J + 1)
002470         MOVE    CLI-NAME-WS  (WS-J)       TO  WS-SWAP-NAME
002480         MOVE    CLI-UPPER-WS (WS-J)       TO  WS-SWAP-UPPER
002490         MOVE    CLI-LEN-WS   (WS-J)       TO  WS-SWAP-LEN
002500         MOVE    CLI-NAME-WS  (WS-J + 1)   TO  CLI-NAME-WS  (WS-J)
002510         MOVE    CLI-UPPER-WS (WS-J + 1)   TO  CLI-UPPER-WS (WS-J)
002520         MOVE    CLI-LEN-WS   (WS-J + 1)   TO  CLI-LEN-WS   (WS-J)
002530         MOVE    WS-SWAP-NAME              TO  CLI-NAME-WS  (WS-J + 1)
002540         MOVE    WS-SWAP-UPPER             TO  CLI-UPPER-WS (WS-J + 1)
002550         MOVE    WS-SWAP-LEN               TO  CLI-LEN-WS   (WS-J + 1).
002560 ROT-CSRT-EXIT.
002570     EXIT.
002580*
002590* MAIN EXTRACT PASS - ONE READ LOOP, DISPATCHED BY REC-TYPE.
002600 ROT-READ-00.
002610     GO          TO  ROT-READ-10.
002620 ROT-READ-10.
002630     READ        RATEXTR  AT  END  GO  TO  ROT-READ-90.
002640     IF  RTX-REC-TYPE  =  "MT"
002650         PERFORM ROT-MT-00  THRU  ROT-MT-EXIT
002660         GO      TO  ROT-READ-10.
002670     IF  RTX-REC-TYPE  =  "CT"
002680         PERFORM ROT-CT-00  THRU  ROT-CT-EXIT
002690         GO      TO  ROT-READ-10.
002700     IF  RTX-REC-TYPE  =  "MC"
002710         PERFORM ROT-MC-00  THRU  ROT-MC-EXIT
002720         GO      TO  ROT-READ-10.
002730     IF  RTX-REC-TYPE  =  "AR"
002740         PERFORM ROT-AR-00  THRU  ROT-AR-EXIT
002750         GO      TO  ROT-READ-10.
002760     IF  RTX-REC-TYPE  =  "A1"
002770         PERFORM ROT-A1-00  THRU  ROT-A1-EXIT
002780         GO      TO  ROT-READ-10.
002790     IF  RTX-REC-TYPE  =  "A2"
002800         PERFORM ROT-A2-00  THRU  ROT-A2-EXIT
002810         GO      TO  ROT-READ-10.
002820     IF  RTX-REC-TYPE  =  "CZ"
002830         PERFORM ROT-CZ-00  THRU  ROT-CZ-EXIT
002840         GO      TO  ROT-READ-10.
002850     IF  RTX-REC-TYPE  =  "AZ"
002860         PERFORM ROT-AZ-00  THRU  ROT-AZ-EXIT
002870         GO      TO  ROT-READ-10.
002880     IF  RTX-REC-TYPE  =  "ZM"
002890         PERFORM ROT-ZM-00  THRU  ROT-ZM-EXIT
002900         GO      TO  ROT-READ-10.
002910     GO          TO  ROT-READ-10.
002920 ROT-READ-90.
002930     PERFORM     ROT-MCEM-00  THRU  ROT-MCEM-EXIT.
002940     IF  NOT WS-CLI-WAS-FOUND
002950         IF  WS-CLI-COUNT  =  0
002960             MOVE  "UNKNOWN"        TO  WS-CLIENT-NAME
002970         ELSE
002980             MOVE  CLI-NAME-WS (1)  TO  WS-CLIENT-NAME.
002990     PERFORM     ROT-CCTY-00  THRU  ROT-CCTY-EXIT.
003000     MOVE        SPACES             TO  WKM-RECORD
003010     MOVE        WS-CARRIER-NAME    TO  WKM-CARRIER-NAME
003020     MOVE        WS-VALIDITY        TO  WKM-VALIDITY
003030     MOVE        WS-CLIENT-NAME     TO  WKM-CLIENT-NAME
003040     MOVE        WS-CARRIER-COUNTRY TO  WKM-CARRIER-COUNTRY
003050     WRITE       WKM-RECORD
003060     PERFORM     ROT-STAT-00  THRU  ROT-STAT-EXIT
003070     CLOSE       RATEXTR  WKMETA  WKMCS  WKAR  WKA1  WKA2
003080                 WKCZ     WKAZ   WKZM   WKSTAT
003090     STOP        RUN.
003100*
003110* MT - DOCUMENT METADATA.
003120 ROT-MT-00.
003130     MOVE        MT-CARRIER-NAME  TO  WS-CARRIER-NAME
003140     MOVE        MT-VALIDITY      TO  WS-VALIDITY.
003150 ROT-MT-EXIT.
003160     EXIT.
003170*
003180* CARRIER COUNTRY = LAST BLANK-DELIMITED WORD OF THE CARRIER NAME.
003190 ROT-CCTY-00.                                                      REQ4460
003200     MOVE        SPACES   TO  WS-CARRIER-COUNTRY
003210     MOVE        60       TO  WS-SUB.
003220 ROT-CCTY-10.
003230     IF  WS-SUB  =  0            GO  TO  ROT-CCTY-EXIT.
003240     IF  WS-CARRIER-NAME (WS-SUB:1)  =  SPACE
003250         SUBTRACT  1    FROM  WS-SUB
003260         GO        TO  ROT-CCTY-10.
003270     MOVE        WS-SUB   TO  WS-POS.
003280 ROT-CCTY-20.
003290     IF  WS-SUB  =  0            GO  TO  ROT-CCTY-30.
003300     IF  WS-CARRIER-NAME (WS-SUB:1)  NOT =  SPACE
003310         SUBTRACT  1    FROM  WS-SUB
003320         GO        TO  ROT-CCTY-20.
003330 ROT-CCTY-30.
003340     MOVE        WS-CARRIER-NAME (WS-SUB + 1: WS-POS - WS-SUB)
003350                          TO  WS-CARRIER-COUNTRY.
003360 ROT-CCTY-EXIT.
003370     EXIT.
003380*
003390* CT - DOCUMENT CONTENT LINE, USED ONLY FOR CLIENT DETECTION.
003400 ROT-CT-00.
003410     IF  WS-CLI-WAS-FOUND        GO  TO  ROT-CT-EXIT.
003420     IF  WS-CLI-COUNT  =  0      GO  TO  ROT-CT-EXIT.
003430     MOVE        CT-CONTENT-TEXT   TO  WS-CT-UPPER
003440     INSPECT     WS-CT-UPPER  CONVERTING  WS-LOWER-ALPHA
003450                 TO  WS-UPPER-ALPHA
003460     PERFORM     ROT-CDET-00  VARYING  WS-K  FROM  1  BY  1
003470                 UNTIL  WS-K  >  WS-CLI-COUNT  OR  WS-CLI-WAS-FOUND.
003480 ROT-CT-EXIT.
003490     EXIT.
003500*
003510 ROT-CDET-00.
003520     IF  WS-CLI-WAS-FOUND        GO  TO  ROT-CDET-EXIT.
003530     MOVE        CLI-UPPER-WS (WS-K)   TO  WS-SRCH-TARGET
003540     MOVE        CLI-LEN-WS   (WS-K)   TO  WS-SRCH-LEN
003550     IF  WS-SRCH-LEN  =  0       GO  TO  ROT-CDET-EXIT.
003560     PERFORM     ROT-SUBF-00  THRU  ROT-SUBF-EXIT
003570     IF  WS-SUBSTR-FOUND
003580         MOVE    CLI-NAME-WS (WS-K)    TO  WS-CLIENT-NAME
003590         SET     WS-CLI-WAS-FOUND      TO  TRUE.
003600 ROT-CDET-EXIT.
003610     EXIT.
003620*
003630* CASE-INSENSITIVE SUBSTRING SEARCH OF WS-SRCH-TARGET (LENGTH
003640* WS-SRCH-LEN) WITHIN WS-CT-UPPER (100 BYTES).
003650 ROT-SUBF-00.                                                      REQ4421
003660     MOVE        "N"      TO  WS-FOUND-SW
003670     PERFORM     ROT-SUBF-10  VARYING  WS-POS  FROM  1  BY  1
003680                 UNTIL  WS-POS  >  (101 - WS-SRCH-LEN)
003690                 OR  WS-SUBSTR-FOUND.
003700 ROT-SUBF-10.
003710     IF  WS-CT-UPPER (WS-POS: WS-SRCH-LEN)
003720             =  WS-SRCH-TARGET (1: WS-SRCH-LEN)
003730         MOVE    "Y"      TO  WS-FOUND-SW.
003740 ROT-SUBF-EXIT.
003750     EXIT.
003760*
003770* MC - MAINCOSTS ROW - HEADER/DATA CONTROL BREAK.
003780 ROT-MC-00.                                                        REQ4418
003790     IF  MC-RATE-NAME  NOT =  SPACES  OR
003800         MC-COST-NAME  NOT =  SPACES
003810         PERFORM  ROT-MCEM-00  THRU  ROT-MCEM-EXIT
003820         PERFORM  ROT-MCOP-00  THRU  ROT-MCOP-EXIT
003830         GO       TO  ROT-MC-EXIT.
003840     IF  NOT WS-SECT-IS-OPEN     GO  TO  ROT-MC-EXIT.
003850     IF  MC-WEIGHT  =  SPACES    GO  TO  ROT-MC-EXIT.
003860     PERFORM     ROT-MCPR-00  THRU  ROT-MCPR-EXIT.
003870 ROT-MC-EXIT.
003880     EXIT.
003890*
003900* OPEN A FRESH MAINCOSTS SECTION FROM A HEADER ROW.
003910 ROT-MCOP-00.
003920     MOVE        MC-RATE-NAME     TO  WS-CUR-SERVICE
003930     MOVE        MC-COST-NAME     TO  WS-CUR-CATEGORY
003940     MOVE        MC-WEIGHT        TO  WS-CUR-WEIGHT-UNIT
003950     MOVE        MC-ZONE-CELL     TO  WS-ZONE-HDR
003960     MOVE        ZERO             TO  WS-PRICE-ROW-COUNT
003970     SET         WS-SECT-IS-OPEN  TO  TRUE.
003980 ROT-MCOP-EXIT.
003990     EXIT.
004000*
004010* ADD A PRICING ROW TO THE CURRENTLY-OPEN SECTION.
004020 ROT-MCPR-00.
004030     IF  MC-ZONE-CELL  =  SPACES  GO  TO  ROT-MCPR-EXIT.
004040     IF  WS-PRICE-ROW-COUNT  =  50  GO  TO  ROT-MCPR-EXIT.
004050     ADD         1        TO  WS-PRICE-ROW-COUNT
004060     MOVE        MC-WEIGHT     TO  WS-PR-WEIGHT (WS-PRICE-ROW-COUNT)
004070     MOVE        MC-ZONE-CELL  TO  WS-PR-CELL   (WS-PRICE-ROW-COUNT).
004080 ROT-MCPR-EXIT.
004090     EXIT.
004100*
004110* CLOSE AND EMIT THE CURRENTLY-OPEN SECTION, IF ANY, KEEPING IT
004120* ONLY WHEN IT HAS AT LEAST ONE PRICING ROW.  FORWARD-FILLS THE
004130* SERVICE TYPE FROM THE LAST SECTION THAT CARRIED ONE (REQ 4481).
004140 ROT-MCEM-00.                                                      REQ4481
004150     IF  NOT WS-SECT-IS-OPEN     GO  TO  ROT-MCEM-EXIT.
004160     SET         WS-SECT-IS-OPEN  TO  FALSE
004170     IF  WS-PRICE-ROW-COUNT  =  0  GO  TO  ROT-MCEM-EXIT.
004180     IF  WS-CUR-SERVICE  =  SPACES
004190         IF  WS-LAST-SERVICE  NOT =  SPACES
004200             MOVE  WS-LAST-SERVICE  TO  WS-CUR-SERVICE
004210             ADD   1                TO  WS-FILL-COUNT
004220     ELSE
004230         MOVE    WS-CUR-SERVICE     TO  WS-LAST-SERVICE.
004240     MOVE        SPACES             TO  MCS-RECORD
004250     MOVE        WS-CUR-SERVICE     TO  MCS-SERVICE-TYPE
004260     MOVE        WS-CUR-CATEGORY    TO  MCS-COST-CATEGORY
004270     MOVE        WS-CUR-WEIGHT-UNIT TO  MCS-WEIGHT-UNIT
004280     MOVE        WS-ZONE-HDR        TO  MCS-ZONE-HEADER
004290     MOVE        "Y"                TO  MCS-FILLED-SW
004300     MOVE        WS-PRICE-ROW-COUNT TO  MCS-PRICE-COUNT
004310     MOVE        WS-PRICE-ROW       TO  MCS-PRICE-ROW
004320     WRITE       MCS-RECORD
004330     ADD         1                  TO  WS-SECT-COUNT
004340     ADD         WS-PRICE-ROW-COUNT TO  WS-PRICE-TOTAL.
004350 ROT-MCEM-EXIT.
004360     EXIT.
004370*
004380* AR/A1/A2/CZ/AZ/ZM - PASS-THROUGH TABLES, CARRIED ROW FOR ROW.
004390 ROT-AR-00.                                                        REQ4460
004400     MOVE        SPACES           TO  ARX-RECORD
004410     MOVE        AR-PAGE-STOPPER  TO  ARX-PAGE-STOPPER
004420     MOVE        AR-TABLE-NAME    TO  ARX-TABLE-NAME
004430     MOVE        AR-WEIGHT-FROM   TO  ARX-WEIGHT-FROM
004440     MOVE        AR-WEIGHT-TO     TO  ARX-WEIGHT-TO
004450     MOVE        AR-ZONE-CELL     TO  ARX-ZONE-CELL
004460     WRITE       ARX-RECORD
004470     ADD         1                TO  WS-AR-COUNT.
004480 ROT-AR-EXIT.
004490     EXIT.
004500*
004510 ROT-A1-00.
004520     MOVE        AC-COST-NAME        TO  A1X-COST-NAME
004530     MOVE        AC-COST-PRICE       TO  A1X-COST-PRICE
004540     MOVE        AC-COST-AMOUNT      TO  A1X-COST-AMOUNT
004550     MOVE        AC-COST-CURRENCY    TO  A1X-COST-CURRENCY
004560     MOVE        AC-PRICE-MECHANISM  TO  A1X-PRICE-MECHANISM
004570     MOVE        AC-APPLY-TO         TO  A1X-APPLY-TO
004580     MOVE        AC-COST-CODE        TO  A1X-COST-CODE
004590     WRITE       A1X-RECORD
004600     ADD         1                   TO  WS-A1-COUNT.
004610 ROT-A1-EXIT.
004620     EXIT.
004630*
004640 ROT-A2-00.
004650     MOVE        AC-COST-NAME        TO  A2X-COST-NAME
004660     MOVE        AC-COST-PRICE       TO  A2X-COST-PRICE
004670     MOVE        AC-COST-AMOUNT      TO  A2X-COST-AMOUNT
004680     MOVE        AC-COST-CURRENCY    TO  A2X-COST-CURRENCY
004690     MOVE        AC-PRICE-MECHANISM  TO  A2X-PRICE-MECHANISM
004700     MOVE        AC-APPLY-TO         TO  A2X-APPLY-TO
004710     MOVE        AC-COST-CODE        TO  A2X-COST-CODE
004720     WRITE       A2X-RECORD
004730     ADD         1                   TO  WS-A2-COUNT.
004740 ROT-A2-EXIT.
004750     EXIT.
004760*
004770 ROT-CZ-00.                                                        REQ4447
004780     MOVE        CZ-RATE-NAME     TO  CZR-RATE-NAME
004790     MOVE        CZ-COUNTRY       TO  CZR-COUNTRY
004800     MOVE        CZ-ZONE          TO  CZR-ZONE
004810     WRITE       CZR-RECORD
004820     ADD         1                TO  WS-CZ-COUNT.
004830 ROT-CZ-EXIT.
004840     EXIT.
004850*
004860 ROT-AZ-00.
004870     MOVE        CZ-RATE-NAME     TO  AZR-RATE-NAME
004880     MOVE        CZ-COUNTRY       TO  AZR-COUNTRY
004890     MOVE        CZ-ZONE          TO  AZR-ZONE
004900     WRITE       AZR-RECORD
004910     ADD         1                TO  WS-AZ-COUNT.
004920 ROT-AZ-EXIT.
004930     EXIT.
004940*
004950 ROT-ZM-00.
004960     MOVE        ZM-MATRIX-NAME   TO  ZMX-MATRIX-NAME
004970     MOVE        ZM-ORIGIN-ZONE   TO  ZMX-ORIGIN-ZONE
004980     MOVE        ZM-DEST-CELL     TO  ZMX-DEST-CELL
004990     WRITE       ZMX-RECORD
005000     ADD         1                TO  WS-ZM-COUNT.
005010 ROT-ZM-EXIT.
005020     EXIT.
005030*
005040* APPEND THIS STEP'S CONTROL TOTALS TO WKSTAT FOR DY8500's SYSOUT.
005041* 2004-03-11  LFS  REQ 5261 - DROPPED THE "CLIENT" TALLY ROW - IT
005042* WAS NEVER MORE THAN MOVE ZERO TO STT-VALUE BECAUSE STT-VALUE IS
005043* A NUMERIC FIELD AND THE CLIENT NAME IS TEXT.  DY8500 NOW PRINTS
005044* THE CLIENT NAME ITSELF, OFF THE WKMETA ROW IT ALREADY HOLDS, AS
005045* THE FIRST LINE OF THE SYSOUT CONTROL TOTALS.
005050 ROT-STAT-00.                                                      REQ4502
005090     MOVE        "MC-SECTIONS"     TO  STT-NAME
005100     MOVE        WS-SECT-COUNT     TO  STT-VALUE
005110     WRITE       STT-RECORD
005120     MOVE        "MC-PRICE-ROWS"   TO  STT-NAME
005130     MOVE        WS-PRICE-TOTAL    TO  STT-VALUE
005140     WRITE       STT-RECORD
005150     MOVE        "AR-ROWS"         TO  STT-NAME
005160     MOVE        WS-AR-COUNT       TO  STT-VALUE
005170     WRITE       STT-RECORD
005180     MOVE        "A1-ROWS"         TO  STT-NAME
005190     MOVE        WS-A1-COUNT       TO  STT-VALUE
005200     WRITE       STT-RECORD
005210     MOVE        "A2-ROWS"         TO  STT-NAME
005220     MOVE        WS-A2-COUNT       TO  STT-VALUE
005230     WRITE       STT-RECORD
005240     MOVE        "CZ-ROWS"         TO  STT-NAME
005250     MOVE        WS-CZ-COUNT       TO  STT-VALUE
005260     WRITE       STT-RECORD
005270     MOVE        "AZ-ROWS"         TO  STT-NAME
005280     MOVE        WS-AZ-COUNT       TO  STT-VALUE
005290     WRITE       STT-RECORD
005300     MOVE        "ZM-ROWS"         TO  STT-NAME
005310     MOVE        WS-ZM-COUNT       TO  STT-VALUE
005320     WRITE       STT-RECORD
005330     MOVE        "SECTIONS-FILLED" TO  STT-NAME
005340     MOVE        WS-FILL-COUNT     TO  STT-VALUE
005350     WRITE       STT-RECORD.
005360 ROT-STAT-EXIT.
005370     EXIT.
