000010*****************************************************************
000020* DY8300 - LANE-MATRIX BUILDER AND ZONING-MATRIX EXPANSION.      *
000030* STEP 2 OF THE CARRIER RATE-CARD TRANSFORMATION BATCH.  READS   *
000040* THE MAINCOSTS SECTIONS (WKMCS) AND BUILDS THE LANE TABLE THAT  *
000050* DRIVES THE LANERPT COLUMN LAYOUT, THEN EXPANDS ANY LETTERED    *
000060* MATRIX-ZONE LANES AGAINST THE ZONINGMATRIX PASS-THROUGH.       *
000070*****************************************************************
000080* CHANGE LOG.
000090* 1999-09-30  ADM  REQ 4481 - FIRST CUT.  CATEGORY SPECS, LANE
000100*             TABLE, CARRIER-COUNTRY FILL, SORT BY SERVICE/ZONE.
000110* 1999-10-21  ADM  REQ 4490 - ZONING-MATRIX EXPANSION ADDED
000120*             (ROT-LZMTX-00/ROT-EXPD-00) - THE ECONOMY RATE CARDS
000130*             CARRY LETTERED MATRIX ZONES THAT NEED EXPANDING TO
000140*             REAL ZONE-TO-ZONE LANES BEFORE LANERPT CAN PRINT.
000150* 2000-01-11  ADM  Y2K - NO DATE FIELDS TOUCHED IN THIS STEP;
000160*             CHECKED ANYWAY, NO CHANGE REQUIRED.
000170* 2000-03-02  ADM  REQ 4512 - WIDENED THE PRICE-CELL TABLE TO 48
000180*             COLUMNS (WAS 30) - THE WIDEST ECONOMY CARD NEEDS IT.
000190* 2003-07-14  RCS  REQ 5190 - TIDIED THE MATRIX-NAME MATCH RULE
000200*             INTO ITS OWN THREE PARAGRAPHS (WAS ONE BIG IF).
000210*****************************************************************
000220 IDENTIFICATION  DIVISION.
000230 PROGRAM-ID.     DY8300.
000240 AUTHOR.         ADILSON MOTTA.
000250 INSTALLATION.   DIVISAO DE SISTEMAS - NUCLEO LOGISTICA.
000260 DATE-WRITTEN.   1999-09-30.
000270 DATE-COMPILED.  1999-09-30.
000280 SECURITY.       INTERNAL USE ONLY.
000290*
000300 ENVIRONMENT     DIVISION.
000310 CONFIGURATION   SECTION.
000320 SPECIAL-NAMES.  C01               IS  TOP-OF-FORM
000330                 CLASS  WS-ALPHA   IS  "A" THRU  "Z"
000340                 UPSI-0.
000350 FILE-CONTROL.
000360*
000370     SELECT      WKMETA        ASSIGN  TO  WKMETA
000380                 FILE          STATUS  IS  FST-MET.
000390*
000400     SELECT      WKMCS         ASSIGN  TO  WKMCS
000410                 FILE          STATUS  IS  FST-MCS.
000420*
000430     SELECT      WKZMX         ASSIGN  TO  WKZMX
000440                 FILE          STATUS  IS  FST-ZMX.
000450*
000460     SELECT      WKLANE        ASSIGN  TO  WKLANE
000470                 FILE          STATUS  IS  FST-LAN.
000480*
000490     SELECT      WKCATSP       ASSIGN  TO  WKCATSP
000500                 FILE          STATUS  IS  FST-CSP.
000510*
000520     SELECT      WKSTAT        ASSIGN  TO  WKSTAT
000530                 FILE          STATUS  IS  FST-STT.
000540*
000550     SELECT      WLNSRT        ASSIGN  TO  WLNSRT.
000560*
000570 DATA            DIVISION.
000580 FILE            SECTION.
000590*
000600 FD  WKMETA
000610     RECORD      CONTAINS  140  CHARACTERS.
000620 COPY  WKMETA.CPY.
000630*
000640 FD  WKMCS
000650     RECORD      CONTAINS  10289  CHARACTERS.
000660 COPY  WKMCS.CPY.
000670*
000680 FD  WKZMX
000690     RECORD      CONTAINS  112  CHARACTERS.
000700 COPY  WKZMX.CPY.
000710*
000720 FD  WKLANE
000730     RECORD      CONTAINS  591  CHARACTERS.
000740 COPY  WKLANE.CPY.
000750*
000760 FD  WKCATSP
000770     RECORD      CONTAINS  220  CHARACTERS.
000780 COPY  WKCATSP.CPY.
000790*
000800 FD  WKSTAT
000810     RECORD      CONTAINS  32  CHARACTERS.
000820 COPY  WKSTAT.CPY.
000830*
000840 SD  WLNSRT.
000850 COPY  WKLANE.CPY  REPLACING  ==WLN==  BY  ==SRT==.
000860*
000870 WORKING-STORAGE SECTION.
000880*
000890 77  WS-SECTION-COUNT      PIC  9(03)  COMP  VALUE  ZERO.
000900 77  WS-CATSPEC-COUNT      PIC  9(02)  COMP  VALUE  ZERO.
000910 77  WS-COLUMN-COUNT       PIC  9(02)  COMP  VALUE  ZERO.
000920 77  WS-LANE-COUNT         PIC  9(03)  COMP  VALUE  ZERO.
000930 77  WS-SLN-COUNT          PIC  9(03)  COMP  VALUE  ZERO.
000940 77  WS-XLN-COUNT          PIC  9(03)  COMP  VALUE  ZERO.
000950 77  WS-ZMG-COUNT          PIC  9(02)  COMP  VALUE  ZERO.
000960 77  WS-ZPR-COUNT          PIC  9(03)  COMP  VALUE  ZERO.
000970 77  WS-CUR-MTX-IDX        PIC  9(02)  COMP  VALUE  ZERO.
000980*
000990 77  WS-S                  PIC  9(03)  COMP  VALUE  ZERO.
001000 77  WS-P                  PIC  9(02)  COMP  VALUE  ZERO.
001010 77  WS-R                  PIC  9(02)  COMP  VALUE  ZERO.
001020 77  WS-C                  PIC  9(02)  COMP  VALUE  ZERO.
001030 77  WS-K                  PIC  9(03)  COMP  VALUE  ZERO.
001040 77  WS-I                  PIC  9(03)  COMP  VALUE  ZERO.
001050 77  WS-J                  PIC  9(02)  COMP  VALUE  ZERO.
001060 77  WS-SUB                PIC  9(02)  COMP  VALUE  ZERO.
001070 77  WS-SUB2               PIC  9(02)  COMP  VALUE  ZERO.
001080 77  WS-START              PIC  9(02)  COMP  VALUE  ZERO.
001090 77  WS-DIGEND             PIC  9(02)  COMP  VALUE  ZERO.
001100*
001110 77  WS-FOUND-SW           PIC  X(01)  VALUE  "N".
001120     88  WS-FOUND                     VALUE  "Y".
001130 77  WS-NUM-SW             PIC  X(01)  VALUE  "N".
001140     88  WS-IS-NUMERIC                VALUE  "Y".
001150 77  WS-MATCH-SW           PIC  X(01)  VALUE  "N".
001160     88  WS-MATRIX-MATCHED             VALUE  "Y".
001170*
001180 77  WS-TL-LEN             PIC  9(02)  COMP  VALUE  ZERO.
001190 77  WS-CT-TGT-LEN         PIC  9(02)  COMP  VALUE  ZERO.
001200 77  WS-CT-FOUND-SW        PIC  X(01)  VALUE  "N".
001210     88  WS-CT-FOUND                  VALUE  "Y".
001220*
001230 01  WS-CASE-TABLES.
001240     03  WS-LOWER-ALPHA   PIC  X(26)  VALUE
001250         "abcdefghijklmnopqrstuvwxyz".
001260     03  WS-UPPER-ALPHA   PIC  X(26)  VALUE
001270         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001280     03  FILLER           PIC  X(04)  VALUE  SPACES.
001290*
001300* TABLE OF "0".."9" USED TO TURN ONE DIGIT CHARACTER INTO A
001310* BINARY VALUE WITHOUT LEANING ON AN INTRINSIC FUNCTION.
001320 01  WS-DIGIT-LOOKUP.
001330     03  WS-DIGIT-TABLE   PIC  X(10)  VALUE  "0123456789".
001340     03  FILLER           PIC  X(04)  VALUE  SPACES.
001350 77  WS-DIG-CHAR           PIC  X(01).
001360 77  WS-DIG-VAL            PIC  9(01)  COMP  VALUE  ZERO.
001370 77  WS-DIG-POS            PIC  9(02)  COMP  VALUE  ZERO.
001380*
001390* ONE MAINCOSTS SECTION AFTER LOADING WKMCS INTO MEMORY.
001400 01  WS-SECTION-TABLE.
001410     03  SEC-ENTRY             OCCURS  100.
001420         05  SEC-SERVICE       PIC  X(40).
001430         05  SEC-CATEGORY      PIC  X(40).
001440         05  SEC-WEIGHT-UNIT   PIC  X(08).
001450         05  SEC-ZONE-HEADER   PIC  X(12)  OCCURS  16.
001460         05  SEC-FILLED-SW     PIC  X(01).
001470         05  SEC-PRICE-COUNT   PIC  9(04).
001480         05  SEC-PRICE-ROW     OCCURS  50.
001490             07  SEC-PR-WEIGHT PIC  X(08).
001500             07  SEC-PR-CELL   PIC  X(12)  OCCURS  16.
001510         05  FILLER            PIC  X(04).
001520*
001530* ONE COST-CATEGORY SPEC (FIRST-APPEARANCE ORDER, UNION OF
001540* WEIGHT BRACKETS, SORTED ONCE ALL SECTIONS HAVE BEEN SCANNED).
001550 01  WS-CATSPEC-TABLE.
001560     03  CSP-ENTRY             OCCURS  20.
001570         05  CSP-CATEGORY      PIC  X(40).
001580         05  CSP-WEIGHT-UNIT   PIC  X(08).
001590         05  CSP-NUMERIC-SW    PIC  X(01).
001600             88  CSP-ALL-NUMERIC       VALUE  "Y".
001610         05  CSP-WEIGHT-COUNT  PIC  9(02)  COMP.
001620         05  CSP-WEIGHT        PIC  X(08)  OCCURS  20.
001630         05  CSP-COLUMN-START  PIC  9(02)  COMP.
001640         05  FILLER            PIC  X(02).
001650*
001660* FLATTENED (CATEGORY, WEIGHT) COLUMN LOOKUP - ONE ENTRY PER
001670* LANERPT PRICE-CELL COLUMN, IN FINAL LEFT-TO-RIGHT ORDER.
001680 01  WS-COLUMN-TABLE.
001690     03  COL-ENTRY             OCCURS  48.
001700         05  COL-CAT-IDX       PIC  9(02)  COMP.
001710         05  COL-WEIGHT        PIC  X(08).
001720         05  FILLER            PIC  X(02).
001730*
001740 77  WS-WT-NUM             PIC  S9(6)V9999  COMP  VALUE  ZERO.
001750 77  WS-WT-NUM2            PIC  S9(6)V9999  COMP  VALUE  ZERO.
001760 77  WS-WT-INT             PIC  9(06)  COMP  VALUE  ZERO.
001770 77  WS-WT-FRAC            PIC  9(06)  COMP  VALUE  ZERO.
001780 77  WS-WT-FRAC-DIGITS     PIC  9(02)  COMP  VALUE  ZERO.
001790 01  WS-WT-TEXT             PIC  X(08).
001800 01  WS-WT-TEXT2            PIC  X(08).
001810*
001820* ONE LANE BEFORE SORTING (KEYED ON SERVICE + ZONE NAME WHILE
001830* THE SECTIONS ARE BEING SCANNED).
001840 01  WS-LANE-TABLE.
001850     03  LAN-ENTRY             OCCURS  300.
001860         05  LAN-SERVICE       PIC  X(40).
001870         05  LAN-ZONE-NAME     PIC  X(14).
001880         05  LAN-ORIGIN        PIC  X(14).
001890         05  LAN-DEST          PIC  X(14).
001900         05  LAN-MATRIX-ZONE   PIC  X(12).
001910         05  LAN-PRICE-CELL    PIC  X(10)  OCCURS  48.
001920         05  FILLER            PIC  X(04).
001930*
001940* ONE LANE AFTER SORT/NUMBER/CARRIER-COUNTRY FILL, BEFORE
001950* ZONING-MATRIX EXPANSION.
001960 01  WS-SLN-TABLE.
001970     03  SLN-ENTRY             OCCURS  300.
001980         05  SLN-LANE-NO       PIC  9(04).
001990         05  SLN-SERVICE       PIC  X(40).
002000         05  SLN-ORIGIN        PIC  X(14).
002010         05  SLN-DEST          PIC  X(14).
002020         05  SLN-MATRIX-ZONE   PIC  X(12).
002030         05  SLN-PRICE-CELL    PIC  X(10)  OCCURS  48.
002040         05  FILLER            PIC  X(04).
002050*
002060* ONE LANE AFTER ZONING-MATRIX EXPANSION, RENUMBERED, WRITTEN
002070* TO WKLANE.
002080 01  WS-XLN-TABLE.
002090     03  XLN-ENTRY             OCCURS  600.
002100         05  XLN-SERVICE       PIC  X(40).
002110         05  XLN-ORIGIN        PIC  X(14).
002120         05  XLN-DEST          PIC  X(14).
002130         05  XLN-MATRIX-ZONE   PIC  X(12).
002140         05  XLN-PRICE-CELL    PIC  X(10)  OCCURS  48.
002150         05  FILLER            PIC  X(04).
002160*
002170* ZONINGMATRIX HEADER ROWS - MATRIX NAME AND ITS DEST-ZONE
002180* NUMBERS BY COLUMN.
002190 01  WS-ZMG-TABLE.
002200     03  ZMG-ENTRY             OCCURS  20.
002210         05  ZMG-MATRIX-NAME   PIC  X(40).
002220         05  ZMG-DEST-ZONE     PIC  X(04)  OCCURS  16.
002230         05  FILLER            PIC  X(04).
002240*
002250* ZONINGMATRIX (ORIGIN, DEST) PAIRS, KEYED BY (MATRIX, LETTER).
002260 01  WS-ZPR-TABLE.
002270     03  ZPR-ENTRY             OCCURS  400.
002280         05  ZPR-MTX-IDX       PIC  9(02)  COMP.
002290         05  ZPR-LETTER        PIC  X(01).
002300         05  ZPR-ORIGIN        PIC  X(04).
002310         05  ZPR-DEST          PIC  X(04).
002320         05  FILLER            PIC  X(02).
002330*
002340 01  WS-ZM-LETTER           PIC  X(01).
002350 01  WS-CUR-ZONE-NAME       PIC  X(14).
002360 01  WS-ZONE-FALLBACK       PIC  X(07).
002370 01  WS-POS-2D              PIC  99.
002380*
002390* GENERIC WORD-SPLIT WORKSPACE, REUSED FOR THE SERVICE NAME AND
002400* FOR A CANDIDATE MATRIX NAME.
002410 01  WS-SVC-WORDS.
002420     03  SVW-COUNT           PIC  9(02)  COMP.
002430     03  SVW-WORD            PIC  X(20)  OCCURS  10.
002440     03  FILLER              PIC  X(02).
002450 01  WS-MTX-WORDS.
002460     03  MXW-COUNT           PIC  9(02)  COMP.
002470     03  MXW-WORD            PIC  X(20)  OCCURS  10.
002480     03  FILLER              PIC  X(02).
002490*
002500 01  WS-SPLIT-SRC            PIC  X(40).
002510 01  WS-MTX-REDUCED          PIC  X(40).
002520*
002530* GENERIC TRIMMED-LENGTH / SUBSTRING WORKSPACE.  THE "-ALT"
002540* REDEFINES ARE KEPT FOR THE OLD 20/20 SPLIT HEADINGS ON THE
002550* DESK-CHECK LISTING (ROT-LCAT-00 USED TO PRINT THEM; THE PRINT
002560* HAS SINCE MOVED TO DY8500 BUT THE VIEWS STAYED).
002570 01  WS-TL-FIELD             PIC  X(40).
002580 01  WS-TL-FIELD-ALT  REDEFINES  WS-TL-FIELD.
002590     03  WS-TL-FIELD-FIRST20  PIC  X(20).
002600     03  WS-TL-FIELD-REST20   PIC  X(20).
002610 01  WS-CT-SRC               PIC  X(40).
002620 01  WS-CT-SRC-ALT    REDEFINES  WS-CT-SRC.
002630     03  WS-CT-SRC-FIRST20    PIC  X(20).
002640     03  WS-CT-SRC-REST20     PIC  X(20).
002650 01  WS-CT-TGT               PIC  X(40).
002660 01  WS-CT-TGT-ALT    REDEFINES  WS-CT-TGT.
002670     03  WS-CT-TGT-FIRST20    PIC  X(20).
002680     03  WS-CT-TGT-REST20     PIC  X(20).
002690*
002700 PROCEDURE       DIVISION.
002710*
002720 ROT-0000-00.
002730     OPEN        INPUT   WKMETA  WKMCS  WKZMX
002740     OPEN        OUTPUT  WKLANE  WKCATSP
002750     OPEN        EXTEND  WKSTAT
002760     READ        WKMETA
002770     PERFORM     ROT-LMCS-00   THRU  ROT-LMCS-EXIT
002780     PERFORM     ROT-SPEC-00   THRU  ROT-SPEC-EXIT
002790     PERFORM     ROT-WTSRT-00  THRU  ROT-WTSRT-EXIT
002800     PERFORM     ROT-LANE-00   THRU  ROT-LANE-EXIT
002810     PERFORM     ROT-SORT-00   THRU  ROT-SORT-EXIT
002820     PERFORM     ROT-LZMTX-00  THRU  ROT-LZMTX-EXIT
002830     PERFORM     ROT-EXPD-00   THRU  ROT-EXPD-EXIT
002840     MOVE        "LANES-WRITTEN"  TO  STT-NAME
002850     MOVE        WS-XLN-COUNT     TO  STT-VALUE
002860     WRITE       STT-RECORD
002870     CLOSE       WKMETA  WKMCS  WKZMX  WKLANE  WKCATSP  WKSTAT
002880     STOP        RUN.
002890*
002900* LOAD THE MAINCOSTS SECTIONS INTO MEMORY - EVERYTHING LATER IN
002910* THIS PROGRAM IS TABLE WORK, NOT SEQUENTIAL-FILE WORK.
002920 ROT-LMCS-00.
002930     READ        WKMCS  AT  END  GO  TO  ROT-LMCS-EXIT.
002940     IF  WS-SECTION-COUNT  =  100   GO  TO  ROT-LMCS-00.
002950     ADD         1                TO  WS-SECTION-COUNT
002960     MOVE        MCS-RECORD       TO  SEC-ENTRY (WS-SECTION-COUNT).
002970     GO          TO  ROT-LMCS-00.
002980 ROT-LMCS-EXIT.
002990     EXIT.
003000*
003010* BUILD THE CATEGORY SPECS - FIRST-APPEARANCE ORDER, UNION OF
003020* WEIGHT BRACKETS ACROSS EVERY SECTION THAT CARRIES THE CATEGORY.
003030 ROT-SPEC-00.
003040     PERFORM     ROT-SPEC-10  VARYING  WS-S  FROM  1  BY  1
003050                 UNTIL  WS-S  >  WS-SECTION-COUNT.
003060     GO          TO  ROT-SPEC-EXIT.
003070 ROT-SPEC-10.
003080     MOVE        "N"      TO  WS-FOUND-SW
003090     PERFORM     ROT-SPEC-20  VARYING  WS-K  FROM  1  BY  1
003100                 UNTIL  WS-K  >  WS-CATSPEC-COUNT  OR  WS-FOUND.
003110     IF  NOT  WS-FOUND  AND  WS-CATSPEC-COUNT  <  20
003120         ADD     1                TO  WS-CATSPEC-COUNT
003130         MOVE    WS-CATSPEC-COUNT TO  WS-K
003140         MOVE    SEC-CATEGORY (WS-S)     TO  CSP-CATEGORY (WS-K)
003150         MOVE    SEC-WEIGHT-UNIT (WS-S)  TO  CSP-WEIGHT-UNIT (WS-K).
003160     IF  WS-K  >  WS-CATSPEC-COUNT       GO  TO  ROT-SPEC-10-EXIT.
003170     PERFORM     ROT-SPEC-30  VARYING  WS-R  FROM  1  BY  1
003180                 UNTIL  WS-R  >  SEC-PRICE-COUNT (WS-S).
003190 ROT-SPEC-10-EXIT.
003200     EXIT.
003210* MATCH FOUND - WS-K MUST LAND BACK ON THE MATCHING SUBSCRIPT,
003220* NOT ONE PAST IT, SO THE VARYING CLAUSE'S OWN ADD-1 CANCELS
003230* THIS SUBTRACT-1 ON THE WAY OUT OF THE LOOP.
003240 ROT-SPEC-20.
003250     IF  CSP-CATEGORY (WS-K)  =  SEC-CATEGORY (WS-S)
003260         MOVE    "Y"      TO  WS-FOUND-SW
003270         SUBTRACT 1               FROM  WS-K.
003280*
003290* ADD THIS SECTION'S PRICE-ROW WEIGHT TO CATEGORY WS-K'S SET,
003300* UNLESS IT IS ALREADY THERE.
003310 ROT-SPEC-30.
003320     MOVE        "N"      TO  WS-FOUND-SW
003330     PERFORM     ROT-SPEC-40  VARYING  WS-J  FROM  1  BY  1
003340                 UNTIL  WS-J  >  CSP-WEIGHT-COUNT (WS-K)  OR  WS-FOUND.
003350     IF  NOT  WS-FOUND  AND  CSP-WEIGHT-COUNT (WS-K)  <  20
003360         ADD     1                TO  CSP-WEIGHT-COUNT (WS-K)
003370         MOVE    SEC-PR-WEIGHT (WS-S WS-R)
003380                          TO  CSP-WEIGHT (WS-K CSP-WEIGHT-COUNT (WS-K)).
003390 ROT-SPEC-40.
003400     IF  CSP-WEIGHT (WS-K WS-J)  =  SEC-PR-WEIGHT (WS-S WS-R)
003410         MOVE    "Y"      TO  WS-FOUND-SW.
003420 ROT-SPEC-EXIT.
003430     EXIT.
003440*
003450* TEST WHETHER A WEIGHT-BRACKET TEXT "LOOKS LIKE A NUMBER" -
003460* DIGITS, AT MOST ONE DECIMAL POINT, NOTHING ELSE.
003470 ROT-ISNUM-00.
003480     MOVE        "Y"      TO  WS-NUM-SW
003490     PERFORM     ROT-ISNUM-10  VARYING  WS-SUB  FROM  1  BY  1
003500                 UNTIL  WS-SUB  >  8.
003510     IF  WS-WT-TEXT  =  SPACES  OR  WS-WT-TEXT  =  "."
003520         MOVE    "N"      TO  WS-NUM-SW.
003530 ROT-ISNUM-EXIT.
003540     EXIT.
003550 ROT-ISNUM-10.
003560     IF  WS-WT-TEXT (WS-SUB:1)  =  SPACE  OR
003570         WS-WT-TEXT (WS-SUB:1)  =  "."
003580             CONTINUE
003590     ELSE
003600         IF  WS-WT-TEXT (WS-SUB:1)  <  "0"  OR
003610             WS-WT-TEXT (WS-SUB:1)  >  "9"
003620                 MOVE   "N"       TO  WS-NUM-SW.
003630*
003640* TURN ONE DIGIT CHARACTER (WS-DIG-CHAR) INTO ITS BINARY VALUE
003650* (WS-DIG-VAL) BY LOOKING IT UP IN WS-DIGIT-TABLE.
003660 ROT-DIGVAL-00.
003670     MOVE        0        TO  WS-DIG-VAL
003680     PERFORM     ROT-DIGVAL-10  VARYING  WS-DIG-POS  FROM  1  BY  1
003690                 UNTIL  WS-DIG-POS  >  10.
003700 ROT-DIGVAL-EXIT.
003710     EXIT.
003720 ROT-DIGVAL-10.
003730     IF  WS-DIGIT-TABLE (WS-DIG-POS:1)  =  WS-DIG-CHAR
003740         COMPUTE WS-DIG-VAL  =  WS-DIG-POS  -  1.
003750*
003760* PARSE A WEIGHT-BRACKET TEXT INTO A COMPUTABLE VALUE FOR
003770* NUMERIC COMPARISON (NO INTRINSIC FUNCTIONS IN THIS SHOP).
003780 ROT-WTVAL-00.
003790     MOVE        0        TO  WS-WT-INT  WS-WT-FRAC  WS-WT-FRAC-DIGITS
003800     MOVE        "N"      TO  WS-FOUND-SW
003810     PERFORM     ROT-WTVAL-10  VARYING  WS-SUB  FROM  1  BY  1
003820                 UNTIL  WS-SUB  >  8.
003830     MOVE        WS-WT-INT        TO  WS-WT-NUM
003840     IF  WS-WT-FRAC-DIGITS  =  1
003850         COMPUTE  WS-WT-NUM  =  WS-WT-NUM  +  (WS-WT-FRAC / 10).
003860     IF  WS-WT-FRAC-DIGITS  =  2
003870         COMPUTE  WS-WT-NUM  =  WS-WT-NUM  +  (WS-WT-FRAC / 100).
003880     IF  WS-WT-FRAC-DIGITS  =  3
003890         COMPUTE  WS-WT-NUM  =  WS-WT-NUM  +  (WS-WT-FRAC / 1000).
003900     IF  WS-WT-FRAC-DIGITS  >  3
003910         COMPUTE  WS-WT-NUM  =  WS-WT-NUM  +  (WS-WT-FRAC / 10000).
003920 ROT-WTVAL-EXIT.
003930     EXIT.
003940 ROT-WTVAL-10.
003950     IF  WS-WT-TEXT (WS-SUB:1)  =  "."
003960         MOVE    "Y"      TO  WS-FOUND-SW
003970         GO      TO  ROT-WTVAL-10-EXIT.
003980     IF  WS-WT-TEXT (WS-SUB:1)  <  "0"  OR
003990         WS-WT-TEXT (WS-SUB:1)  >  "9"        GO  TO  ROT-WTVAL-10-EXIT.
004000     MOVE        WS-WT-TEXT (WS-SUB:1)    TO  WS-DIG-CHAR
004010     PERFORM     ROT-DIGVAL-00  THRU  ROT-DIGVAL-EXIT
004020     IF  WS-FOUND-SW  =  "N"
004030         COMPUTE WS-WT-INT  =  (WS-WT-INT * 10) + WS-DIG-VAL
004040     ELSE
004050         COMPUTE WS-WT-FRAC =  (WS-WT-FRAC * 10) + WS-DIG-VAL
004060         ADD     1        TO  WS-WT-FRAC-DIGITS.
004070 ROT-WTVAL-10-EXIT.
004080     EXIT.
004090*
004100 ROT-WTSRT-00.
004110     PERFORM     ROT-WTSRT-05  VARYING  WS-K  FROM  1  BY  1
004120                 UNTIL  WS-K  >  WS-CATSPEC-COUNT.
004130     GO          TO  ROT-WTSRT-EXIT.
004140 ROT-WTSRT-05.
004150     MOVE        "Y"      TO  WS-NUM-SW
004160     PERFORM     ROT-WTSRT-06  VARYING  WS-J  FROM  1  BY  1
004170                 UNTIL  WS-J  >  CSP-WEIGHT-COUNT (WS-K)
004180                 OR  WS-NUM-SW  =  "N"
004190     MOVE        WS-NUM-SW        TO  CSP-NUMERIC-SW (WS-K)
004200     IF  CSP-WEIGHT-COUNT (WS-K)  >  1
004210         PERFORM ROT-WTSRT-10  THRU  ROT-WTSRT-10-EXIT
004220                 VARYING  WS-I  FROM  1  BY  1
004230                 UNTIL  WS-I  >=  CSP-WEIGHT-COUNT (WS-K).
004240     ADD         1                TO  WS-COLUMN-COUNT
004250     MOVE        WS-COLUMN-COUNT  TO  CSP-COLUMN-START (WS-K)
004260     SUBTRACT    1                FROM  WS-COLUMN-COUNT
004270     PERFORM     ROT-WTSRT-30  VARYING  WS-J  FROM  1  BY  1
004280                 UNTIL  WS-J  >  CSP-WEIGHT-COUNT (WS-K)
004290     PERFORM     ROT-WTSRT-40  THRU  ROT-WTSRT-40-EXIT.
004300 ROT-WTSRT-06.
004310     MOVE        CSP-WEIGHT (WS-K WS-J)   TO  WS-WT-TEXT
004320     PERFORM     ROT-ISNUM-00  THRU  ROT-ISNUM-EXIT
004330     IF  NOT  WS-IS-NUMERIC       MOVE  "N"  TO  WS-NUM-SW.
004340*
004350* BUBBLE SORT OF THIS CATEGORY'S WEIGHT SET (NUMERIC VALUE WHEN
004360* ALL ENTRIES PARSE, ELSE PLAIN TEXT).
004370 ROT-WTSRT-10.
004380     PERFORM     ROT-WTSRT-20  VARYING  WS-J  FROM  1  BY  1
004390                 UNTIL  WS-J  >  (CSP-WEIGHT-COUNT (WS-K) - WS-I).
004400 ROT-WTSRT-10-EXIT.
004410     EXIT.
004420 ROT-WTSRT-20.
004430     IF  CSP-ALL-NUMERIC (WS-K)
004440         MOVE    CSP-WEIGHT (WS-K WS-J)      TO  WS-WT-TEXT
004450         PERFORM ROT-WTVAL-00  THRU  ROT-WTVAL-EXIT
004460         MOVE    WS-WT-NUM                   TO  WS-WT-NUM2
004470         MOVE    CSP-WEIGHT (WS-K WS-J + 1)  TO  WS-WT-TEXT
004480         PERFORM ROT-WTVAL-00  THRU  ROT-WTVAL-EXIT
004490         IF  WS-WT-NUM  <  WS-WT-NUM2
004500             MOVE CSP-WEIGHT (WS-K WS-J)      TO  WS-WT-TEXT2
004510             MOVE CSP-WEIGHT (WS-K WS-J + 1)  TO  CSP-WEIGHT (WS-K WS-J)
004520             MOVE WS-WT-TEXT2
004530                              TO  CSP-WEIGHT (WS-K WS-J + 1)
004540     ELSE
004550         IF  CSP-WEIGHT (WS-K WS-J)  >  CSP-WEIGHT (WS-K WS-J + 1)
004560             MOVE CSP-WEIGHT (WS-K WS-J)      TO  WS-WT-TEXT2
004570             MOVE CSP-WEIGHT (WS-K WS-J + 1)  TO  CSP-WEIGHT (WS-K WS-J)
004580             MOVE WS-WT-TEXT2
004590                              TO  CSP-WEIGHT (WS-K WS-J + 1).
004600*
004610* ONE COLUMN PER SORTED WEIGHT, IN THE GLOBAL PRICE-CELL ORDER.
004620 ROT-WTSRT-30.
004630     IF  WS-COLUMN-COUNT  =  48                GO  TO  ROT-WTSRT-30X.
004640     ADD         1                TO  WS-COLUMN-COUNT
004650     MOVE        WS-K             TO  COL-CAT-IDX (WS-COLUMN-COUNT)
004660     MOVE        CSP-WEIGHT (WS-K WS-J)
004670                          TO  COL-WEIGHT (WS-COLUMN-COUNT).
004680 ROT-WTSRT-30X.
004690     EXIT.
004700*
004710 ROT-WTSRT-40.
004720     MOVE        SPACES           TO  WCS-RECORD
004730     MOVE        CSP-CATEGORY (WS-K)      TO  WCS-CATEGORY-NAME
004740     MOVE        CSP-WEIGHT-UNIT (WS-K)   TO  WCS-WEIGHT-UNIT
004750     MOVE        CSP-WEIGHT-COUNT (WS-K)  TO  WCS-WEIGHT-COUNT
004760     MOVE        CSP-COLUMN-START (WS-K)  TO  WCS-COLUMN-START
004770     PERFORM     ROT-WTSRT-41  VARYING  WS-J  FROM  1  BY  1
004780                 UNTIL  WS-J  >  CSP-WEIGHT-COUNT (WS-K)
004790     WRITE       WCS-RECORD.
004800 ROT-WTSRT-40-EXIT.
004810     EXIT.
004820 ROT-WTSRT-41.
004830     MOVE        CSP-WEIGHT (WS-K WS-J)
004840                          TO  WCS-WEIGHT-BRACKET (WS-J).
004850 ROT-WTSRT-EXIT.
004860     EXIT.
004870*
004880* FIND COLUMN INDEX FOR (CATEGORY WS-K, WEIGHT WS-WT-TEXT).
004890 ROT-FCOL-00.
004900     MOVE        "N"      TO  WS-FOUND-SW
004910     PERFORM     ROT-FCOL-10  VARYING  WS-C  FROM  1  BY  1
004920                 UNTIL  WS-C  >  WS-COLUMN-COUNT  OR  WS-FOUND.
004930 ROT-FCOL-EXIT.
004940     EXIT.
004950 ROT-FCOL-10.
004960     IF  COL-CAT-IDX (WS-C)  =  WS-K  AND
004970         COL-WEIGHT (WS-C)   =  WS-WT-TEXT
004980             MOVE  "Y"      TO  WS-FOUND-SW
004990             SUBTRACT  1            FROM  WS-C.
005000*
005010* BUILD THE LANE TABLE - ONE LANE PER DISTINCT (SERVICE, ZONE
005020* NAME) ACROSS EVERY SECTION, PRICES PLACED BY COLUMN.
005030 ROT-LANE-00.
005040     PERFORM     ROT-LANE-10  VARYING  WS-S  FROM  1  BY  1
005050                 UNTIL  WS-S  >  WS-SECTION-COUNT.
005060     GO          TO  ROT-LANE-EXIT.
005070 ROT-LANE-10.
005080     PERFORM     ROT-LCAT-00  THRU  ROT-LCAT-EXIT
005090     PERFORM     ROT-LANE-20  VARYING  WS-P  FROM  1  BY  1
005100                 UNTIL  WS-P  >  16.
005110*
005120 ROT-LCAT-00.
005130     MOVE        "N"      TO  WS-FOUND-SW
005140     PERFORM     ROT-LCAT-10  VARYING  WS-K  FROM  1  BY  1
005150                 UNTIL  WS-K  >  WS-CATSPEC-COUNT  OR  WS-FOUND.
005160 ROT-LCAT-EXIT.
005170     EXIT.
005180 ROT-LCAT-10.
005190     IF  CSP-CATEGORY (WS-K)  =  SEC-CATEGORY (WS-S)
005200         MOVE    "Y"      TO  WS-FOUND-SW
005210         SUBTRACT 1               FROM  WS-K.
005220*
005230* ONE ZONE-HEADER COLUMN - FALL BACK TO A "ZONE NN" LABEL WHEN
005240* THE SECTION LEFT THE HEADER BLANK.
005250 ROT-LANE-20.
005260     IF  SEC-ZONE-HEADER (WS-S WS-P)  NOT  =  SPACES
005270         MOVE    SEC-ZONE-HEADER (WS-S WS-P)   TO  WS-CUR-ZONE-NAME
005280     ELSE
005290         MOVE    WS-P                          TO  WS-POS-2D
005300         STRING  "ZONE "  DELIMITED  BY  SIZE
005310                 WS-POS-2D  DELIMITED  BY  SIZE
005320                 INTO  WS-ZONE-FALLBACK
005330         MOVE    WS-ZONE-FALLBACK              TO  WS-CUR-ZONE-NAME.
005340     PERFORM     ROT-LFIND-00  THRU  ROT-LFIND-EXIT
005350     PERFORM     ROT-LANE-30   VARYING  WS-R  FROM  1  BY  1
005360                 UNTIL  WS-R  >  SEC-PRICE-COUNT (WS-S).
005370*
005380* GET-OR-CREATE THE LANE FOR (SEC-SERVICE(WS-S), WS-CUR-ZONE-
005390* NAME).  WS-I ENDS UP HOLDING THE LANE'S TABLE INDEX EITHER WAY.
005400 ROT-LFIND-00.
005410     MOVE        "N"      TO  WS-FOUND-SW
005420     PERFORM     ROT-LFIND-10  VARYING  WS-I  FROM  1  BY  1
005430                 UNTIL  WS-I  >  WS-LANE-COUNT  OR  WS-FOUND.
005440     IF  WS-FOUND                          GO  TO  ROT-LFIND-EXIT.
005450     IF  WS-LANE-COUNT  =  300              GO  TO  ROT-LFIND-EXIT.
005460     ADD         1                TO  WS-LANE-COUNT
005470     MOVE        WS-LANE-COUNT    TO  WS-I
005480     MOVE        SPACES           TO  LAN-ENTRY (WS-I)
005490     MOVE        SEC-SERVICE (WS-S)       TO  LAN-SERVICE (WS-I)
005500     MOVE        WS-CUR-ZONE-NAME         TO  LAN-ZONE-NAME (WS-I)
005510     PERFORM     ROT-LNEW-00  THRU  ROT-LNEW-EXIT.
005520 ROT-LFIND-EXIT.
005530     EXIT.
005540 ROT-LFIND-10.
005550     IF  LAN-SERVICE (WS-I)    =  SEC-SERVICE (WS-S)  AND
005560         LAN-ZONE-NAME (WS-I)  =  WS-CUR-ZONE-NAME
005570             MOVE  "Y"      TO  WS-FOUND-SW
005580             SUBTRACT  1            FROM  WS-I.
005590*
005600* LANE JUST CREATED - APPLY THE DOMESTIC/IMPORT/EXPORT/MATRIX-
005610* ZONE FILL RULES ONE TIME ONLY.
005620 ROT-LNEW-00.
005630     MOVE        SEC-SERVICE (WS-S)       TO  WS-TL-FIELD
005640     INSPECT     WS-TL-FIELD  CONVERTING  WS-LOWER-ALPHA
005650                 TO  WS-UPPER-ALPHA
005660     IF  WS-TL-FIELD  =  "DHL EXPRESS DOMESTIC"
005670         MOVE    WKM-CARRIER-COUNTRY  TO  LAN-ORIGIN (WS-I)
005680                                          LAN-DEST (WS-I)
005690         GO      TO  ROT-LNEW-ZONE.
005700     MOVE        SEC-SERVICE (WS-S)       TO  WS-CT-SRC
005710     MOVE        "IMPORT"                 TO  WS-CT-TGT
005720     MOVE        6                        TO  WS-CT-TGT-LEN
005730     PERFORM     ROT-CNTAINS-00  THRU  ROT-CNTAINS-EXIT
005740     IF  WS-CT-FOUND
005750         MOVE    WS-CUR-ZONE-NAME         TO  LAN-ORIGIN (WS-I).
005760     MOVE        SEC-SERVICE (WS-S)       TO  WS-CT-SRC
005770     MOVE        "EXPORT"                 TO  WS-CT-TGT
005780     MOVE        6                        TO  WS-CT-TGT-LEN
005790     PERFORM     ROT-CNTAINS-00  THRU  ROT-CNTAINS-EXIT
005800     IF  WS-CT-FOUND
005810         MOVE    WS-CUR-ZONE-NAME         TO  LAN-DEST (WS-I).
005820 ROT-LNEW-ZONE.
005830     PERFORM     ROT-ZHASL-00  THRU  ROT-ZHASL-EXIT
005840     IF  WS-FOUND
005850         MOVE    LAN-ZONE-NAME (WS-I)     TO  LAN-MATRIX-ZONE (WS-I).
005860 ROT-LNEW-EXIT.
005870     EXIT.
005880*
005890* ZONE-HAS-LETTERS TEST - STRIP A LEADING "ZONE " (EITHER CASE)
005900* THEN LOOK FOR ANY ALPHABETIC CHARACTER IN WHAT IS LEFT.
005910 ROT-ZHASL-00.
005920     MOVE        LAN-ZONE-NAME (WS-I)     TO  WS-TL-FIELD
005930     INSPECT     WS-TL-FIELD  CONVERTING  WS-LOWER-ALPHA
005940                 TO  WS-UPPER-ALPHA
005950     IF  WS-TL-FIELD (1:5)  =  "ZONE "
005960         MOVE    WS-TL-FIELD (6:9)        TO  WS-TL-FIELD (1:9)
005970         MOVE    SPACES                   TO  WS-TL-FIELD (10:5).
005980     MOVE        "N"      TO  WS-FOUND-SW
005990     PERFORM     ROT-ZHASL-10  VARYING  WS-SUB  FROM  1  BY  1
006000                 UNTIL  WS-SUB  >  14  OR  WS-FOUND.
006010 ROT-ZHASL-EXIT.
006020     EXIT.
006030 ROT-ZHASL-10.
006040     IF  WS-TL-FIELD (WS-SUB:1)  >=  "A"  AND
006050         WS-TL-FIELD (WS-SUB:1)  <=  "Z"
006060             MOVE  "Y"      TO  WS-FOUND-SW.
006070*
006080* PLACE ONE PRICE-ROW CELL (IF NON-BLANK) INTO ITS LANE/COLUMN.
006090 ROT-LANE-30.
006100     IF  SEC-PR-CELL (WS-S WS-R WS-P)  =  SPACES   GO  TO  ROT-LANE-30X.
006110     MOVE        SEC-PR-WEIGHT (WS-S WS-R)    TO  WS-WT-TEXT
006120     PERFORM     ROT-FCOL-00  THRU  ROT-FCOL-EXIT
006130     IF  WS-FOUND  AND  WS-C  NOT  >  48
006140         MOVE    SEC-PR-CELL (WS-S WS-R WS-P)
006150                          TO  LAN-PRICE-CELL (WS-I WS-C).
006160 ROT-LANE-30X.
006170     EXIT.
006180 ROT-LANE-EXIT.
006190     EXIT.
006200*
006210* SORT THE LANE TABLE BY SERVICE, THEN BY ZONE-SORT-KEY, USING
006220* THE SHOP'S SORT-VERB / INPUT-OUTPUT-PROCEDURE IDIOM.  THE
006230* OUTPUT PROCEDURE NUMBERS THE LANES AND APPLIES THE CARRIER-
006240* COUNTRY FILL AS EACH SORTED LANE COMES BACK.
006250 ROT-SORT-00.
006260     SORT        WLNSRT
006270                 ASCENDING   KEY  SRT-SERVICE
006280                 DESCENDING  KEY  SRT-SORT-NUMERIC-SW
006290                 ASCENDING   KEY  SRT-SORT-ZONE-NUM
006300                 ASCENDING   KEY  SRT-SORT-ZONE-TEXT
006310                 INPUT       PROCEDURE  IS  ROT-SRTIN-00
006320                 OUTPUT      PROCEDURE  IS  ROT-SRTOUT-00.
006330 ROT-SORT-EXIT.
006340     EXIT.
006350*
006360 ROT-SRTIN-00  SECTION.
006370 ROT-SRTIN-10.
006380     PERFORM     ROT-SRTIN-20  VARYING  WS-I  FROM  1  BY  1
006390                 UNTIL  WS-I  >  WS-LANE-COUNT.
006400 ROT-SRTIN-EXIT.
006410     EXIT.
006420 ROT-SRTIN-20.
006430     MOVE        SPACES           TO  SRT-RECORD
006440     MOVE        LAN-SERVICE (WS-I)        TO  SRT-SERVICE
006450     MOVE        LAN-ORIGIN (WS-I)         TO  SRT-ORIGIN
006460     MOVE        LAN-DEST (WS-I)           TO  SRT-DESTINATION
006470     MOVE        LAN-MATRIX-ZONE (WS-I)    TO  SRT-MATRIX-ZONE
006480     PERFORM     ROT-SRTIN-30  VARYING  WS-C  FROM  1  BY  1
006490                 UNTIL  WS-C  >  48
006500     PERFORM     ROT-ZKEY-00   THRU  ROT-ZKEY-EXIT
006510     RELEASE     SRT-RECORD.
006520 ROT-SRTIN-30.
006530     MOVE        LAN-PRICE-CELL (WS-I WS-C)   TO  SRT-PRICE-CELL (WS-C).
006540*
006550* ZONE-SORT-KEY - A TRAILING RUN OF DIGITS ON THE LANE'S ZONE
006560* NAME SORTS NUMERICALLY FIRST, ASCENDING; EVERYTHING ELSE SORTS
006570* BEHIND IT AS PLAIN TEXT, RELATIVE ORDER PRESERVED.
006580 ROT-ZKEY-00.
006590     MOVE        "N"              TO  SRT-SORT-NUMERIC-SW
006600     MOVE        0                TO  SRT-SORT-ZONE-NUM
006610     MOVE        LAN-ZONE-NAME (WS-I)     TO  SRT-SORT-ZONE-TEXT
006620     MOVE        14               TO  WS-SUB
006630 ROT-ZKEY-05.
006640     IF  WS-SUB  =  0                      GO  TO  ROT-ZKEY-EXIT.
006650     IF  LAN-ZONE-NAME (WS-I) (WS-SUB:1)  =  SPACE
006660         SUBTRACT 1       FROM  WS-SUB
006670         GO      TO  ROT-ZKEY-05.
006680     IF  LAN-ZONE-NAME (WS-I) (WS-SUB:1)  <  "0"  OR
006690         LAN-ZONE-NAME (WS-I) (WS-SUB:1)  >  "9"
006700             GO  TO  ROT-ZKEY-EXIT.
006710     MOVE        WS-SUB           TO  WS-DIGEND
006720 ROT-ZKEY-10.
006730     IF  WS-SUB  =  1                      GO  TO  ROT-ZKEY-20.
006740     IF  LAN-ZONE-NAME (WS-I) (WS-SUB - 1:1)  <  "0"  OR
006750         LAN-ZONE-NAME (WS-I) (WS-SUB - 1:1)  >  "9"
006760             GO  TO  ROT-ZKEY-20.
006770     SUBTRACT    1                FROM  WS-SUB
006780     GO          TO  ROT-ZKEY-10.
006790 ROT-ZKEY-20.
006800     MOVE        "Y"              TO  SRT-SORT-NUMERIC-SW
006810     MOVE        SPACES           TO  WS-WT-TEXT2
006820     MOVE        LAN-ZONE-NAME (WS-I) (WS-SUB: WS-DIGEND - WS-SUB + 1)
006830                          TO  WS-WT-TEXT2 (1: WS-DIGEND - WS-SUB + 1)
006840     MOVE        0                TO  SRT-SORT-ZONE-NUM
006850     PERFORM     ROT-ZKEY-30  VARYING  WS-SUB2  FROM  1  BY  1
006860                 UNTIL  WS-SUB2  >  8.
006870 ROT-ZKEY-EXIT.
006880     EXIT.
006890 ROT-ZKEY-30.
006900     IF  WS-WT-TEXT2 (WS-SUB2:1)  <  "0"  OR
006910         WS-WT-TEXT2 (WS-SUB2:1)  >  "9"        GO  TO  ROT-ZKEY-30X.
006920     MOVE        WS-WT-TEXT2 (WS-SUB2:1)  TO  WS-DIG-CHAR
006930     PERFORM     ROT-DIGVAL-00  THRU  ROT-DIGVAL-EXIT
006940     COMPUTE     SRT-SORT-ZONE-NUM  =  (SRT-SORT-ZONE-NUM * 10)
006950                 +  WS-DIG-VAL.
006960 ROT-ZKEY-30X.
006970     EXIT.
006980*
006990 ROT-SRTOUT-00  SECTION.
007000 ROT-SRTOUT-10.
007010     RETURN      WLNSRT  AT  END  GO  TO  ROT-SRTOUT-EXIT.
007020     IF  WS-SLN-COUNT  =  300              GO  TO  ROT-SRTOUT-10.
007030     ADD         1                TO  WS-SLN-COUNT
007040     MOVE        WS-SLN-COUNT     TO  SLN-LANE-NO (WS-SLN-COUNT)
007050     MOVE        SRT-SERVICE      TO  SLN-SERVICE (WS-SLN-COUNT)
007060     MOVE        SRT-ORIGIN       TO  SLN-ORIGIN (WS-SLN-COUNT)
007070     MOVE        SRT-DESTINATION  TO  SLN-DEST (WS-SLN-COUNT)
007080     MOVE        SRT-MATRIX-ZONE  TO  SLN-MATRIX-ZONE (WS-SLN-COUNT)
007090     PERFORM     ROT-SRTOUT-20  VARYING  WS-C  FROM  1  BY  1
007100                 UNTIL  WS-C  >  48
007110     PERFORM     ROT-CCFILL-00  THRU  ROT-CCFILL-EXIT
007120     GO          TO  ROT-SRTOUT-10.
007130 ROT-SRTOUT-EXIT.
007140     EXIT.
007150 ROT-SRTOUT-20.
007160     MOVE        SRT-PRICE-CELL (WS-C)
007170                          TO  SLN-PRICE-CELL (WS-SLN-COUNT WS-C).
007180*
007190* CARRIER-COUNTRY FILL - SKIPPED WHEN THE CARRIER COUNTRY ITSELF
007200* IS BLANK, AND NEVER APPLIED TO A MATRIX-ZONE LANE (THOSE GET
007210* ORIGIN/DESTINATION FROM THE EXPANSION PASS INSTEAD).
007220 ROT-CCFILL-00.
007230     IF  WKM-CARRIER-COUNTRY  =  SPACES
007240             GO  TO  ROT-CCFILL-EXIT.
007250     IF  SLN-MATRIX-ZONE (WS-SLN-COUNT)  NOT  =  SPACES
007260             GO  TO  ROT-CCFILL-EXIT.
007270     IF  SLN-ORIGIN (WS-SLN-COUNT)  =  SPACES
007280         MOVE    WKM-CARRIER-COUNTRY  TO  SLN-ORIGIN (WS-SLN-COUNT).
007290     IF  SLN-DEST (WS-SLN-COUNT)  =  SPACES
007300         MOVE    WKM-CARRIER-COUNTRY  TO  SLN-DEST (WS-SLN-COUNT).
007310 ROT-CCFILL-EXIT.
007320     EXIT.
007330*
007340* LOAD THE ZONINGMATRIX PASS-THROUGH (WKZMX) INTO THE MATRIX-
007350* HEADER TABLE AND THE (MATRIX, LETTER) PAIR TABLE.
007360 ROT-LZMTX-00.                                                     REQ4490
007370     READ        WKZMX  AT  END  GO  TO  ROT-LZMTX-EXIT.
007380     IF  ZMX-MATRIX-NAME  NOT  =  SPACES
007390         PERFORM ROT-LZMTX-10  THRU  ROT-LZMTX-10-EXIT
007400     ELSE
007410         PERFORM ROT-LZMTX-20  VARYING  WS-P  FROM  1  BY  1
007420                 UNTIL  WS-P  >  16.
007430     GO          TO  ROT-LZMTX-00.                                 REQ4490
007440 ROT-LZMTX-10.
007450     IF  WS-ZMG-COUNT  =  20             GO  TO  ROT-LZMTX-10-EXIT.
007460     ADD         1                TO  WS-ZMG-COUNT
007470     MOVE        WS-ZMG-COUNT     TO  WS-CUR-MTX-IDX
007480     MOVE        ZMX-MATRIX-NAME  TO  ZMG-MATRIX-NAME (WS-CUR-MTX-IDX)
007490     PERFORM     ROT-LZMTX-11  VARYING  WS-P  FROM  1  BY  1
007500                 UNTIL  WS-P  >  16.
007510 ROT-LZMTX-10-EXIT.
007520     EXIT.
007530 ROT-LZMTX-11.
007540     MOVE        ZMX-DEST-CELL (WS-P)
007550                          TO  ZMG-DEST-ZONE (WS-CUR-MTX-IDX WS-P).
007560*
007570 ROT-LZMTX-20.
007580     IF  WS-CUR-MTX-IDX  =  0                    GO  TO  ROT-LZMTX-20X.
007590     IF  ZMG-DEST-ZONE (WS-CUR-MTX-IDX WS-P)  =  SPACES
007600                                                  GO  TO  ROT-LZMTX-20X.
007610     IF  ZMX-DEST-CELL (WS-P)  =  SPACES          GO  TO  ROT-LZMTX-20X.
007620     IF  WS-ZPR-COUNT  =  400                     GO  TO  ROT-LZMTX-20X.
007630     ADD         1                TO  WS-ZPR-COUNT
007640     MOVE        WS-CUR-MTX-IDX   TO  ZPR-MTX-IDX (WS-ZPR-COUNT)
007650     MOVE        ZMX-DEST-CELL (WS-P) (1:1)
007660                                  TO  ZPR-LETTER (WS-ZPR-COUNT)
007670     INSPECT     ZPR-LETTER (WS-ZPR-COUNT)  CONVERTING  WS-LOWER-ALPHA
007680                 TO  WS-UPPER-ALPHA
007690     MOVE        ZMX-ORIGIN-ZONE  TO  ZPR-ORIGIN (WS-ZPR-COUNT)
007700     MOVE        ZMG-DEST-ZONE (WS-CUR-MTX-IDX WS-P)
007710                          TO  ZPR-DEST (WS-ZPR-COUNT).
007720 ROT-LZMTX-20X.
007730     EXIT.
007740 ROT-LZMTX-EXIT.
007750     EXIT.
007760*
007770* ZONING-MATRIX EXPANSION - EVERY SORTED LANE BECOMES ONE OR
007780* MORE OUTPUT LANES, THEN THE WHOLE SET IS RENUMBERED AND WRITTEN.
007790 ROT-EXPD-00.                                                      REQ4490
007800     PERFORM     ROT-EXPD-10  VARYING  WS-I  FROM  1  BY  1
007810                 UNTIL  WS-I  >  WS-SLN-COUNT.
007820     PERFORM     ROT-EXPD-90  VARYING  WS-K  FROM  1  BY  1
007830                 UNTIL  WS-K  >  WS-XLN-COUNT.
007840     GO          TO  ROT-EXPD-EXIT.
007850*
007860 ROT-EXPD-10.
007870     IF  SLN-MATRIX-ZONE (WS-I)  =  SPACES
007880         PERFORM ROT-EXPD-COPY  THRU  ROT-EXPD-COPY-EXIT
007890         GO      TO  ROT-EXPD-10-EXIT.
007900     PERFORM     ROT-ZLETTER-00  THRU  ROT-ZLETTER-EXIT
007910     PERFORM     ROT-MTCH-00     THRU  ROT-MTCH-EXIT
007920     IF  NOT  WS-MATRIX-MATCHED
007930         PERFORM ROT-EXPD-COPY  THRU  ROT-EXPD-COPY-EXIT
007940         GO      TO  ROT-EXPD-10-EXIT.
007950     MOVE        "N"      TO  WS-FOUND-SW
007960     PERFORM     ROT-EXPD-20  VARYING  WS-J  FROM  1  BY  1
007970                 UNTIL  WS-J  >  WS-ZPR-COUNT.
007980     IF  NOT  WS-FOUND
007990         PERFORM ROT-EXPD-COPY  THRU  ROT-EXPD-COPY-EXIT.
008000 ROT-EXPD-10-EXIT.
008010     EXIT.
008020*
008030* ONE EXPANDED COPY PER MATCHING (MATRIX, LETTER) PAIR.
008040 ROT-EXPD-20.
008050     IF  ZPR-MTX-IDX (WS-J)  NOT  =  WS-K      GO  TO  ROT-EXPD-20X.
008060     IF  ZPR-LETTER (WS-J)  NOT  =  WS-ZM-LETTER  GO  TO  ROT-EXPD-20X.
008070     MOVE        "Y"      TO  WS-FOUND-SW
008080     IF  WS-XLN-COUNT  =  600                  GO  TO  ROT-EXPD-20X.
008090     ADD         1                TO  WS-XLN-COUNT
008100     MOVE        SLN-SERVICE (WS-I)       TO  XLN-SERVICE (WS-XLN-COUNT)
008110     MOVE        SLN-MATRIX-ZONE (WS-I)
008120                              TO  XLN-MATRIX-ZONE (WS-XLN-COUNT)
008130     PERFORM     ROT-EXPD-25  VARYING  WS-SUB  FROM  1  BY  1
008140                 UNTIL  WS-SUB  >  48
008150     MOVE        SPACES           TO  XLN-ORIGIN (WS-XLN-COUNT)
008160                                       XLN-DEST (WS-XLN-COUNT)
008170     STRING      "ZONE "  DELIMITED  BY  SIZE
008180                 ZPR-ORIGIN (WS-J)  DELIMITED  BY  SPACE
008190                 INTO  XLN-ORIGIN (WS-XLN-COUNT)
008200     STRING      "ZONE "  DELIMITED  BY  SIZE
008210                 ZPR-DEST (WS-J)  DELIMITED  BY  SPACE
008220                 INTO  XLN-DEST (WS-XLN-COUNT).
008230 ROT-EXPD-20X.
008240     EXIT.
008250 ROT-EXPD-25.
008260     MOVE        SLN-PRICE-CELL (WS-I WS-SUB)
008270                          TO  XLN-PRICE-CELL (WS-XLN-COUNT WS-SUB).
008280*
008290 ROT-EXPD-COPY.
008300     IF  WS-XLN-COUNT  =  600              GO  TO  ROT-EXPD-COPY-EXIT.
008310     ADD         1                TO  WS-XLN-COUNT
008320     MOVE        SLN-SERVICE (WS-I)       TO  XLN-SERVICE (WS-XLN-COUNT)
008330     MOVE        SLN-ORIGIN (WS-I)        TO  XLN-ORIGIN (WS-XLN-COUNT)
008340     MOVE        SLN-DEST (WS-I)          TO  XLN-DEST (WS-XLN-COUNT)
008350     MOVE        SLN-MATRIX-ZONE (WS-I)
008360                              TO  XLN-MATRIX-ZONE (WS-XLN-COUNT)
008370     PERFORM     ROT-EXPD-COPY-10  VARYING  WS-SUB  FROM  1  BY  1
008380                 UNTIL  WS-SUB  >  48.
008390 ROT-EXPD-COPY-10.
008400     MOVE        SLN-PRICE-CELL (WS-I WS-SUB)
008410                          TO  XLN-PRICE-CELL (WS-XLN-COUNT WS-SUB).
008420 ROT-EXPD-COPY-EXIT.
008430     EXIT.
008440*
008450* RENUMBER AND WRITE THE FINAL LANE TABLE.
008460 ROT-EXPD-90.
008470     MOVE        SPACES           TO  WLN-RECORD
008480     MOVE        WS-K             TO  WLN-LANE-NO
008490     MOVE        XLN-ORIGIN (WS-K)        TO  WLN-ORIGIN
008500     MOVE        XLN-DEST (WS-K)          TO  WLN-DESTINATION
008510     MOVE        XLN-SERVICE (WS-K)       TO  WLN-SERVICE
008520     MOVE        XLN-MATRIX-ZONE (WS-K)   TO  WLN-MATRIX-ZONE
008530     PERFORM     ROT-EXPD-91  VARYING  WS-C  FROM  1  BY  1
008540                 UNTIL  WS-C  >  48
008550     WRITE       WLN-RECORD.
008560 ROT-EXPD-91.
008570     MOVE        XLN-PRICE-CELL (WS-K WS-C)   TO  WLN-PRICE-CELL (WS-C).
008580 ROT-EXPD-EXIT.
008590     EXIT.
008600*
008610* EXTRACT THE ZONE LETTER FROM A LANE'S MATRIX-ZONE TEXT.
008620 ROT-ZLETTER-00.
008630     MOVE        SPACES                   TO  WS-TL-FIELD
008640     MOVE        SLN-MATRIX-ZONE (WS-I)   TO  WS-TL-FIELD (1:12)
008650     INSPECT     WS-TL-FIELD  CONVERTING  WS-LOWER-ALPHA
008660                 TO  WS-UPPER-ALPHA
008670     IF  WS-TL-FIELD (1:5)  =  "ZONE "
008680         MOVE    WS-TL-FIELD (6:7)        TO  WS-TL-FIELD (1:7)
008690         MOVE    SPACES                   TO  WS-TL-FIELD (8:5).
008700     MOVE        WS-TL-FIELD (1:1)        TO  WS-ZM-LETTER.
008710 ROT-ZLETTER-EXIT.
008720     EXIT.
008730*
008740* MATCH THE LANE'S SERVICE TO A ZONINGMATRIX NAME - TIER (A),
008750* THEN (B), THEN (C), FIRST ONE TO HIT ACROSS ALL MATRICES WINS.
008760 ROT-MTCH-00.                                                      REQ5190
008770     MOVE        "N"      TO  WS-MATCH-SW
008780     PERFORM     ROT-MTCHA-00  VARYING  WS-K  FROM  1  BY  1
008790                 UNTIL  WS-K  >  WS-ZMG-COUNT  OR  WS-MATRIX-MATCHED.
008800     IF  WS-MATRIX-MATCHED
008810         SUBTRACT 1               FROM  WS-K
008820         GO      TO  ROT-MTCH-EXIT.
008830     PERFORM     ROT-MTCHB-00  VARYING  WS-K  FROM  1  BY  1
008840                 UNTIL  WS-K  >  WS-ZMG-COUNT  OR  WS-MATRIX-MATCHED.
008850     IF  WS-MATRIX-MATCHED
008860         SUBTRACT 1               FROM  WS-K
008870         GO      TO  ROT-MTCH-EXIT.
008880     PERFORM     ROT-MTCHC-00  VARYING  WS-K  FROM  1  BY  1
008890                 UNTIL  WS-K  >  WS-ZMG-COUNT  OR  WS-MATRIX-MATCHED.
008900     IF  WS-MATRIX-MATCHED
008910         SUBTRACT 1               FROM  WS-K.
008920 ROT-MTCH-EXIT.
008930     EXIT.
008940*
008950* TIER (A) - ONE STRING IS A SUBSTRING OF THE OTHER.
008960 ROT-MTCHA-00.
008970     MOVE        SLN-SERVICE (WS-I)       TO  WS-CT-SRC
008980     MOVE        ZMG-MATRIX-NAME (WS-K)   TO  WS-CT-TGT
008990     MOVE        ZMG-MATRIX-NAME (WS-K)   TO  WS-TL-FIELD
009000     PERFORM     ROT-TRIMLEN-00  THRU  ROT-TRIMLEN-EXIT
009010     MOVE        WS-TL-LEN        TO  WS-CT-TGT-LEN
009020     PERFORM     ROT-CNTAINS-00  THRU  ROT-CNTAINS-EXIT
009030     IF  WS-CT-FOUND  MOVE  "Y"  TO  WS-MATCH-SW.
009040     IF  WS-MATRIX-MATCHED        GO  TO  ROT-MTCHA-EXIT.
009050     MOVE        ZMG-MATRIX-NAME (WS-K)   TO  WS-CT-SRC
009060     MOVE        SLN-SERVICE (WS-I)       TO  WS-TL-FIELD
009070     PERFORM     ROT-TRIMLEN-00  THRU  ROT-TRIMLEN-EXIT
009080     MOVE        WS-TL-LEN        TO  WS-CT-TGT-LEN
009090     MOVE        SLN-SERVICE (WS-I)       TO  WS-CT-TGT
009100     PERFORM     ROT-CNTAINS-00  THRU  ROT-CNTAINS-EXIT
009110     IF  WS-CT-FOUND  MOVE  "Y"  TO  WS-MATCH-SW.
009120 ROT-MTCHA-EXIT.
009130     EXIT.
009140*
009150* TIER (B) - SAME TEST, MATRIX NAME WITH " ZONE MATRIX" REMOVED.
009160 ROT-MTCHB-00.
009170     MOVE        ZMG-MATRIX-NAME (WS-K)   TO  WS-MTX-REDUCED
009180     INSPECT     WS-MTX-REDUCED  REPLACING  ALL
009190                 " ZONE MATRIX"  BY  "            "
009200     MOVE        WS-MTX-REDUCED           TO  WS-TL-FIELD
009210     PERFORM     ROT-TRIMLEN-00  THRU  ROT-TRIMLEN-EXIT
009220     IF  WS-TL-LEN  =  0                  GO  TO  ROT-MTCHB-EXIT.
009230     MOVE        SLN-SERVICE (WS-I)       TO  WS-CT-SRC
009240     MOVE        WS-TL-LEN        TO  WS-CT-TGT-LEN
009250     MOVE        WS-MTX-REDUCED           TO  WS-CT-TGT
009260     PERFORM     ROT-CNTAINS-00  THRU  ROT-CNTAINS-EXIT
009270     IF  WS-CT-FOUND  MOVE  "Y"  TO  WS-MATCH-SW.
009280     IF  WS-MATRIX-MATCHED        GO  TO  ROT-MTCHB-EXIT.
009290     MOVE        WS-MTX-REDUCED           TO  WS-CT-SRC
009300     MOVE        SLN-SERVICE (WS-I)       TO  WS-TL-FIELD
009310     PERFORM     ROT-TRIMLEN-00  THRU  ROT-TRIMLEN-EXIT
009320     MOVE        WS-TL-LEN        TO  WS-CT-TGT-LEN
009330     MOVE        SLN-SERVICE (WS-I)       TO  WS-CT-TGT
009340     PERFORM     ROT-CNTAINS-00  THRU  ROT-CNTAINS-EXIT
009350     IF  WS-CT-FOUND  MOVE  "Y"  TO  WS-MATCH-SW.
009360 ROT-MTCHB-EXIT.
009370     EXIT.
009380*
009390* TIER (C) - EVERY SIGNIFICANT WORD OF THE MATRIX NAME (MINUS
009400* "ZONE"/"MATRIX") APPEARS AMONG THE SERVICE'S WORDS.
009410 ROT-MTCHC-00.
009420     MOVE        SLN-SERVICE (WS-I)       TO  WS-SPLIT-SRC
009430     PERFORM     ROT-SPLIT-SVC  THRU  ROT-SPLIT-SVC-EXIT
009440     MOVE        ZMG-MATRIX-NAME (WS-K)   TO  WS-SPLIT-SRC
009450     PERFORM     ROT-SPLIT-MTX  THRU  ROT-SPLIT-MTX-EXIT
009460     IF  MXW-COUNT  =  0                  GO  TO  ROT-MTCHC-EXIT.
009470     MOVE        "Y"      TO  WS-MATCH-SW
009480     PERFORM     ROT-MTCHC-10  VARYING  WS-J  FROM  1  BY  1
009490                 UNTIL  WS-J  >  MXW-COUNT  OR  WS-MATCH-SW  =  "N".
009500 ROT-MTCHC-EXIT.
009510     EXIT.
009520 ROT-MTCHC-10.
009530     MOVE        "N"      TO  WS-FOUND-SW
009540     PERFORM     ROT-MTCHC-20  VARYING  WS-SUB  FROM  1  BY  1
009550                 UNTIL  WS-SUB  >  SVW-COUNT  OR  WS-FOUND.
009560     IF  NOT  WS-FOUND        MOVE  "N"  TO  WS-MATCH-SW.
009570 ROT-MTCHC-20.
009580     IF  MXW-WORD (WS-J)  =  SVW-WORD (WS-SUB)
009590         MOVE    "Y"      TO  WS-FOUND-SW.
009600*
009610* SPLIT WS-SPLIT-SRC INTO BLANK-DELIMITED UPPERCASE WORDS - THE
009620* SERVICE-NAME VARIANT (NO WORD IS EXCLUDED).
009630 ROT-SPLIT-SVC.
009640     INSPECT     WS-SPLIT-SRC  CONVERTING  WS-LOWER-ALPHA
009650                 TO  WS-UPPER-ALPHA
009660     MOVE        0        TO  SVW-COUNT
009670     MOVE        1        TO  WS-SUB
009680 ROT-SPLIT-SVC-10.
009690     IF  WS-SUB  >  40                     GO  TO  ROT-SPLIT-SVC-EXIT.
009700     IF  WS-SPLIT-SRC (WS-SUB:1)  =  SPACE
009710         ADD     1        TO  WS-SUB
009720         GO      TO  ROT-SPLIT-SVC-10.
009730     MOVE        WS-SUB           TO  WS-START
009740 ROT-SPLIT-SVC-20.
009750     IF  WS-SUB  >  40                     GO  TO  ROT-SPLIT-SVC-30.
009760     IF  WS-SPLIT-SRC (WS-SUB:1)  =  SPACE  GO  TO  ROT-SPLIT-SVC-30.
009770     ADD         1        TO  WS-SUB
009780     GO          TO  ROT-SPLIT-SVC-20.
009790 ROT-SPLIT-SVC-30.
009800     IF  SVW-COUNT  NOT  =  10
009810         ADD     1        TO  SVW-COUNT
009820         MOVE    SPACES           TO  SVW-WORD (SVW-COUNT)
009830         MOVE    WS-SPLIT-SRC (WS-START: WS-SUB - WS-START)
009840                  TO  SVW-WORD (SVW-COUNT) (1: WS-SUB - WS-START).
009850     GO          TO  ROT-SPLIT-SVC-10.
009860 ROT-SPLIT-SVC-EXIT.
009870     EXIT.
009880*
009890* SPLIT WS-SPLIT-SRC INTO BLANK-DELIMITED UPPERCASE WORDS - THE
009900* MATRIX-NAME VARIANT ("ZONE"/"MATRIX" ARE NOT SIGNIFICANT WORDS).
009910 ROT-SPLIT-MTX.
009920     INSPECT     WS-SPLIT-SRC  CONVERTING  WS-LOWER-ALPHA
009930                 TO  WS-UPPER-ALPHA
009940     MOVE        0        TO  MXW-COUNT
009950     MOVE        1        TO  WS-SUB
009960 ROT-SPLIT-MTX-10.
009970     IF  WS-SUB  >  40                     GO  TO  ROT-SPLIT-MTX-EXIT.
009980     IF  WS-SPLIT-SRC (WS-SUB:1)  =  SPACE
009990         ADD     1        TO  WS-SUB
010000         GO      TO  ROT-SPLIT-MTX-10.
010010     MOVE        WS-SUB           TO  WS-START
010020 ROT-SPLIT-MTX-20.
010030     IF  WS-SUB  >  40                     GO  TO  ROT-SPLIT-MTX-30.
010040     IF  WS-SPLIT-SRC (WS-SUB:1)  =  SPACE  GO  TO  ROT-SPLIT-MTX-30.
010050     ADD         1        TO  WS-SUB
010060     GO          TO  ROT-SPLIT-MTX-20.
010070 ROT-SPLIT-MTX-30.
010080     PERFORM     ROT-SPLIT-MTX-ADD
010090     GO          TO  ROT-SPLIT-MTX-10.
010100 ROT-SPLIT-MTX-ADD.
010110     IF  (WS-SUB - WS-START)  =  4  AND
010120         WS-SPLIT-SRC (WS-START:4)  =  "ZONE"
010130             GO  TO  ROT-SPLIT-MTX-ADD-X.
010140     IF  (WS-SUB - WS-START)  =  6  AND
010150         WS-SPLIT-SRC (WS-START:6)  =  "MATRIX"
010160             GO  TO  ROT-SPLIT-MTX-ADD-X.
010170     IF  MXW-COUNT  =  10
010180             GO  TO  ROT-SPLIT-MTX-ADD-X.
010190     ADD         1        TO  MXW-COUNT
010200     MOVE        SPACES           TO  MXW-WORD (MXW-COUNT)
010210     MOVE        WS-SPLIT-SRC (WS-START: WS-SUB - WS-START)
010220                  TO  MXW-WORD (MXW-COUNT) (1: WS-SUB - WS-START).
010230 ROT-SPLIT-MTX-ADD-X.
010240     EXIT.
010250 ROT-SPLIT-MTX-EXIT.
010260     EXIT.
010270*
010280* GENERIC TRIMMED LENGTH OF WS-TL-FIELD (A 40-BYTE FIELD).
010290 ROT-TRIMLEN-00.
010300     MOVE        40       TO  WS-SUB
010310 ROT-TRIMLEN-10.
010320     IF  WS-SUB  =  0
010330         MOVE    0        TO  WS-TL-LEN
010340         GO      TO  ROT-TRIMLEN-EXIT.
010350     IF  WS-TL-FIELD (WS-SUB:1)  NOT  =  SPACE
010360         MOVE    WS-SUB   TO  WS-TL-LEN
010370         GO      TO  ROT-TRIMLEN-EXIT.
010380     SUBTRACT    1        FROM  WS-SUB
010390     GO          TO  ROT-TRIMLEN-10.
010400 ROT-TRIMLEN-EXIT.
010410     EXIT.
010420*
010430* GENERIC CASE-FOLDED SUBSTRING TEST - IS WS-CT-TGT (LENGTH
010440* WS-CT-TGT-LEN) PRESENT ANYWHERE IN WS-CT-SRC (40 BYTES)?
010450 ROT-CNTAINS-00.
010460     MOVE        "N"      TO  WS-CT-FOUND-SW
010470     IF  WS-CT-TGT-LEN  =  0               GO  TO  ROT-CNTAINS-EXIT.
010480     INSPECT     WS-CT-SRC  CONVERTING  WS-LOWER-ALPHA
010490                 TO  WS-UPPER-ALPHA
010500     INSPECT     WS-CT-TGT  CONVERTING  WS-LOWER-ALPHA
010510                 TO  WS-UPPER-ALPHA
010520     PERFORM     ROT-CNTAINS-10  VARYING  WS-SUB  FROM  1  BY  1
010530                 UNTIL  WS-SUB  >  (41 - WS-CT-TGT-LEN)
010540                 OR  WS-CT-FOUND.
010550 ROT-CNTAINS-EXIT.
010560     EXIT.
010570 ROT-CNTAINS-10.
010580     IF  WS-CT-SRC (WS-SUB: WS-CT-TGT-LEN)
010590             =  WS-CT-TGT (1: WS-CT-TGT-LEN)
010600         MOVE    "Y"      TO  WS-CT-FOUND-SW.
