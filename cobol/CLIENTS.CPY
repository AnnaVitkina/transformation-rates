000010*****************************************************************
000020* CLIENTS.CPY - CLIENT NAME REFERENCE FILE, ONE NAME PER RECORD *
000030* 1999-03-02  ADM  REQ 4410 - FIRST CUT.                         *
000040* 2003-07-14  RCS  REQ 5190 - PADDED TO A ROUND RECORD LENGTH.   *
000050*****************************************************************
000060 01  CLI-RECORD.
000070     03  CLI-NAME              PIC  X(40).
000080     03  FILLER                PIC  X(08).
