000010*****************************************************************
000020* CTRYTXT.CPY - ONE "RATENAME - CODE1, CODE2, ..." SUMMARY LINE.*
000030* WRITTEN BY DY8500 FROM THE ENRICHED COUNTRYZONING WORK FILE   *
000040* (WKCZX.CPY), GROUPING NON-BLANK COUNTRY CODES BY RATE NAME.   *
000050* 1999-08-27  ADM  REQ 4460 - FIRST CUT.                         *
000060*****************************************************************
000070 01  CTX-LINE.
000080     03  CTX-TEXT              PIC  X(198).
000090     03  FILLER                PIC  X(02).
