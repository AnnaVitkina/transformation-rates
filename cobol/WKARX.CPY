000010*****************************************************************
000020* WKARX.CPY - ONE ADDEDRATES ROW, CARRIED THROUGH UNCHANGED.    *
000030* WRITTEN BY DY8100 FROM THE RTX-AR VIEW OF THE EXTRACT, READ   *
000040* BACK BY DY8400 FOR THE PIVOT PASS.                             *
000050* 1999-08-27  ADM  REQ 4460 - FIRST CUT.                         *
000060*****************************************************************
000070 01  ARX-RECORD.
000080     03  ARX-PAGE-STOPPER      PIC  X(20).
000090     03  ARX-TABLE-NAME        PIC  X(40).
000100     03  ARX-WEIGHT-FROM       PIC  X(08).
000110     03  ARX-WEIGHT-TO         PIC  X(08).
000120     03  ARX-ZONE-CELL         PIC  X(12)  OCCURS  16.
000130     03  FILLER                PIC  X(14).
