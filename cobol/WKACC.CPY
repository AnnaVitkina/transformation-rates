000010*****************************************************************
000020* WKACC.CPY - ONE ACCESSORIAL-COST ROW, CLASSIFIED AGAINST      *
000030* ACCNAMES.  WRITTEN BY DY8400, READ BY DY8500 FOR ACCRPT.       *
000040* 1999-11-08  LFS  REQ 4502 - FIRST CUT.                         *
000050* 2003-07-14  RCS  REQ 5190 - PADDED TO A ROUND RECORD LENGTH.   *
000060*****************************************************************
000070 01  ACW-RECORD.
000080     03  ACW-ORIG-COST-NAME    PIC  X(40).
000090     03  ACW-COST-TYPE         PIC  X(40).
000100     03  ACW-COST-PRICE        PIC  X(12).
000110     03  ACW-CURRENCY          PIC  X(03).
000120     03  ACW-PRICE-MECHANISM   PIC  X(20).
000130     03  ACW-APPLY-TO          PIC  X(20).
000140     03  ACW-COST-CODE         PIC  X(08).
000150     03  FILLER                PIC  X(04).
