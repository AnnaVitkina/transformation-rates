000010*****************************************************************
000020* WKCZR.CPY - ONE RAW COUNTRYZONING OR ADDITIONALZONING ROW    *
000030* (SAME SHAPE), BEFORE ENRICHMENT.  WRITTEN BY DY8100 FROM THE *
000040* RTX-CZ VIEW OF THE EXTRACT.  COPY ... REPLACING ==CZR== BY    *
000050* THE CALLING PROGRAM'S OWN QUALIFIER TO GET TWO DISTINCT FDS. *
000060* 1999-08-27  ADM  REQ 4460 - FIRST CUT.                         *
000070* 2003-07-14  RCS  REQ 5190 - PADDED TO A ROUND RECORD LENGTH.   *
000080*****************************************************************
000090 01  CZR-RECORD.
000100     03  CZR-RATE-NAME         PIC  X(40).
000110     03  CZR-COUNTRY           PIC  X(40).
000120     03  CZR-ZONE              PIC  X(04).
000130     03  FILLER                PIC  X(06).
