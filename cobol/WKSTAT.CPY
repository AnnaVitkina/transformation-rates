000010*****************************************************************
000020* WKSTAT.CPY - ONE CONTROL-TOTAL TALLY.  EVERY STEP APPENDS ITS *
000030* OWN TALLIES; DY8500 READS THE WHOLE FILE BACK FOR SYSOUT.     *
000040* 1999-03-02  ADM  REQ 4410 - FIRST CUT.                         *
000050* 2003-07-14  RCS  REQ 5190 - PADDED TO A ROUND RECORD LENGTH.   *
000060*****************************************************************
000070 01  STT-RECORD.
000080     03  STT-NAME              PIC  X(20).
000090     03  STT-VALUE             PIC  9(08).
000100     03  FILLER                PIC  X(04).
