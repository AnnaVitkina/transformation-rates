000010*****************************************************************
000020* WKMCS.CPY - ONE MAINCOSTS SECTION, AFTER CONTROL-BREAK         *
000030* SECTIONING AND SERVICE-TYPE FORWARD FILL.  WRITTEN BY DY8100, *
000040* READ BY DY8300 (LANE-MATRIX BUILDER).                          *
000050* 1999-03-02  ADM  REQ 4410 - FIRST CUT, 30 PRICE ROWS.          *
000060* 1999-09-30  ADM  REQ 4481 - WIDENED TO 50 PRICE ROWS - SOME    *
000070*                  WORLDWIDE EXPORT SECTIONS RAN OVER 30.        *
000080* 2003-07-14  RCS  REQ 5190 - PADDED TO A ROUND RECORD LENGTH.   *
000090*****************************************************************
000100 01  MCS-RECORD.
000110     03  MCS-SERVICE-TYPE      PIC  X(40).
000120     03  MCS-COST-CATEGORY     PIC  X(40).
000130     03  MCS-WEIGHT-UNIT       PIC  X(08).
000140     03  MCS-ZONE-HEADER       PIC  X(12)  OCCURS  16.
000150     03  MCS-FILLED-SW         PIC  X(01).
000160         88  MCS-WAS-FILLED            VALUE  "Y".
000170     03  MCS-PRICE-COUNT       PIC  9(04).
000180     03  MCS-PRICE-ROW         OCCURS  50.
000190         05  MCS-PR-WEIGHT     PIC  X(08).
000200         05  MCS-PR-CELL       PIC  X(12)  OCCURS  16.
000210     03  FILLER                PIC  X(04).
