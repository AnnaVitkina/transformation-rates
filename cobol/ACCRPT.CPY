000010*****************************************************************
000020* ACCRPT.CPY - ACCESSORIAL-COST REPORT DETAIL LINE.  WRITTEN BY *
000030* DY8500 FROM WKACC.CPY ROWS.  ACCRPT CARRIES NO CLIENT COLUMN  *
000040* OF ITS OWN -- CARRIER IS JOINED IN FROM WKMETA.CPY, BUT THE   *
000050* "APPLY IF" AND "VALID TO" SLOTS BELOW STAY BLANK, HELD OVER   *
000060* FOR A RULES ENGINE THAT NEVER GOT BUILT.                     *
000070* 1999-11-08  LFS  REQ 4502 - FIRST CUT.                       *
000080* 2004-03-11  LFS  REQ 5261 - RESHUFFLED TO THE ELEVEN-COLUMN  *
000090* LAYOUT THE DOWNSTREAM SPREADSHEET MACRO EXPECTS: DROPPED THE *
000100* CLIENT COLUMN (ACCRPT NEVER HAD ONE PER THE ORIGINAL SPEC),  *
000110* ADDED THE BLANK "APPLY IF" AND "VALID TO" PLACEHOLDERS, AND  *
000120* MOVED VALIDITY AHEAD OF CARRIER AS "VALID FROM".             *
000130*****************************************************************
000140 01  ACP-HEADER-LINE.
000150     03  ACP-HDR-TEXT          PIC  X(240).
000160     03  FILLER                PIC  X(02).
000170*
000180 01  ACP-DETAIL-LINE.
000190     03  ACP-ORIG-COST-NAME    PIC  X(40).
000200     03  FILLER                PIC  X(01)  VALUE  SPACE.
000210     03  ACP-COST-TYPE         PIC  X(40).
000220     03  FILLER                PIC  X(01)  VALUE  SPACE.
000230     03  ACP-COST-PRICE        PIC  X(12).
000240     03  FILLER                PIC  X(01)  VALUE  SPACE.
000250     03  ACP-CURRENCY          PIC  X(03).
000260     03  FILLER                PIC  X(01)  VALUE  SPACE.
000270     03  ACP-RATE-BY           PIC  X(20).
000280     03  FILLER                PIC  X(01)  VALUE  SPACE.
000290     03  ACP-APPLY-OVER        PIC  X(20).
000300     03  FILLER                PIC  X(01)  VALUE  SPACE.
000310     03  ACP-APPLY-IF          PIC  X(20).
000320     03  FILLER                PIC  X(01)  VALUE  SPACE.
000330     03  ACP-COST-CODE         PIC  X(08).
000340     03  FILLER                PIC  X(01)  VALUE  SPACE.
000350     03  ACP-VALID-FROM        PIC  X(10).
000360     03  FILLER                PIC  X(01)  VALUE  SPACE.
000370     03  ACP-VALID-TO          PIC  X(10).
000380     03  FILLER                PIC  X(01)  VALUE  SPACE.
000390     03  ACP-CARRIER           PIC  X(60).
