000010*****************************************************************
000020* WKZMX.CPY - ONE ZONINGMATRIX ROW, CARRIED THROUGH UNCHANGED. *
000030* WRITTEN BY DY8100 FROM THE RTX-ZM VIEW OF THE EXTRACT, READ   *
000040* BACK BY DY8300 TO BUILD THE (MATRIX, LETTER) PAIR TABLE AND   *
000050* BY DY8500 FOR THE ZMRPT PASS-THROUGH REPORT.                  *
000060* 1999-08-27  ADM  REQ 4460 - FIRST CUT.                         *
000070* 2003-07-14  RCS  REQ 5190 - PADDED TO A ROUND RECORD LENGTH.   *
000080*****************************************************************
000090 01  ZMX-RECORD.
000100     03  ZMX-MATRIX-NAME       PIC  X(40).
000110     03  ZMX-ORIGIN-ZONE       PIC  X(04).
000120     03  ZMX-DEST-CELL         PIC  X(04)  OCCURS  16.
000130     03  FILLER                PIC  X(04).
